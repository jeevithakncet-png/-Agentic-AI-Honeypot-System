000100*===================== FRAUD-WATCH SYSTEM =======================*
000200* Program:    SCMDET
000300* Author:     R D Wicklow
000400* Installation: FRAUD-WATCH SECTION - CONSUMER PROTECTION UNIT
000500* Date-Written: 1989-03-14
000600* Date-Compiled:
000700* Security:   FRAUD-WATCH INTERNAL USE ONLY
000800*
000900* Purpose:    SCAM-DETECTOR.  Scores one honeypot message against
001000*             the keyword-class catalogue and the URL/domain
001100*             rules, returns the score, the comma-joined reason
001200*             text, the scam verdict and a scam-type
001300*             classification string.  CALLed once per message by
001400*             SCMHONEY.
001500*
001600* Change log:
001700* Date        By    Ticket   Description
001800* ----        ---   ------   -----------
001900* 1989-03-14  RDW   -        First release - FINANCIAL, ACTION and
002000*                            SENSITIVE classes, ported from the
002100*                            old wire-fraud scorer's point table.
002200* 1990-06-02  RDW   -        Threshold raised from 3 to 4 after
002300*                            the Q1 false-positive review.
002400* 1992-05-01  RDW   WF-201   Added URGENCY and THREAT classes and
002500*                            the combination bonus for the
002600*                            "blocked account" phone scam wave.
002700* 1994-09-19  RDW   WF-214   Threat reason suppressed when the
002800*                            urgency reason already fired - the
002900*                            two were printing as one long
003000*                            duplicate line on the daily report.
003100* 1998-11-09  LPK   WF-298   Y2K SWEEP.  No two-digit year fields
003200*                            in this program.  Reviewed and
003300*                            signed off for year 2000.
003400* 2001-03-07  RDW   WF-305   External-link and suspicious-domain
003500*                            rules added once scammers started
003600*                            working e-mail instead of phone.
003700* 2008-02-18  DNS   WF-330   Added ACTION-REQUEST class, the
003800*                            escalation bonus, and the scam-type
003900*                            classification for the phishing
004000*                            e-mail project.
004100* 2008-04-11  DNS   WF-334   Factored the substring search out to
004200*                            COPY SCMSUBPD once SCMEXT needed the
004300*                            identical logic.
004400* 2016-09-30  TAM   WF-402   Added UPI to the FINANCIAL keyword
004500*                            list for the UPI launch traffic.
004600*================================================================*
004700
004800 IDENTIFICATION DIVISION.
004900*========================
005000
005100 PROGRAM-ID.             SCMDET.
005200 AUTHOR.                 R D WICKLOW.
005300 INSTALLATION.           FRAUD-WATCH SECTION.
005400 DATE-WRITTEN.           1989-03-14.
005500 DATE-COMPILED.
005600 SECURITY.               FRAUD-WATCH INTERNAL USE ONLY.
005700
005800 ENVIRONMENT DIVISION.
005900*=====================
006000
006100 CONFIGURATION SECTION.
006200*----------------------
006300
006400 SOURCE-COMPUTER.
006500     IBM-Z15.
006600
006700 SPECIAL-NAMES.
006800*---------------
006900
007000     C01                 IS TOP-OF-FORM
007100     CLASS SCM-ALPHA-CLASS      IS 'A' THRU 'Z'
007200     SWITCH-0            IS SCM-UPSI-0
007300                             ON  STATUS IS SCM-UPSI-0-ON
007400                             OFF STATUS IS SCM-UPSI-0-OFF.
007500
007600 INPUT-OUTPUT SECTION.
007700*---------------------
007800
007900 FILE-CONTROL.
008000/
008100 DATA DIVISION.
008200*==============
008300
008400 FILE SECTION.
008500*-------------
008600
008700 WORKING-STORAGE SECTION.
008800*------------------------
008900
009000 COPY SCMCMNW.
009100
009200 COPY SCMDETW.
009300
009400 77  W-SCORE                 PIC S9(04) COMP.
009500 77  W-CLASS-HITS            PIC S9(04) COMP.
009600 77  W-REASONS-PTR           PIC S9(04) COMP.
009700 77  W-TYPES-PTR             PIC S9(04) COMP.
009800 77  W-REASON-LEN            PIC S9(04) COMP.
009900
010000 01  W-UPPER-TEXT            PIC X(200).
010100
010200 01  W-REASONS               PIC X(120).
010300 01  W-REASONS-SW            PIC X(01)       VALUE 'Y'.
010400     88  W-REASONS-EMPTY                      VALUE 'Y'.
010500     88  W-REASONS-NOT-EMPTY                  VALUE 'N'.
010600
010700 01  W-TYPES                 PIC X(080).
010800 01  W-TYPES-SW              PIC X(01)       VALUE 'Y'.
010900     88  W-TYPES-EMPTY                        VALUE 'Y'.
011000     88  W-TYPES-NOT-EMPTY                    VALUE 'N'.
011100
011200 01  W-REASON-TEXT           PIC X(040).
011300
011400 01  W-URGENCY-REASON-SW     PIC X(01)       VALUE 'N'.
011500     88  W-URGENCY-REASON-ADDED                VALUE 'Y'.
011600     88  W-URGENCY-REASON-NOT-ADDED            VALUE 'N'.
011700
011800 01  W-FIN-HIT-SW            PIC X(01)       VALUE 'N'.
011900     88  W-FIN-HIT                            VALUE 'Y'.
012000 01  W-ACT-HIT-SW            PIC X(01)       VALUE 'N'.
012100     88  W-ACT-HIT                            VALUE 'Y'.
012200 01  W-URG-HIT-SW            PIC X(01)       VALUE 'N'.
012300     88  W-URG-HIT                            VALUE 'Y'.
012400 01  W-THR-HIT-SW            PIC X(01)       VALUE 'N'.
012500     88  W-THR-HIT                            VALUE 'Y'.
012600
012700 01  W-URL-FOUND-SW          PIC X(01)       VALUE 'N'.
012800     88  W-URL-FOUND                          VALUE 'Y'.
012900
013000/
013100 LINKAGE SECTION.
013200*----------------
013300
013400     COPY SCMDETL
013500         REPLACING ==SCM-DET-PARAMETER== BY ==L-PARAMETER==.
013600
013700/
013800 PROCEDURE DIVISION USING L-PARAMETER.
013900*======================================
014000
014100 MAIN.
014200*-----
014300
014400     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
014500
014600     PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
014700
014800     PERFORM SUB-3000-SHUT-DOWN THRU SUB-3000-EXIT
014900     .
015000 MAIN-EXIT.
015100     GOBACK.
015200/
015300 SUB-1000-START-UP.
015400*------------------
015500
015600     IF      SCM-NOT-FIRST-CALL
015700         GO TO SUB-1000-EXIT
015800     END-IF
015900
016000     SET  SCM-NOT-FIRST-CALL TO TRUE
016100
016200     DISPLAY SCM-RUN-BANNER ' - SCMDET STARTED'
016300     .
016400 SUB-1000-EXIT.
016500     EXIT.
016600/
016700 SUB-2000-PROCESS.
016800*-----------------
016900
017000     MOVE 0                  TO W-SCORE
017100     MOVE SPACES             TO W-REASONS
017200                                W-TYPES
017300                                DET-OUT-REASONS
017400                                DET-OUT-TYPES
017500     SET  W-REASONS-EMPTY    TO TRUE
017600     SET  W-TYPES-EMPTY      TO TRUE
017700     MOVE 1                  TO W-REASONS-PTR
017800     MOVE 1                  TO W-TYPES-PTR
017900     SET  W-URGENCY-REASON-NOT-ADDED
018000                             TO TRUE
018100     MOVE 'N'                TO W-FIN-HIT-SW
018200                                W-ACT-HIT-SW
018300                                W-URG-HIT-SW
018400                                W-THR-HIT-SW
018500                                W-URL-FOUND-SW
018600
018700     MOVE DET-IN-TEXT        TO W-UPPER-TEXT
018800     INSPECT W-UPPER-TEXT
018900                   CONVERTING 'abcdefghijklmnopqrstuvwxyz'
019000                           TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
019100
019200     PERFORM SUB-2010-SCORE-FINANCIAL   THRU SUB-2010-EXIT
019300     PERFORM SUB-2020-SCORE-ACTION      THRU SUB-2020-EXIT
019400     PERFORM SUB-2030-SCORE-SENSITIVE   THRU SUB-2030-EXIT
019500     PERFORM SUB-2040-SCORE-URGENCY     THRU SUB-2040-EXIT
019600     PERFORM SUB-2050-SCORE-THREAT      THRU SUB-2050-EXIT
019700     PERFORM SUB-2060-SCORE-ACTREQ      THRU SUB-2060-EXIT
019800     PERFORM SUB-2070-CHECK-URL         THRU SUB-2070-EXIT
019900     PERFORM SUB-2080-CHECK-DOMAIN      THRU SUB-2080-EXIT
020000     PERFORM SUB-2900-COMBO-BONUS       THRU SUB-2900-EXIT
020100     PERFORM SUB-2910-ESCALATION-BONUS  THRU SUB-2910-EXIT
020200
020300     MOVE W-SCORE             TO DET-OUT-SCORE
020400     IF      W-SCORE NOT < 4
020500         SET  DET-OUT-IS-SCAM TO TRUE
020600     ELSE
020700         SET  DET-OUT-NOT-SCAM
020800                              TO TRUE
020900     END-IF
021000     MOVE W-REASONS           TO DET-OUT-REASONS
021100
021200     PERFORM SUB-2950-CLASSIFY-TYPES THRU SUB-2950-EXIT
021300     MOVE W-TYPES             TO DET-OUT-TYPES
021400     .
021500 SUB-2000-EXIT.
021600     EXIT.
021700/
021800 SUB-2010-SCORE-FINANCIAL.
021900*-------------------------
022000
022100     MOVE 0                  TO W-CLASS-HITS
022200
022300     PERFORM SUB-2011-TEST-ENTRY THRU SUB-2011-EXIT
022400         VARYING SCM-FK-DX FROM 1 BY 1
022500           UNTIL SCM-FK-DX > SCM-FINANCIAL-KEYWORD-CNT
022600
022700     IF      W-CLASS-HITS > 0
022800         SET  W-FIN-HIT      TO TRUE
022900         COMPUTE W-SCORE     =  W-SCORE + W-CLASS-HITS * 1
023000         MOVE 'financial context'
023100                             TO W-REASON-TEXT
023200         MOVE 18             TO W-REASON-LEN
023300         PERFORM SUB-9600-APPEND-REASON THRU SUB-9600-EXIT
023400     END-IF
023500     .
023600 SUB-2010-EXIT.
023700     EXIT.
023800/
023900 SUB-2011-TEST-ENTRY.
024000*--------------------
024100
024200     MOVE SCM-FINANCIAL-KEYWORD-ENTRY(SCM-FK-DX)
024300                             TO W-CONTAINS-WORD
024400     MOVE W-UPPER-TEXT       TO W-CONTAINS-TEXT
024500     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
024600     IF      W-CONTAINS-FOUND
024700         ADD  1              TO W-CLASS-HITS
024800     END-IF
024900     .
025000 SUB-2011-EXIT.
025100     EXIT.
025200/
025300 SUB-2020-SCORE-ACTION.
025400*----------------------
025500
025600     MOVE 0                  TO W-CLASS-HITS
025700
025800     PERFORM SUB-2021-TEST-ENTRY THRU SUB-2021-EXIT
025900         VARYING SCM-AK-DX FROM 1 BY 1
026000           UNTIL SCM-AK-DX > SCM-ACTION-KEYWORD-CNT
026100
026200     IF      W-CLASS-HITS > 0
026300         SET  W-ACT-HIT      TO TRUE
026400         COMPUTE W-SCORE     =  W-SCORE + W-CLASS-HITS * 1
026500         MOVE 'action requested'
026600                             TO W-REASON-TEXT
026700         MOVE 17             TO W-REASON-LEN
026800         PERFORM SUB-9600-APPEND-REASON THRU SUB-9600-EXIT
026900     END-IF
027000     .
027100 SUB-2020-EXIT.
027200     EXIT.
027300/
027400 SUB-2021-TEST-ENTRY.
027500*--------------------
027600
027700     MOVE SCM-ACTION-KEYWORD-ENTRY(SCM-AK-DX)
027800                             TO W-CONTAINS-WORD
027900     MOVE W-UPPER-TEXT       TO W-CONTAINS-TEXT
028000     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
028100     IF      W-CONTAINS-FOUND
028200         ADD  1              TO W-CLASS-HITS
028300     END-IF
028400     .
028500 SUB-2021-EXIT.
028600     EXIT.
028700/
028800 SUB-2030-SCORE-SENSITIVE.
028900*-------------------------
029000
029100     MOVE 0                  TO W-CLASS-HITS
029200
029300     PERFORM SUB-2031-TEST-ENTRY THRU SUB-2031-EXIT
029400         VARYING SCM-ZK-DX FROM 1 BY 1
029500           UNTIL SCM-ZK-DX > SCM-SENSITIVE-KEYWORD-CNT
029600
029700     IF      W-CLASS-HITS > 0
029800         COMPUTE W-SCORE     =  W-SCORE + W-CLASS-HITS * 3
029900         MOVE 'sensitive info request'
030000                             TO W-REASON-TEXT
030100         MOVE 23             TO W-REASON-LEN
030200         PERFORM SUB-9600-APPEND-REASON THRU SUB-9600-EXIT
030300     END-IF
030400     .
030500 SUB-2030-EXIT.
030600     EXIT.
030700/
030800 SUB-2031-TEST-ENTRY.
030900*--------------------
031000
031100     MOVE SCM-SENSITIVE-KEYWORD-ENTRY(SCM-ZK-DX)
031200                             TO W-CONTAINS-WORD
031300     MOVE W-UPPER-TEXT       TO W-CONTAINS-TEXT
031400     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
031500     IF      W-CONTAINS-FOUND
031600         ADD  1              TO W-CLASS-HITS
031700     END-IF
031800     .
031900 SUB-2031-EXIT.
032000     EXIT.
032100/
032200 SUB-2040-SCORE-URGENCY.
032300*-----------------------
032400
032500     MOVE 0                  TO W-CLASS-HITS
032600
032700     PERFORM SUB-2041-TEST-ENTRY THRU SUB-2041-EXIT
032800         VARYING SCM-UK-DX FROM 1 BY 1
032900           UNTIL SCM-UK-DX > SCM-URGENCY-KEYWORD-CNT
033000
033100     IF      W-CLASS-HITS > 0
033200         SET  W-URG-HIT      TO TRUE
033300         COMPUTE W-SCORE     =  W-SCORE + W-CLASS-HITS * 2
033400         MOVE 'urgency/threat tactics'
033500                             TO W-REASON-TEXT
033600         MOVE 22             TO W-REASON-LEN
033700         PERFORM SUB-9600-APPEND-REASON THRU SUB-9600-EXIT
033800         SET  W-URGENCY-REASON-ADDED
033900                             TO TRUE
034000     END-IF
034100     .
034200 SUB-2040-EXIT.
034300     EXIT.
034400/
034500 SUB-2041-TEST-ENTRY.
034600*--------------------
034700
034800     MOVE SCM-URGENCY-KEYWORD-ENTRY(SCM-UK-DX)
034900                             TO W-CONTAINS-WORD
035000     MOVE W-UPPER-TEXT       TO W-CONTAINS-TEXT
035100     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
035200     IF      W-CONTAINS-FOUND
035300         ADD  1              TO W-CLASS-HITS
035400     END-IF
035500     .
035600 SUB-2041-EXIT.
035700     EXIT.
035800/
035900 SUB-2050-SCORE-THREAT.
036000*----------------------
036100
036200*    1994-09-19 RDW (WF-214) - reason suppressed below when the
036300*    urgency reason already fired for this message.
036400
036500     MOVE 0                  TO W-CLASS-HITS
036600
036700     PERFORM SUB-2051-TEST-ENTRY THRU SUB-2051-EXIT
036800         VARYING SCM-TK-DX FROM 1 BY 1
036900           UNTIL SCM-TK-DX > SCM-THREAT-KEYWORD-CNT
037000
037100     IF      W-CLASS-HITS > 0
037200         SET  W-THR-HIT      TO TRUE
037300         COMPUTE W-SCORE     =  W-SCORE + W-CLASS-HITS * 2
037400         IF      W-URGENCY-REASON-NOT-ADDED
037500             MOVE 'threat language'
037600                             TO W-REASON-TEXT
037700             MOVE 15         TO W-REASON-LEN
037800             PERFORM SUB-9600-APPEND-REASON THRU SUB-9600-EXIT
037900         END-IF
038000     END-IF
038100     .
038200 SUB-2050-EXIT.
038300     EXIT.
038400/
038500 SUB-2051-TEST-ENTRY.
038600*--------------------
038700
038800     MOVE SCM-THREAT-KEYWORD-ENTRY(SCM-TK-DX)
038900                             TO W-CONTAINS-WORD
039000     MOVE W-UPPER-TEXT       TO W-CONTAINS-TEXT
039100     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
039200     IF      W-CONTAINS-FOUND
039300         ADD  1              TO W-CLASS-HITS
039400     END-IF
039500     .
039600 SUB-2051-EXIT.
039700     EXIT.
039800/
039900 SUB-2060-SCORE-ACTREQ.
040000*----------------------
040100
040200     MOVE 0                  TO W-CLASS-HITS
040300
040400     PERFORM SUB-2061-TEST-ENTRY THRU SUB-2061-EXIT
040500         VARYING SCM-RK-DX FROM 1 BY 1
040600           UNTIL SCM-RK-DX > SCM-ACTREQ-KEYWORD-CNT
040700
040800     IF      W-CLASS-HITS > 0
040900         COMPUTE W-SCORE     =  W-SCORE + W-CLASS-HITS * 2
041000         MOVE 'malicious action request'
041100                             TO W-REASON-TEXT
041200         MOVE 25             TO W-REASON-LEN
041300         PERFORM SUB-9600-APPEND-REASON THRU SUB-9600-EXIT
041400     END-IF
041500     .
041600 SUB-2060-EXIT.
041700     EXIT.
041800/
041900 SUB-2061-TEST-ENTRY.
042000*--------------------
042100
042200     MOVE SCM-ACTREQ-KEYWORD-ENTRY(SCM-RK-DX)
042300                             TO W-CONTAINS-WORD
042400     MOVE W-UPPER-TEXT       TO W-CONTAINS-TEXT
042500     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
042600     IF      W-CONTAINS-FOUND
042700         ADD  1              TO W-CLASS-HITS
042800     END-IF
042900     .
043000 SUB-2061-EXIT.
043100     EXIT.
043200/
043300 SUB-2070-CHECK-URL.
043400*-------------------
043500
043600*    2001-03-07 RDW (WF-305) - scammers moved onto e-mail; a
043700*    bare link is worth more than any one keyword class.
043800
043900     MOVE 'HTTP://'          TO W-CONTAINS-WORD
044000     MOVE W-UPPER-TEXT       TO W-CONTAINS-TEXT
044100     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
044200     IF      W-CONTAINS-FOUND
044300         SET  W-URL-FOUND    TO TRUE
044400     ELSE
044500         MOVE 'HTTPS://'     TO W-CONTAINS-WORD
044600         PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
044700         IF      W-CONTAINS-FOUND
044800             SET  W-URL-FOUND
044900                             TO TRUE
045000         END-IF
045100     END-IF
045200
045300     IF      W-URL-FOUND
045400         ADD  3              TO W-SCORE
045500         MOVE 'external link detected'
045600                             TO W-REASON-TEXT
045700         MOVE 22             TO W-REASON-LEN
045800         PERFORM SUB-9600-APPEND-REASON THRU SUB-9600-EXIT
045900     END-IF
046000     .
046100 SUB-2070-EXIT.
046200     EXIT.
046300/
046400 SUB-2080-CHECK-DOMAIN.
046500*----------------------
046600
046700*    DNS 2001-03-07 - "suspicious domain" approximates a dotted
046800*    hostname following an '@' sign.  Full RFC-822 parsing was
046900*    judged not worth the CPU for a scoring heuristic - the
047000*    e-mail pattern in SCMEXT does the exact extraction.
047100
047200     MOVE '@'                TO W-CONTAINS-WORD
047300     MOVE W-UPPER-TEXT       TO W-CONTAINS-TEXT
047400     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
047500
047600     IF      W-CONTAINS-FOUND
047700         MOVE '.'            TO W-CONTAINS-WORD
047800         PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
047900         IF      W-CONTAINS-FOUND
048000             ADD  2          TO W-SCORE
048100             MOVE 'suspicious domain'
048200                             TO W-REASON-TEXT
048300             MOVE 18         TO W-REASON-LEN
048400             PERFORM SUB-9600-APPEND-REASON THRU SUB-9600-EXIT
048500         END-IF
048600     END-IF
048700     .
048800 SUB-2080-EXIT.
048900     EXIT.
049000/
049100 SUB-2900-COMBO-BONUS.
049200*---------------------
049300
049400     IF      W-FIN-HIT
049500     AND     W-ACT-HIT
049600     AND     W-URG-HIT
049700         ADD  5              TO W-SCORE
049800         MOVE 'classic scam pattern detected'
049900                             TO W-REASON-TEXT
050000         MOVE 30             TO W-REASON-LEN
050100         PERFORM SUB-9600-APPEND-REASON THRU SUB-9600-EXIT
050200     END-IF
050300     .
050400 SUB-2900-EXIT.
050500     EXIT.
050600/
050700 SUB-2910-ESCALATION-BONUS.
050800*--------------------------
050900
051000     IF      DET-IN-HESITATE-PRESENT
051100     AND     (W-URG-HIT OR W-THR-HIT)
051200         ADD  2              TO W-SCORE
051300         MOVE 'escalation despite user hesitation'
051400                             TO W-REASON-TEXT
051500         MOVE 35             TO W-REASON-LEN
051600         PERFORM SUB-9600-APPEND-REASON THRU SUB-9600-EXIT
051700     END-IF
051800     .
051900 SUB-2910-EXIT.
052000     EXIT.
052100/
052200 SUB-2950-CLASSIFY-TYPES.
052300*------------------------
052400
052500     PERFORM SUB-2951-TEST-CREDTHEFT THRU SUB-2951-EXIT
052600     PERFORM SUB-2952-TEST-MALWARE   THRU SUB-2952-EXIT
052700     PERFORM SUB-2953-TEST-FINFRAUD  THRU SUB-2953-EXIT
052800     PERFORM SUB-2954-TEST-PHISHING  THRU SUB-2954-EXIT
052900
053000     IF      W-TYPES-EMPTY
053100         MOVE 'unknown scam'
053200                             TO W-REASON-TEXT
053300         MOVE 13             TO W-REASON-LEN
053400         PERFORM SUB-9610-APPEND-TYPE THRU SUB-9610-EXIT
053500     END-IF
053600     .
053700 SUB-2950-EXIT.
053800     EXIT.
053900/
054000 SUB-2951-TEST-CREDTHEFT.
054100*------------------------
054200
054300     MOVE 0                  TO W-CLASS-HITS
054400
054500     PERFORM SUB-2951A-TEST-ENTRY THRU SUB-2951A-EXIT
054600         VARYING SCM-CT-DX FROM 1 BY 1
054700           UNTIL SCM-CT-DX > SCM-CREDTHEFT-KEYWORD-CNT
054800
054900     IF      W-CLASS-HITS > 0
055000         MOVE 'credential theft'
055100                             TO W-REASON-TEXT
055200         MOVE 17             TO W-REASON-LEN
055300         PERFORM SUB-9610-APPEND-TYPE THRU SUB-9610-EXIT
055400     END-IF
055500     .
055600 SUB-2951-EXIT.
055700     EXIT.
055800/
055900 SUB-2951A-TEST-ENTRY.
056000*---------------------
056100
056200     MOVE SCM-CREDTHEFT-KEYWORD-ENTRY(SCM-CT-DX)
056300                             TO W-CONTAINS-WORD
056400     MOVE W-UPPER-TEXT       TO W-CONTAINS-TEXT
056500     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
056600     IF      W-CONTAINS-FOUND
056700         ADD  1              TO W-CLASS-HITS
056800     END-IF
056900     .
057000 SUB-2951A-EXIT.
057100     EXIT.
057200/
057300 SUB-2952-TEST-MALWARE.
057400*----------------------
057500
057600     MOVE 0                  TO W-CLASS-HITS
057700
057800     PERFORM SUB-2952A-TEST-ENTRY THRU SUB-2952A-EXIT
057900         VARYING SCM-MW-DX FROM 1 BY 1
058000           UNTIL SCM-MW-DX > SCM-MALWARE-KEYWORD-CNT
058100
058200     IF      W-CLASS-HITS > 0
058300         MOVE 'malware distribution'
058400                             TO W-REASON-TEXT
058500         MOVE 21             TO W-REASON-LEN
058600         PERFORM SUB-9610-APPEND-TYPE THRU SUB-9610-EXIT
058700     END-IF
058800     .
058900 SUB-2952-EXIT.
059000     EXIT.
059100/
059200 SUB-2952A-TEST-ENTRY.
059300*---------------------
059400
059500     MOVE SCM-MALWARE-KEYWORD-ENTRY(SCM-MW-DX)
059600                             TO W-CONTAINS-WORD
059700     MOVE W-UPPER-TEXT       TO W-CONTAINS-TEXT
059800     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
059900     IF      W-CONTAINS-FOUND
060000         ADD  1              TO W-CLASS-HITS
060100     END-IF
060200     .
060300 SUB-2952A-EXIT.
060400     EXIT.
060500/
060600 SUB-2953-TEST-FINFRAUD.
060700*-----------------------
060800
060900     MOVE 0                  TO W-CLASS-HITS
061000
061100     PERFORM SUB-2953A-TEST-ENTRY THRU SUB-2953A-EXIT
061200         VARYING SCM-FF-DX FROM 1 BY 1
061300           UNTIL SCM-FF-DX > SCM-FINFRAUD-KEYWORD-CNT
061400
061500     IF      W-CLASS-HITS > 0
061600         MOVE 'financial fraud'
061700                             TO W-REASON-TEXT
061800         MOVE 16             TO W-REASON-LEN
061900         PERFORM SUB-9610-APPEND-TYPE THRU SUB-9610-EXIT
062000     END-IF
062100     .
062200 SUB-2953-EXIT.
062300     EXIT.
062400/
062500 SUB-2953A-TEST-ENTRY.
062600*---------------------
062700
062800     MOVE SCM-FINFRAUD-KEYWORD-ENTRY(SCM-FF-DX)
062900                             TO W-CONTAINS-WORD
063000     MOVE W-UPPER-TEXT       TO W-CONTAINS-TEXT
063100     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
063200     IF      W-CONTAINS-FOUND
063300         ADD  1              TO W-CLASS-HITS
063400     END-IF
063500     .
063600 SUB-2953A-EXIT.
063700     EXIT.
063800/
063900 SUB-2954-TEST-PHISHING.
064000*-----------------------
064100
064200     MOVE 0                  TO W-CLASS-HITS
064300
064400     PERFORM SUB-2954A-TEST-ENTRY THRU SUB-2954A-EXIT
064500         VARYING SCM-PK-DX FROM 1 BY 1
064600           UNTIL SCM-PK-DX > SCM-PHISHING-KEYWORD-CNT
064700
064800     IF      W-CLASS-HITS > 0
064900         MOVE 'phishing'
065000                             TO W-REASON-TEXT
065100         MOVE 8              TO W-REASON-LEN
065200         PERFORM SUB-9610-APPEND-TYPE THRU SUB-9610-EXIT
065300     END-IF
065400     .
065500 SUB-2954-EXIT.
065600     EXIT.
065700/
065800 SUB-2954A-TEST-ENTRY.
065900*---------------------
066000
066100     MOVE SCM-PHISHING-KEYWORD-ENTRY(SCM-PK-DX)
066200                             TO W-CONTAINS-WORD
066300     MOVE W-UPPER-TEXT       TO W-CONTAINS-TEXT
066400     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
066500     IF      W-CONTAINS-FOUND
066600         ADD  1              TO W-CLASS-HITS
066700     END-IF
066800     .
066900 SUB-2954A-EXIT.
067000     EXIT.
067100/
067200 SUB-3000-SHUT-DOWN.
067300*-------------------
067400
067500D    DISPLAY 'SCMDET completed, score=' W-SCORE
067600     CONTINUE
067700     .
067800 SUB-3000-EXIT.
067900     EXIT.
068000/
068100 SUB-9600-APPEND-REASON.
068200*-----------------------
068300
068400     IF      W-REASONS-NOT-EMPTY
068500         STRING ', '         DELIMITED SIZE
068600                W-REASON-TEXT(1 : W-REASON-LEN)
068700                             DELIMITED SIZE
068800                     INTO W-REASONS
068900                  WITH POINTER W-REASONS-PTR
069000     ELSE
069100         STRING W-REASON-TEXT(1 : W-REASON-LEN)
069200                             DELIMITED SIZE
069300                     INTO W-REASONS
069400                  WITH POINTER W-REASONS-PTR
069500         SET  W-REASONS-NOT-EMPTY
069600                             TO TRUE
069700     END-IF
069800     .
069900 SUB-9600-EXIT.
070000     EXIT.
070100/
070200 SUB-9610-APPEND-TYPE.
070300*---------------------
070400
070500     IF      W-TYPES-NOT-EMPTY
070600         STRING ', '         DELIMITED SIZE
070700                W-REASON-TEXT(1 : W-REASON-LEN)
070800                             DELIMITED SIZE
070900                     INTO W-TYPES
071000                  WITH POINTER W-TYPES-PTR
071100     ELSE
071200         STRING W-REASON-TEXT(1 : W-REASON-LEN)
071300                             DELIMITED SIZE
071400                     INTO W-TYPES
071500                  WITH POINTER W-TYPES-PTR
071600         SET  W-TYPES-NOT-EMPTY
071700                             TO TRUE
071800     END-IF
071900     .
072000 SUB-9610-EXIT.
072100     EXIT.
072200/
072300 COPY SCMSUBPD.
