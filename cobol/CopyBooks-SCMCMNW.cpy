000100*===================== FRAUD-WATCH SYSTEM =======================*
000200* Member:     SCMCMNW
000300* Used by:    SCMHONEY, SCMDET, SCMAGT, SCMEXT
000400* Purpose:    Common working-storage shared by every member of the
000500*             honeypot engine - the one-time-initialisation switch
000600*             and the run banner each engine displays on its first
000700*             CALL of a job step.
000800*
000900* Date        By    Description
001000* ----        ---   -----------
001100* 1989-03-14  RDW   First release, lifted off SCMSCORE (the old
001200*                   wire-fraud scorer) common copybook.
001300* 1998-11-02  LPK   Y2K sweep - no date fields in this member,
001400*                   reviewed and signed off, no change required.
001500* 2008-02-18  DNS   Added the W-CONTAINS group - the generic
001600*                   case-insensitive substring search worked
001700*                   every keyword class needs is now one copybook
001800*                   instead of three near-identical copies
001900*                   (ticket WF-330).
002000*================================================================*
002100
002200 01  FILLER                  PIC X(01)       VALUE 'Y'.
002300     88  SCM-FIRST-CALL                       VALUE 'Y'.
002400     88  SCM-NOT-FIRST-CALL                   VALUE 'N'.
002500
002600 01  SCM-RUN-BANNER.
002700     05  FILLER              PIC X(28)       VALUE
002800         'FRAUD-WATCH HONEYPOT ENGINE'.
002900     05  FILLER              PIC X(04)       VALUE SPACES.
002950 01  SCM-RUN-BANNER-ALT REDEFINES SCM-RUN-BANNER.
002960     05  SCM-RUN-BANNER-TEXT PIC X(32).
003000
003100**** Working fields for the generic case-insensitive substring
003200**** search - see COPY SCMSUBPD in the PROCEDURE DIVISION of
003300**** SCMDET, SCMEXT and SCMAGT.
003400
003500 01  W-CONTAINS-TEXT         PIC X(200).
003600 01  W-CONTAINS-WORD         PIC X(14).
003700 01  W-CONTAINS-WORD-LEN     PIC S9(4)  COMP.
003800 01  W-CONTAINS-SW           PIC X(01)       VALUE 'N'.
003900     88  W-CONTAINS-FOUND                     VALUE 'Y'.
004000     88  W-CONTAINS-NOT-FOUND                 VALUE 'N'.
004100 01  W-SCAN-POS              PIC S9(4)  COMP.
004200 01  W-SCAN-LIMIT            PIC S9(4)  COMP.
004300 01  W-TRIM-POS              PIC S9(4)  COMP.
