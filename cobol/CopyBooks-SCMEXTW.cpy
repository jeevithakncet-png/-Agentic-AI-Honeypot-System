000100*===================== FRAUD-WATCH SYSTEM =======================*
000200* Member:     SCMEXTW
000300* Used by:    SCMEXT
000400* Purpose:    Tables for the EXTRACTOR - the suspicious-keyword
000500*             list that widens the free-mail exclusion rule, and
000600*             the three free-mail domains excluded from the
000700*             e-mail-address intelligence category.
000800*
000900* Date        By    Description
001000* ----        ---   -----------
001100* 1989-03-14  RDW   First release - this member carried the old
001200*                   EIN-prefix table, retired when the wire-fraud
001300*                   scorer was decommissioned.
001400* 2008-02-18  DNS   Rebuilt from scratch for the phishing e-mail
001500*                   extraction project - suspicious-keyword list
001600*                   and free-mail domain list (ticket WF-330).
001700* 1998-11-09  LPK   Y2K sweep note retained for audit continuity -
001800*                   no date fields exist in this member.
001900* 2016-09-30  TAM   Added CLAIM, VALIDATE, ACTIVATE, DANGER to the
002000*                   suspicious-keyword list (ticket WF-402).
002100*================================================================*
002200
002300 01  SCM-SUSP-KEYWORDS.
002400     05  SCM-SUSP-KEYWORD-CNT
002500                             PIC S9(4)  COMP VALUE 32.
002600     05  SCM-SUSP-KEYWORD-OCCS.
002700         10  FILLER          PIC X(14)       VALUE 'URGENT'.
002800         10  FILLER          PIC X(14)       VALUE 'VERIFY'.
002900         10  FILLER          PIC X(14)       VALUE 'BLOCKED'.
003000         10  FILLER          PIC X(14)       VALUE 'SUSPENDED'.
003100         10  FILLER          PIC X(14)       VALUE 'FREEZE'.
003200         10  FILLER          PIC X(14)       VALUE 'CONFIRM'.
003300         10  FILLER          PIC X(14)       VALUE 'IMMEDIATE'.
003400         10  FILLER          PIC X(14)       VALUE 'CLAIM'.
003500         10  FILLER          PIC X(14)       VALUE 'UPDATE'.
003600         10  FILLER          PIC X(14)       VALUE 'CLICK'.
003700         10  FILLER          PIC X(14)       VALUE 'DOWNLOAD'.
003800         10  FILLER          PIC X(14)       VALUE 'AUTHENTICATE'.
003900         10  FILLER          PIC X(14)       VALUE 'PASSWORD'.
004000         10  FILLER          PIC X(14)       VALUE 'OTP'.
004100         10  FILLER          PIC X(14)       VALUE 'PIN'.
004200         10  FILLER          PIC X(14)       VALUE 'CVV'.
004300         10  FILLER          PIC X(14)       VALUE 'SECRET'.
004400         10  FILLER          PIC X(14)       VALUE 'VALIDATE'.
004500         10  FILLER          PIC X(14)       VALUE 'ACTIVATE'.
004600         10  FILLER          PIC X(14)       VALUE 'RENEW'.
004700         10  FILLER          PIC X(14)       VALUE 'EXPIRE'.
004800         10  FILLER          PIC X(14)       VALUE 'UNAUTHORIZED'.
004900         10  FILLER          PIC X(14)       VALUE 'SECURE'.
005000         10  FILLER          PIC X(14)       VALUE 'PROTECT'.
005100         10  FILLER          PIC X(14)       VALUE 'DANGER'.
005200         10  FILLER          PIC X(14)       VALUE 'LIMITED'.
005300         10  FILLER          PIC X(14)       VALUE 'TODAY'.
005400         10  FILLER          PIC X(14)       VALUE 'NOW'.
005500         10  FILLER          PIC X(14)       VALUE 'ASAP'.
005600         10  FILLER          PIC X(14)       VALUE 'HURRY'.
005700         10  FILLER          PIC X(14)       VALUE 'QUICKLY'.
005800         10  FILLER          PIC X(14)       VALUE 'IMMEDIATELY'.
005900     05  FILLER REDEFINES SCM-SUSP-KEYWORD-OCCS.
006000         10  FILLER                          OCCURS 32
006100                                             INDEXED SCM-SW-DX.
006200             15  SCM-SUSP-KEYWORD-ENTRY
006300                             PIC X(14).
006400
006500**** The three free-mail carriers excluded from the e-mail
006600**** intelligence category, unless the message already carries a
006700**** suspicious keyword - in which case the exclusion is waived
006800**** and the free-mail address is captured like any other.
006900
007000 01  SCM-FREEMAIL-DOMAINS.
007100     05  SCM-FREEMAIL-DOMAIN-CNT
007200                             PIC S9(4)  COMP VALUE 3.
007300     05  SCM-FREEMAIL-DOMAIN-OCCS.
007400         10  FILLER          PIC X(16)       VALUE '@GMAIL.COM'.
007500         10  FILLER          PIC X(16)       VALUE '@YAHOO.COM'.
007600         10  FILLER          PIC X(16)       VALUE '@OUTLOOK.COM'.
007700     05  FILLER REDEFINES SCM-FREEMAIL-DOMAIN-OCCS.
007800         10  FILLER                          OCCURS 3
007900                                             INDEXED SCM-FM-DX.
008000             15  SCM-FREEMAIL-DOMAIN-ENTRY
008100                             PIC X(16).
