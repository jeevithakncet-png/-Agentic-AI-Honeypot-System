000100*===================== FRAUD-WATCH SYSTEM =======================*
000200* Member:     SCMDETL
000300* Used by:    SCMHONEY (CALLing), SCMDET (CALLed) - the shared
000400*             parameter block between the control-break driver
000500*             and the SCAM-DETECTOR subprogram, in the one-
000600*             parameter-block-per-CALLee style this shop has used
000700*             since the old SCMSCORE linkage block.
000800*
000900* Date        By    Description
001000* ----        ---   -----------
001100* 1989-03-14  RDW   First release - score and reason fields only.
001200* 1992-05-01  RDW   Added DET-IN-HESITATE-SW for the escalation
001300*                   bonus rule (ticket WF-201).
001400* 2008-02-18  DNS   Added DET-OUT-TYPES for the scam-type
001500*                   classification detail (ticket WF-330).
001600*================================================================*
001700
001800 01  SCM-DET-PARAMETER.
001900     05  DET-IN-TEXT             PIC X(200).
002000     05  DET-IN-HESITATE-SW      PIC X(01).
002100         88  DET-IN-HESITATE-PRESENT     VALUE 'Y'.
002200         88  DET-IN-HESITATE-ABSENT      VALUE 'N'.
002300     05  DET-OUT-SCORE           PIC 9(03).
002400     05  DET-OUT-SCAM-SW         PIC X(01).
002500         88  DET-OUT-IS-SCAM             VALUE 'Y'.
002600         88  DET-OUT-NOT-SCAM            VALUE 'N'.
002700     05  DET-OUT-REASONS         PIC X(120).
002800     05  DET-OUT-TYPES           PIC X(80).
002900     05  FILLER                  PIC X(20)       VALUE SPACES.
