000100*===================== FRAUD-WATCH SYSTEM =======================*
000200* Member:     SCMEXTL
000300* Used by:    SCMHONEY (CALLing), SCMEXT (CALLed) - shared
000400*             parameter block for the intelligence-extraction
000500*             subprogram.  The history table is passed down so
000600*             EXTRACTOR can re-run the UPI/link/phone/e-mail
000700*             patterns over prior messages in the same CALL.
000800*
000900* Date        By    Description
001000* ----        ---   -----------
001100* 1992-05-01  RDW   First release - bank and UPI items only.
001200* 2008-02-18  DNS   Added the history table and the e-mail/
001300*                   Bitcoin/IP/keyword categories for the
001400*                   phishing e-mail follow-on project (ticket
001500*                   WF-330).
001600* 2016-09-30  TAM   Added EXT-OUT-SEVERITY (ticket WF-402).
001700*================================================================*
001800
001900 01  SCM-EXT-PARAMETER.
002000     05  EXT-IN-TEXT             PIC X(200).
002100     05  EXT-IN-HIST-CNT         PIC S9(4)  COMP.
002200     05  EXT-IN-HIST-OCCS                        OCCURS 20
002300                                                  INDEXED EXT-HX.
002400         10  EXT-IN-HIST-SENDER  PIC X(08).
002500         10  EXT-IN-HIST-TEXT    PIC X(200).
002600     05  EXT-OUT-ITEM-CNT        PIC S9(4)  COMP.
002700     05  EXT-OUT-ITEM-OCCS                       OCCURS 80
002800                                                  INDEXED EXT-OX.
002900         10  EXT-OUT-CATEGORY    PIC X(02).
003000         10  EXT-OUT-VALUE       PIC X(60).
003100     05  EXT-OUT-SEVERITY        PIC X(08).
003200     05  FILLER                  PIC X(20)       VALUE SPACES.
