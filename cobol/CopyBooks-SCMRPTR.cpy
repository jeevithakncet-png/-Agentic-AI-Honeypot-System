000100*===================== FRAUD-WATCH SYSTEM =======================*
000200* Member:     SCMRPTR
000300* Used by:    SCMHONEY
000400* Purpose:    132-column session analysis report print line.  One
000500*             physical 01 record, five REDEFINES views - heading,
000600*             group header, detail, group footer and grand totals
000700*             - the classic single-print-record layout technique
000800*             this shop has used on every print file since the
000900*             wire-fraud scorer.
001000*
001100* Date        By    Description
001200* ----        ---   -----------
001300* 1989-03-14  RDW   First release - heading and detail views only,
001400*                   carried from the wire-fraud scorer's print
001500*                   file.
001600* 1992-05-01  RDW   Added the group-header and group-footer views
001700*                   for the session control break (ticket WF-201).
001800* 1998-11-09  LPK   Y2K sweep - no date fields printed, no change
001900*                   required.
002000* 2008-02-18  DNS   Added the grand-totals view (ticket WF-330).
002100*================================================================*
002200
002300 01  SCM-RPT-LINE                PIC X(132).
002400
002500 01  SCM-RPT-HEADING-LINE REDEFINES SCM-RPT-LINE.
002600     05  RPT-HDG-TITLE           PIC X(50).
002700     05  FILLER                  PIC X(10)       VALUE SPACES.
002800     05  RPT-HDG-RUN-LABEL       PIC X(10).
002900     05  RPT-HDG-RUN-ID          PIC X(20).
003000     05  FILLER                  PIC X(42)       VALUE SPACES.
003100
003200 01  SCM-RPT-GROUP-HEADER-LINE REDEFINES SCM-RPT-LINE.
003300     05  RPT-GRP-LABEL           PIC X(12).
003400     05  RPT-GRP-SESSION-ID      PIC X(20).
003500     05  FILLER                  PIC X(100)      VALUE SPACES.
003600
003700 01  SCM-RPT-DETAIL-LINE REDEFINES SCM-RPT-LINE.
003800     05  RPT-DTL-SEQ             PIC 9(04).
003900     05  FILLER                  PIC X(02)       VALUE SPACES.
004000     05  RPT-DTL-SENDER          PIC X(08).
004100     05  FILLER                  PIC X(02)       VALUE SPACES.
004200     05  RPT-DTL-STATUS          PIC X(08).
004300     05  FILLER                  PIC X(02)       VALUE SPACES.
004400     05  RPT-DTL-SCORE           PIC ZZ9.
004500     05  FILLER                  PIC X(02)       VALUE SPACES.
004600     05  RPT-DTL-TEXT-PREVIEW    PIC X(60).
004700     05  FILLER                  PIC X(41)       VALUE SPACES.
004800
004900 01  SCM-RPT-GROUP-FOOTER-LINE REDEFINES SCM-RPT-LINE.
005000     05  RPT-FTR-LABEL           PIC X(10).
005100     05  RPT-FTR-VERDICT         PIC X(01).
005200     05  FILLER                  PIC X(02)       VALUE SPACES.
005300     05  RPT-FTR-PEAK-SCORE      PIC ZZ9.
005400     05  FILLER                  PIC X(02)       VALUE SPACES.
005500     05  RPT-FTR-MSG-COUNT       PIC ZZZ9.
005600     05  FILLER                  PIC X(02)       VALUE SPACES.
005700     05  RPT-FTR-BANK-CNT        PIC ZZ9.
005800     05  FILLER                  PIC X(01)       VALUE SPACES.
005900     05  RPT-FTR-UPI-CNT         PIC ZZ9.
006000     05  FILLER                  PIC X(01)       VALUE SPACES.
006100     05  RPT-FTR-LINK-CNT        PIC ZZ9.
006200     05  FILLER                  PIC X(01)       VALUE SPACES.
006300     05  RPT-FTR-PHONE-CNT       PIC ZZ9.
006400     05  FILLER                  PIC X(01)       VALUE SPACES.
006500     05  RPT-FTR-KEYWORD-CNT     PIC ZZ9.
006600     05  FILLER                  PIC X(89)       VALUE SPACES.
006700
006800 01  SCM-RPT-GRAND-TOTALS-LINE REDEFINES SCM-RPT-LINE.
006900     05  RPT-GT-LABEL            PIC X(12).
007000     05  RPT-GT-SESSIONS         PIC ZZZ9.
007100     05  FILLER                  PIC X(02)       VALUE SPACES.
007200     05  RPT-GT-SESS-SCAM        PIC ZZZ9.
007300     05  FILLER                  PIC X(02)       VALUE SPACES.
007400     05  RPT-GT-TOT-MSGS         PIC ZZZZ9.
007500     05  FILLER                  PIC X(02)       VALUE SPACES.
007600     05  RPT-GT-SUCCESS          PIC ZZZZ9.
007700     05  FILLER                  PIC X(02)       VALUE SPACES.
007800     05  RPT-GT-IGNORED          PIC ZZZZ9.
007900     05  FILLER                  PIC X(02)       VALUE SPACES.
008000     05  RPT-GT-BANK-TOT         PIC ZZZ9.
008100     05  FILLER                  PIC X(01)       VALUE SPACES.
008200     05  RPT-GT-UPI-TOT          PIC ZZZ9.
008300     05  FILLER                  PIC X(01)       VALUE SPACES.
008400     05  RPT-GT-LINK-TOT         PIC ZZZ9.
008500     05  FILLER                  PIC X(01)       VALUE SPACES.
008600     05  RPT-GT-PHONE-TOT        PIC ZZZ9.
008700     05  FILLER                  PIC X(01)       VALUE SPACES.
008800     05  RPT-GT-KEYWORD-TOT      PIC ZZZ9.
008900     05  FILLER                  PIC X(63)       VALUE SPACES.
