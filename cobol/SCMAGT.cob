000100 IDENTIFICATION DIVISION.
000200*========================
000300
000400 PROGRAM-ID.             SCMAGT.
000500 AUTHOR.                 R D WICKLOW.
000600 INSTALLATION.           FRAUD-WATCH SECTION.
000700 DATE-WRITTEN.           1992-05-01.
000800 DATE-COMPILED.
000900 SECURITY.               FRAUD-WATCH INTERNAL USE ONLY.
001000
001100*===================== FRAUD-WATCH SYSTEM =======================*
001200* Program:    SCMAGT  (AGENT)
001300* Purpose:    Works the decoy side of a honeypot session.  Given
001400*             the conversation so far, hands back either the next
001500*             canned reply to keep the scammer talking (function
001600*             REPLY) or, once a session is closed off, a short
001700*             narrative of the tactics the scammer used (function
001800*             NOTES).  Called once per scammer turn and once more
001900*             at session conclusion by SCMHONEY.
002000*
002100* Date        By    Description
002200* ----        ---   -----------
002300* 1992-05-01  RDW   First release.  UPI, OTP, PASSWORD, CVV and
002400*                   LINK context categories, REPLY function only
002500*                   (ticket WF-201).
002600* 1994-09-19  RDW   Repeat-reply check added - decoy was sending
002700*                   the same canned line twice in a row on short
002800*                   sessions and the scammers noticed (WF-214).
002900* 1998-11-09  LPK   Y2K sweep.  No two-digit years anywhere in
003000*                   this member, signed off with no change.
003100* 2008-02-18  DNS   Added DOWNLOAD, VERIFY, ACCOUNT-BLOCKED and
003200*                   URGENT context categories and the NOTES
003300*                   function for the session-conclusion report
003400*                   (ticket WF-330).
003500* 2011-08-23  DNS   Fixed the history scan to walk backward off
003600*                   the END of the table - it was reading the
003700*                   oldest scammer line instead of the newest on
003800*                   long sessions (WF-358).
003900* 2016-09-30  TAM   Social-engineering fallback tactic added so
004000*                   AGT-OUT-NOTES is never left with an empty
004100*                   tactics list (ticket WF-402).
004200*================================================================*
004300
004400 ENVIRONMENT DIVISION.
004500*=====================
004600
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.        IBM-Z15.
004900 OBJECT-COMPUTER.        IBM-Z15.
005000 SPECIAL-NAMES.
005100     C01                     IS TOP-OF-FORM
005200     CLASS SCM-ALPHA-CLASS   IS 'A' THRU 'Z'
005300     SWITCH-0                IS SCM-UPSI-0
005400         ON STATUS            IS SCM-UPSI-0-ON
005500         OFF STATUS           IS SCM-UPSI-0-OFF.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900
006000 DATA DIVISION.
006100*================
006200
006300 FILE SECTION.
006400
006500 WORKING-STORAGE SECTION.
006600*------------------------
006700
006800     COPY SCMCMNW.
006900     COPY SCMAGTW.
007000
007100**** Scratch fields for the REPLY function.
007200
007300 77  W-SEL-DX                PIC S9(4)  COMP    VALUE 0.
007400 01  W-SEL-SW                PIC X(01)           VALUE 'N'.
007500     88  W-SEL-FOUND                             VALUE 'Y'.
007600     88  W-SEL-NOT-FOUND                          VALUE 'N'.
007700
007800 77  W-REPLY-COLLECTED       PIC S9(4)  COMP    VALUE 0.
007900
008000 01  W-UPPER-TEXT            PIC X(200).
008100
008200 01  W-LAST-REPLY-1          PIC X(80)           VALUE SPACES.
008300 01  W-LAST-REPLY-2          PIC X(80)           VALUE SPACES.
008400 01  W-LAST-REPLY-3          PIC X(80)           VALUE SPACES.
008500
008600 01  W-SCAMMER-SW            PIC X(01)           VALUE 'N'.
008700     88  W-SCAMMER-FOUND                          VALUE 'Y'.
008800     88  W-SCAMMER-NOT-FOUND                      VALUE 'N'.
008900
009000**** Context flags - tested in priority order off the most
009100**** recent scammer line, the way the old wire-fraud scorer
009200**** tested its keyword classes.
009300
009400 01  W-CTX-UPI-SW            PIC X(01)           VALUE 'N'.
009500     88  W-CTX-UPI                                VALUE 'Y'.
009600 01  W-CTX-OTP-SW            PIC X(01)           VALUE 'N'.
009700     88  W-CTX-OTP                                VALUE 'Y'.
009800 01  W-CTX-PASSWORD-SW       PIC X(01)           VALUE 'N'.
009900     88  W-CTX-PASSWORD                           VALUE 'Y'.
010000 01  W-CTX-CVV-SW            PIC X(01)           VALUE 'N'.
010100     88  W-CTX-CVV                                VALUE 'Y'.
010200 01  W-CTX-LINK-SW           PIC X(01)           VALUE 'N'.
010300     88  W-CTX-LINK                                VALUE 'Y'.
010400 01  W-CTX-DOWNLOAD-SW       PIC X(01)           VALUE 'N'.
010500     88  W-CTX-DOWNLOAD                           VALUE 'Y'.
010600 01  W-CTX-VERIFY-SW         PIC X(01)           VALUE 'N'.
010700     88  W-CTX-VERIFY                             VALUE 'Y'.
010800 01  W-CTX-ACCTBLK-SW        PIC X(01)           VALUE 'N'.
010900     88  W-CTX-ACCTBLK                            VALUE 'Y'.
011000 01  W-CTX-URGENT-SW         PIC X(01)           VALUE 'N'.
011100     88  W-CTX-URGENT                             VALUE 'Y'.
011200
011300**** Scratch fields for the NOTES function.
011400
011500 77  W-JOIN-PTR              PIC S9(4)  COMP    VALUE 1.
011600 77  W-JOIN-TRIM             PIC S9(4)  COMP    VALUE 0.
011700 01  W-JOIN-SW               PIC X(01)           VALUE 'N'.
011800     88  W-JOIN-NOT-EMPTY                         VALUE 'Y'.
011900     88  W-JOIN-EMPTY                             VALUE 'N'.
012000 01  W-JOINED-TEXT           PIC X(200)          VALUE SPACES.
012100
012200 77  W-TACTICS-PTR           PIC S9(4)  COMP    VALUE 1.
012300 01  W-TACTICS-SW            PIC X(01)           VALUE 'N'.
012400     88  W-TACTICS-NOT-EMPTY                      VALUE 'Y'.
012500     88  W-TACTICS-EMPTY                          VALUE 'N'.
012600 01  W-TACTICS               PIC X(120)          VALUE SPACES.
012700 01  W-TACTIC-TEXT           PIC X(024)          VALUE SPACES.
012800 77  W-TACTIC-LEN            PIC S9(4)  COMP    VALUE 0.
012900
013000 77  W-NOTES-PTR             PIC S9(4)  COMP    VALUE 1.
013100
013200 LINKAGE SECTION.
013300*-----------------
013400
013500     COPY SCMAGTL
013600         REPLACING ==SCM-AGT-PARAMETER== BY ==L-PARAMETER==.
013700
013800 PROCEDURE DIVISION USING L-PARAMETER.
013900*=======================================
014000
014100 MAIN.
014200*------
014300
014400     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
014500
014600     PERFORM SUB-2000-PROCESS  THRU SUB-2000-EXIT
014700
014800     PERFORM SUB-3000-SHUT-DOWN THRU SUB-3000-EXIT
014900
015000 MAIN-EXIT.
015100     GOBACK.
015200
015300*----------------------------------------------------------------
015400* SUB-1000  ONE-TIME START-UP
015500*----------------------------------------------------------------
015600
015700 SUB-1000-START-UP.
015800*--------------------
015900
016000     IF      SCM-NOT-FIRST-CALL
016100         GO TO SUB-1000-EXIT
016200     END-IF
016300
016400     SET     SCM-NOT-FIRST-CALL TO TRUE
016500
016600     DISPLAY SCM-RUN-BANNER     ' - SCMAGT STARTED'
016700     .
016800 SUB-1000-EXIT.
016900     EXIT.
017000
017100*----------------------------------------------------------------
017200* SUB-2000  FUNCTION DISPATCH
017300*----------------------------------------------------------------
017400
017500 SUB-2000-PROCESS.
017600*-------------------
017700
017800     EVALUATE TRUE
017900         WHEN AGT-FN-IS-REPLY
018000             PERFORM SUB-2100-BUILD-REPLY THRU SUB-2100-EXIT
018100         WHEN AGT-FN-IS-NOTES
018200             PERFORM SUB-2400-BUILD-NOTES THRU SUB-2400-EXIT
018300         WHEN OTHER
018400             MOVE SPACES         TO AGT-OUT-REPLY
018500             MOVE SPACES         TO AGT-OUT-NOTES
018600     END-EVALUATE
018700     .
018800 SUB-2000-EXIT.
018900     EXIT.
019000
019100*----------------------------------------------------------------
019200* SUB-2100  BUILD THE NEXT DECOY REPLY
019300*----------------------------------------------------------------
019400
019500 SUB-2100-BUILD-REPLY.
019600*------------------------
019700
019800     MOVE SPACES                TO AGT-OUT-REPLY
019900     MOVE SPACES                TO W-LAST-REPLY-1
020000     MOVE SPACES                TO W-LAST-REPLY-2
020100     MOVE SPACES                TO W-LAST-REPLY-3
020200
020300     IF      AGT-IN-HIST-CNT = 0
020400         MOVE 'Why is my account being blocked?'
020500                                 TO AGT-OUT-REPLY
020600         GO TO SUB-2100-EXIT
020700     END-IF
020800
020900     MOVE 0                     TO W-REPLY-COLLECTED
021000
021100     PERFORM SUB-2110-COLLECT-REPLY THRU SUB-2110-EXIT
021200         VARYING AGT-HX FROM AGT-IN-HIST-CNT BY -1
021300           UNTIL AGT-HX < 1
021400           OR    W-REPLY-COLLECTED = 3
021500
021600     SET     W-SCAMMER-NOT-FOUND TO TRUE
021700
021800     PERFORM SUB-2120-FIND-SCAMMER THRU SUB-2120-EXIT
021900         VARYING AGT-HX FROM AGT-IN-HIST-CNT BY -1
022000           UNTIL AGT-HX < 1
022100           OR    W-SCAMMER-FOUND
022200
022300     IF      W-SCAMMER-NOT-FOUND
022400         MOVE 'Can you explain that more clearly?'
022500                                 TO AGT-OUT-REPLY
022600         GO TO SUB-2100-EXIT
022700     END-IF
022800
022900     MOVE AGT-IN-HIST-TEXT(AGT-HX)
023000                                 TO W-UPPER-TEXT
023100     INSPECT W-UPPER-TEXT CONVERTING
023200         'abcdefghijklmnopqrstuvwxyz'
023300      TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
023400
023500     PERFORM SUB-2200-ANALYZE-CONTEXT THRU SUB-2200-EXIT
023600
023700     EVALUATE TRUE
023800         WHEN W-CTX-UPI
023900             PERFORM SUB-2300-SELECT-UPI-TEMPLATE
024000                 THRU SUB-2300-EXIT
024100         WHEN W-CTX-OTP
024200             PERFORM SUB-2310-SELECT-OTP-TEMPLATE
024300                 THRU SUB-2310-EXIT
024400         WHEN W-CTX-PASSWORD
024500             PERFORM SUB-2320-SELECT-PASSWORD-TEMPLATE
024600                 THRU SUB-2320-EXIT
024700         WHEN W-CTX-CVV
024800             PERFORM SUB-2330-SELECT-CVV-TEMPLATE
024900                 THRU SUB-2330-EXIT
025000         WHEN W-CTX-LINK
025100             PERFORM SUB-2340-SELECT-LINK-TEMPLATE
025200                 THRU SUB-2340-EXIT
025300         WHEN W-CTX-DOWNLOAD
025400             PERFORM SUB-2350-SELECT-DOWNLOAD-TEMPLATE
025500                 THRU SUB-2350-EXIT
025600         WHEN W-CTX-VERIFY
025700             PERFORM SUB-2360-SELECT-VERIFY-TEMPLATE
025800                 THRU SUB-2360-EXIT
025900         WHEN W-CTX-ACCTBLK
026000             PERFORM SUB-2370-SELECT-ACCTBLK-TEMPLATE
026100                 THRU SUB-2370-EXIT
026200         WHEN W-CTX-URGENT
026300             PERFORM SUB-2380-SELECT-URGENT-TEMPLATE
026400                 THRU SUB-2380-EXIT
026500         WHEN OTHER
026600             PERFORM SUB-2390-SELECT-DEFAULT-TEMPLATE
026700                 THRU SUB-2390-EXIT
026800     END-EVALUATE
026900     .
027000 SUB-2100-EXIT.
027100     EXIT.
027200/
027300 SUB-2110-COLLECT-REPLY.
027400*--------------------------
027500
027600     IF      AGT-IN-HIST-SENDER(AGT-HX) = 'USER    '
027700         ADD  1                  TO W-REPLY-COLLECTED
027800         EVALUATE W-REPLY-COLLECTED
027900             WHEN 1
028000                 MOVE AGT-IN-HIST-TEXT(AGT-HX)(1:80)
028100                                 TO W-LAST-REPLY-1
028200             WHEN 2
028300                 MOVE AGT-IN-HIST-TEXT(AGT-HX)(1:80)
028400                                 TO W-LAST-REPLY-2
028500             WHEN 3
028600                 MOVE AGT-IN-HIST-TEXT(AGT-HX)(1:80)
028700                                 TO W-LAST-REPLY-3
028800         END-EVALUATE
028900     END-IF
029000     .
029100 SUB-2110-EXIT.
029200     EXIT.
029300/
029400 SUB-2120-FIND-SCAMMER.
029500*-------------------------
029600
029700     IF      AGT-IN-HIST-SENDER(AGT-HX) = 'SCAMMER '
029800         SET  W-SCAMMER-FOUND    TO TRUE
029900     END-IF
030000     .
030100 SUB-2120-EXIT.
030200     EXIT.
030300
030400*----------------------------------------------------------------
030500* SUB-2200  CONTEXT-FLAG ANALYSIS OF THE SCAMMER'S LAST LINE
030600*----------------------------------------------------------------
030700
030800 SUB-2200-ANALYZE-CONTEXT.
030900*----------------------------
031000
031100     MOVE 'N'                   TO W-CTX-UPI-SW
031200     MOVE 'N'                   TO W-CTX-OTP-SW
031300     MOVE 'N'                   TO W-CTX-PASSWORD-SW
031400     MOVE 'N'                   TO W-CTX-CVV-SW
031500     MOVE 'N'                   TO W-CTX-LINK-SW
031600     MOVE 'N'                   TO W-CTX-DOWNLOAD-SW
031700     MOVE 'N'                   TO W-CTX-VERIFY-SW
031800     MOVE 'N'                   TO W-CTX-ACCTBLK-SW
031900     MOVE 'N'                   TO W-CTX-URGENT-SW
032000
032100     MOVE W-UPPER-TEXT          TO W-CONTAINS-TEXT
032200
032300     MOVE 'UPI'                 TO W-CONTAINS-WORD
032400     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
032500     IF      W-CONTAINS-FOUND
032600         SET  W-CTX-UPI          TO TRUE
032700     END-IF
032800
032900     MOVE 'OTP'                 TO W-CONTAINS-WORD
033000     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
033100     IF      W-CONTAINS-FOUND
033200         SET  W-CTX-OTP          TO TRUE
033300     END-IF
033400
033500     MOVE 'PASSWORD'            TO W-CONTAINS-WORD
033600     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
033700     IF      W-CONTAINS-FOUND
033800         SET  W-CTX-PASSWORD     TO TRUE
033900     END-IF
034000
034100     MOVE 'CVV'                 TO W-CONTAINS-WORD
034200     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
034300     IF      W-CONTAINS-FOUND
034400         SET  W-CTX-CVV          TO TRUE
034500     END-IF
034600
034700     MOVE 'LINK'                TO W-CONTAINS-WORD
034800     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
034900     IF      W-CONTAINS-FOUND
035000         SET  W-CTX-LINK         TO TRUE
035100     END-IF
035200     MOVE 'CLICK'               TO W-CONTAINS-WORD
035300     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
035400     IF      W-CONTAINS-FOUND
035500         SET  W-CTX-LINK         TO TRUE
035600     END-IF
035700     MOVE 'HTTP'                TO W-CONTAINS-WORD
035800     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
035900     IF      W-CONTAINS-FOUND
036000         SET  W-CTX-LINK         TO TRUE
036100     END-IF
036200
036300     MOVE 'DOWNLOAD'            TO W-CONTAINS-WORD
036400     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
036500     IF      W-CONTAINS-FOUND
036600         SET  W-CTX-DOWNLOAD     TO TRUE
036700     END-IF
036800     MOVE 'INSTALL'             TO W-CONTAINS-WORD
036900     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
037000     IF      W-CONTAINS-FOUND
037100         SET  W-CTX-DOWNLOAD     TO TRUE
037200     END-IF
037300
037400     MOVE 'VERIFY'              TO W-CONTAINS-WORD
037500     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
037600     IF      W-CONTAINS-FOUND
037700         SET  W-CTX-VERIFY       TO TRUE
037800     END-IF
037900
038000     MOVE 'BLOCK'               TO W-CONTAINS-WORD
038100     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
038200     IF      W-CONTAINS-FOUND
038300         SET  W-CTX-ACCTBLK      TO TRUE
038400     END-IF
038500     MOVE 'SUSPENDED'           TO W-CONTAINS-WORD
038600     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
038700     IF      W-CONTAINS-FOUND
038800         SET  W-CTX-ACCTBLK      TO TRUE
038900     END-IF
039000     MOVE 'LOCKED'              TO W-CONTAINS-WORD
039100     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
039200     IF      W-CONTAINS-FOUND
039300         SET  W-CTX-ACCTBLK      TO TRUE
039400     END-IF
039500     MOVE 'FREEZE'              TO W-CONTAINS-WORD
039600     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
039700     IF      W-CONTAINS-FOUND
039800         SET  W-CTX-ACCTBLK      TO TRUE
039900     END-IF
040000
040100     MOVE 'URGENT'              TO W-CONTAINS-WORD
040200     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
040300     IF      W-CONTAINS-FOUND
040400         SET  W-CTX-URGENT       TO TRUE
040500     END-IF
040600     MOVE 'IMMEDIATELY'         TO W-CONTAINS-WORD
040700     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
040800     IF      W-CONTAINS-FOUND
040900         SET  W-CTX-URGENT       TO TRUE
041000     END-IF
041100     MOVE 'NOW'                 TO W-CONTAINS-WORD
041200     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
041300     IF      W-CONTAINS-FOUND
041400         SET  W-CTX-URGENT       TO TRUE
041500     END-IF
041600     MOVE 'ASAP'                TO W-CONTAINS-WORD
041700     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
041800     IF      W-CONTAINS-FOUND
041900         SET  W-CTX-URGENT       TO TRUE
042000     END-IF
042100     MOVE 'TODAY'               TO W-CONTAINS-WORD
042200     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
042300     IF      W-CONTAINS-FOUND
042400         SET  W-CTX-URGENT       TO TRUE
042500     END-IF
042600     .
042700 SUB-2200-EXIT.
042800     EXIT.
042900
043000*----------------------------------------------------------------
043100* SUB-2300 SERIES  TEMPLATE SELECTION, ONE PARAGRAPH-PAIR PER
043200*          CATEGORY - FIRST TABLE ENTRY NOT AMONG THE DECOY'S
043300*          LAST THREE REPLIES, ELSE FALL BACK TO ENTRY ONE
043400*          (TICKET WF-214).
043500*----------------------------------------------------------------
043600
043700 SUB-2300-SELECT-UPI-TEMPLATE.
043800*--------------------------------
043900
044000     MOVE 'N'                   TO W-SEL-SW
044100     PERFORM SUB-2301-TRY-UPI-ENTRY THRU SUB-2301-EXIT
044200         VARYING SCM-UT-DX FROM 1 BY 1
044300           UNTIL SCM-UT-DX > SCM-UPI-TEMPLATE-CNT
044400           OR    W-SEL-FOUND
044500
044600     IF      W-SEL-FOUND
044700         MOVE SCM-UPI-TEMPLATE-ENTRY(W-SEL-DX)
044800                                 TO AGT-OUT-REPLY
044900     ELSE
045000         MOVE SCM-UPI-TEMPLATE-ENTRY(1)
045100                                 TO AGT-OUT-REPLY
045200     END-IF
045300     .
045400 SUB-2300-EXIT.
045500     EXIT.
045600/
045700 SUB-2301-TRY-UPI-ENTRY.
045800*--------------------------
045900
046000     IF  SCM-UPI-TEMPLATE-ENTRY(SCM-UT-DX) NOT = W-LAST-REPLY-1
046100     AND SCM-UPI-TEMPLATE-ENTRY(SCM-UT-DX) NOT = W-LAST-REPLY-2
046200     AND SCM-UPI-TEMPLATE-ENTRY(SCM-UT-DX) NOT = W-LAST-REPLY-3
046300         MOVE SCM-UT-DX          TO W-SEL-DX
046400         SET  W-SEL-FOUND        TO TRUE
046500     END-IF
046600     .
046700 SUB-2301-EXIT.
046800     EXIT.
046900/
047000 SUB-2310-SELECT-OTP-TEMPLATE.
047100*--------------------------------
047200
047300     MOVE 'N'                   TO W-SEL-SW
047400     PERFORM SUB-2311-TRY-OTP-ENTRY THRU SUB-2311-EXIT
047500         VARYING SCM-OT-DX FROM 1 BY 1
047600           UNTIL SCM-OT-DX > SCM-OTP-TEMPLATE-CNT
047700           OR    W-SEL-FOUND
047800
047900     IF      W-SEL-FOUND
048000         MOVE SCM-OTP-TEMPLATE-ENTRY(W-SEL-DX)
048100                                 TO AGT-OUT-REPLY
048200     ELSE
048300         MOVE SCM-OTP-TEMPLATE-ENTRY(1)
048400                                 TO AGT-OUT-REPLY
048500     END-IF
048600     .
048700 SUB-2310-EXIT.
048800     EXIT.
048900/
049000 SUB-2311-TRY-OTP-ENTRY.
049100*--------------------------
049200
049300     IF  SCM-OTP-TEMPLATE-ENTRY(SCM-OT-DX) NOT = W-LAST-REPLY-1
049400     AND SCM-OTP-TEMPLATE-ENTRY(SCM-OT-DX) NOT = W-LAST-REPLY-2
049500     AND SCM-OTP-TEMPLATE-ENTRY(SCM-OT-DX) NOT = W-LAST-REPLY-3
049600         MOVE SCM-OT-DX          TO W-SEL-DX
049700         SET  W-SEL-FOUND        TO TRUE
049800     END-IF
049900     .
050000 SUB-2311-EXIT.
050100     EXIT.
050200/
050300 SUB-2320-SELECT-PASSWORD-TEMPLATE.
050400*-------------------------------------
050500
050600     MOVE 'N'                   TO W-SEL-SW
050700     PERFORM SUB-2321-TRY-PASSWORD-ENTRY THRU SUB-2321-EXIT
050800         VARYING SCM-PT-DX FROM 1 BY 1
050900           UNTIL SCM-PT-DX > SCM-PASSWORD-TEMPLATE-CNT
051000           OR    W-SEL-FOUND
051100
051200     IF      W-SEL-FOUND
051300         MOVE SCM-PASSWORD-TEMPLATE-ENTRY(W-SEL-DX)
051400                                 TO AGT-OUT-REPLY
051500     ELSE
051600         MOVE SCM-PASSWORD-TEMPLATE-ENTRY(1)
051700                                 TO AGT-OUT-REPLY
051800     END-IF
051900     .
052000 SUB-2320-EXIT.
052100     EXIT.
052200/
052300 SUB-2321-TRY-PASSWORD-ENTRY.
052400*-------------------------------
052500
052600   IF  SCM-PASSWORD-TEMPLATE-ENTRY(SCM-PT-DX) NOT = W-LAST-REPLY-1
052700    AND NOT = W-LAST-REPLY-2
052800    AND NOT = W-LAST-REPLY-3
052900         MOVE SCM-PT-DX          TO W-SEL-DX
053000         SET  W-SEL-FOUND        TO TRUE
053100     END-IF
053200     .
053300 SUB-2321-EXIT.
053400     EXIT.
053500/
053600 SUB-2330-SELECT-CVV-TEMPLATE.
053700*--------------------------------
053800
053900     MOVE 'N'                   TO W-SEL-SW
054000     PERFORM SUB-2331-TRY-CVV-ENTRY THRU SUB-2331-EXIT
054100         VARYING SCM-CV-DX FROM 1 BY 1
054200           UNTIL SCM-CV-DX > SCM-CVV-TEMPLATE-CNT
054300           OR    W-SEL-FOUND
054400
054500     IF      W-SEL-FOUND
054600         MOVE SCM-CVV-TEMPLATE-ENTRY(W-SEL-DX)
054700                                 TO AGT-OUT-REPLY
054800     ELSE
054900         MOVE SCM-CVV-TEMPLATE-ENTRY(1)
055000                                 TO AGT-OUT-REPLY
055100     END-IF
055200     .
055300 SUB-2330-EXIT.
055400     EXIT.
055500/
055600 SUB-2331-TRY-CVV-ENTRY.
055700*--------------------------
055800
055900     IF  SCM-CVV-TEMPLATE-ENTRY(SCM-CV-DX) NOT = W-LAST-REPLY-1
056000     AND SCM-CVV-TEMPLATE-ENTRY(SCM-CV-DX) NOT = W-LAST-REPLY-2
056100     AND SCM-CVV-TEMPLATE-ENTRY(SCM-CV-DX) NOT = W-LAST-REPLY-3
056200         MOVE SCM-CV-DX          TO W-SEL-DX
056300         SET  W-SEL-FOUND        TO TRUE
056400     END-IF
056500     .
056600 SUB-2331-EXIT.
056700     EXIT.
056800/
056900 SUB-2340-SELECT-LINK-TEMPLATE.
057000*---------------------------------
057100
057200     MOVE 'N'                   TO W-SEL-SW
057300     PERFORM SUB-2341-TRY-LINK-ENTRY THRU SUB-2341-EXIT
057400         VARYING SCM-LT-DX FROM 1 BY 1
057500           UNTIL SCM-LT-DX > SCM-LINK-TEMPLATE-CNT
057600           OR    W-SEL-FOUND
057700
057800     IF      W-SEL-FOUND
057900         MOVE SCM-LINK-TEMPLATE-ENTRY(W-SEL-DX)
058000                                 TO AGT-OUT-REPLY
058100     ELSE
058200         MOVE SCM-LINK-TEMPLATE-ENTRY(1)
058300                                 TO AGT-OUT-REPLY
058400     END-IF
058500     .
058600 SUB-2340-EXIT.
058700     EXIT.
058800/
058900 SUB-2341-TRY-LINK-ENTRY.
059000*---------------------------
059100
059200     IF  SCM-LINK-TEMPLATE-ENTRY(SCM-LT-DX) NOT = W-LAST-REPLY-1
059300     AND SCM-LINK-TEMPLATE-ENTRY(SCM-LT-DX) NOT = W-LAST-REPLY-2
059400     AND SCM-LINK-TEMPLATE-ENTRY(SCM-LT-DX) NOT = W-LAST-REPLY-3
059500         MOVE SCM-LT-DX          TO W-SEL-DX
059600         SET  W-SEL-FOUND        TO TRUE
059700     END-IF
059800     .
059900 SUB-2341-EXIT.
060000     EXIT.
060100/
060200 SUB-2350-SELECT-DOWNLOAD-TEMPLATE.
060300*-------------------------------------
060400
060500     MOVE 'N'                   TO W-SEL-SW
060600     PERFORM SUB-2351-TRY-DOWNLOAD-ENTRY THRU SUB-2351-EXIT
060700         VARYING SCM-DT-DX FROM 1 BY 1
060800           UNTIL SCM-DT-DX > SCM-DOWNLOAD-TEMPLATE-CNT
060900           OR    W-SEL-FOUND
061000
061100     IF      W-SEL-FOUND
061200         MOVE SCM-DOWNLOAD-TEMPLATE-ENTRY(W-SEL-DX)
061300                                 TO AGT-OUT-REPLY
061400     ELSE
061500         MOVE SCM-DOWNLOAD-TEMPLATE-ENTRY(1)
061600                                 TO AGT-OUT-REPLY
061700     END-IF
061800     .
061900 SUB-2350-EXIT.
062000     EXIT.
062100/
062200 SUB-2351-TRY-DOWNLOAD-ENTRY.
062300*-------------------------------
062400
062500   IF  SCM-DOWNLOAD-TEMPLATE-ENTRY(SCM-DT-DX) NOT = W-LAST-REPLY-1
062600    AND NOT = W-LAST-REPLY-2
062700    AND NOT = W-LAST-REPLY-3
062800         MOVE SCM-DT-DX          TO W-SEL-DX
062900         SET  W-SEL-FOUND        TO TRUE
063000     END-IF
063100     .
063200 SUB-2351-EXIT.
063300     EXIT.
063400/
063500 SUB-2360-SELECT-VERIFY-TEMPLATE.
063600*-----------------------------------
063700
063800     MOVE 'N'                   TO W-SEL-SW
063900     PERFORM SUB-2361-TRY-VERIFY-ENTRY THRU SUB-2361-EXIT
064000         VARYING SCM-VT-DX FROM 1 BY 1
064100           UNTIL SCM-VT-DX > SCM-VERIFY-TEMPLATE-CNT
064200           OR    W-SEL-FOUND
064300
064400     IF      W-SEL-FOUND
064500         MOVE SCM-VERIFY-TEMPLATE-ENTRY(W-SEL-DX)
064600                                 TO AGT-OUT-REPLY
064700     ELSE
064800         MOVE SCM-VERIFY-TEMPLATE-ENTRY(1)
064900                                 TO AGT-OUT-REPLY
065000     END-IF
065100     .
065200 SUB-2360-EXIT.
065300     EXIT.
065400/
065500 SUB-2361-TRY-VERIFY-ENTRY.
065600*-----------------------------
065700
065800     IF  SCM-VERIFY-TEMPLATE-ENTRY(SCM-VT-DX) NOT = W-LAST-REPLY-1
065900     AND SCM-VERIFY-TEMPLATE-ENTRY(SCM-VT-DX) NOT = W-LAST-REPLY-2
066000     AND SCM-VERIFY-TEMPLATE-ENTRY(SCM-VT-DX) NOT = W-LAST-REPLY-3
066100         MOVE SCM-VT-DX          TO W-SEL-DX
066200         SET  W-SEL-FOUND        TO TRUE
066300     END-IF
066400     .
066500 SUB-2361-EXIT.
066600     EXIT.
066700/
066800 SUB-2370-SELECT-ACCTBLK-TEMPLATE.
066900*------------------------------------
067000
067100     MOVE 'N'                   TO W-SEL-SW
067200     PERFORM SUB-2371-TRY-ACCTBLK-ENTRY THRU SUB-2371-EXIT
067300         VARYING SCM-BT-DX FROM 1 BY 1
067400           UNTIL SCM-BT-DX > SCM-ACCTBLK-TEMPLATE-CNT
067500           OR    W-SEL-FOUND
067600
067700     IF      W-SEL-FOUND
067800         MOVE SCM-ACCTBLK-TEMPLATE-ENTRY(W-SEL-DX)
067900                                 TO AGT-OUT-REPLY
068000     ELSE
068100         MOVE SCM-ACCTBLK-TEMPLATE-ENTRY(1)
068200                                 TO AGT-OUT-REPLY
068300     END-IF
068400     .
068500 SUB-2370-EXIT.
068600     EXIT.
068700/
068800 SUB-2371-TRY-ACCTBLK-ENTRY.
068900*------------------------------
069000
069100    IF  SCM-ACCTBLK-TEMPLATE-ENTRY(SCM-BT-DX) NOT = W-LAST-REPLY-1
069200    AND NOT = W-LAST-REPLY-2
069300    AND NOT = W-LAST-REPLY-3
069400         MOVE SCM-BT-DX          TO W-SEL-DX
069500         SET  W-SEL-FOUND        TO TRUE
069600     END-IF
069700     .
069800 SUB-2371-EXIT.
069900     EXIT.
070000/
070100 SUB-2380-SELECT-URGENT-TEMPLATE.
070200*-----------------------------------
070300
070400     MOVE 'N'                   TO W-SEL-SW
070500     PERFORM SUB-2381-TRY-URGENT-ENTRY THRU SUB-2381-EXIT
070600         VARYING SCM-GT-DX FROM 1 BY 1
070700           UNTIL SCM-GT-DX > SCM-URGENT-TEMPLATE-CNT
070800           OR    W-SEL-FOUND
070900
071000     IF      W-SEL-FOUND
071100         MOVE SCM-URGENT-TEMPLATE-ENTRY(W-SEL-DX)
071200                                 TO AGT-OUT-REPLY
071300     ELSE
071400         MOVE SCM-URGENT-TEMPLATE-ENTRY(1)
071500                                 TO AGT-OUT-REPLY
071600     END-IF
071700     .
071800 SUB-2380-EXIT.
071900     EXIT.
072000/
072100 SUB-2381-TRY-URGENT-ENTRY.
072200*-----------------------------
072300
072400     IF  SCM-URGENT-TEMPLATE-ENTRY(SCM-GT-DX) NOT = W-LAST-REPLY-1
072500     AND SCM-URGENT-TEMPLATE-ENTRY(SCM-GT-DX) NOT = W-LAST-REPLY-2
072600     AND SCM-URGENT-TEMPLATE-ENTRY(SCM-GT-DX) NOT = W-LAST-REPLY-3
072700         MOVE SCM-GT-DX          TO W-SEL-DX
072800         SET  W-SEL-FOUND        TO TRUE
072900     END-IF
073000     .
073100 SUB-2381-EXIT.
073200     EXIT.
073300/
073400 SUB-2390-SELECT-DEFAULT-TEMPLATE.
073500*------------------------------------
073600
073700     MOVE 'N'                   TO W-SEL-SW
073800     PERFORM SUB-2391-TRY-DEFAULT-ENTRY THRU SUB-2391-EXIT
073900         VARYING SCM-FT-DX FROM 1 BY 1
074000           UNTIL SCM-FT-DX > SCM-DEFAULT-TEMPLATE-CNT
074100           OR    W-SEL-FOUND
074200
074300     IF      W-SEL-FOUND
074400         MOVE SCM-DEFAULT-TEMPLATE-ENTRY(W-SEL-DX)
074500                                 TO AGT-OUT-REPLY
074600     ELSE
074700         MOVE SCM-DEFAULT-TEMPLATE-ENTRY(1)
074800                                 TO AGT-OUT-REPLY
074900     END-IF
075000     .
075100 SUB-2390-EXIT.
075200     EXIT.
075300/
075400 SUB-2391-TRY-DEFAULT-ENTRY.
075500*------------------------------
075600
075700    IF  SCM-DEFAULT-TEMPLATE-ENTRY(SCM-FT-DX) NOT = W-LAST-REPLY-1
075800    AND NOT = W-LAST-REPLY-2
075900    AND NOT = W-LAST-REPLY-3
076000         MOVE SCM-FT-DX          TO W-SEL-DX
076100         SET  W-SEL-FOUND        TO TRUE
076200     END-IF
076300     .
076400 SUB-2391-EXIT.
076500     EXIT.
076600
076700*----------------------------------------------------------------
076800* SUB-2400  SESSION-CONCLUSION TACTICS NARRATIVE
076900*----------------------------------------------------------------
077000
077100 SUB-2400-BUILD-NOTES.
077200*------------------------
077300
077400     MOVE SPACES                TO AGT-OUT-NOTES
077500     MOVE SPACES                TO W-JOINED-TEXT
077600     MOVE 1                     TO W-JOIN-PTR
077700     SET     W-JOIN-EMPTY       TO TRUE
077800
077900     IF      AGT-IN-HIST-CNT > 0
078000         PERFORM SUB-2410-JOIN-SCAMMER-TEXT THRU SUB-2410-EXIT
078100             VARYING AGT-HX FROM 1 BY 1
078200               UNTIL AGT-HX > AGT-IN-HIST-CNT
078300     END-IF
078400
078500     MOVE SPACES                TO W-TACTICS
078600     MOVE 1                     TO W-TACTICS-PTR
078700     SET     W-TACTICS-EMPTY    TO TRUE
078800
078900     MOVE W-JOINED-TEXT         TO W-CONTAINS-TEXT
079000     INSPECT W-CONTAINS-TEXT CONVERTING
079100         'abcdefghijklmnopqrstuvwxyz'
079200      TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
079300
079400     PERFORM SUB-2420-TACTIC-URGENCY     THRU SUB-2420-EXIT
079500     PERFORM SUB-2430-TACTIC-THREAT      THRU SUB-2430-EXIT
079600     PERFORM SUB-2440-TACTIC-PHISHING    THRU SUB-2440-EXIT
079700     PERFORM SUB-2450-TACTIC-FINANCIAL   THRU SUB-2450-EXIT
079800     PERFORM SUB-2460-TACTIC-MALWARE     THRU SUB-2460-EXIT
079900     PERFORM SUB-2470-TACTIC-COMPROMISE  THRU SUB-2470-EXIT
080000     PERFORM SUB-2480-TACTIC-FALLBACK    THRU SUB-2480-EXIT
080100
080200     MOVE 1                     TO W-NOTES-PTR
080300
080400     STRING  'Scammer employed: '          DELIMITED SIZE
080500             W-TACTICS(1 : W-TACTICS-PTR - 1)
080600                                            DELIMITED SIZE
080700             '. '                           DELIMITED SIZE
080800         INTO AGT-OUT-NOTES
080900         WITH POINTER W-NOTES-PTR
081000         ON OVERFLOW
081100             DISPLAY 'SCMAGT - AGT-OUT-NOTES TRUNCATED'
081200     END-STRING
081300
081400     IF      AGT-IN-UPI-CNT > 0
081500         STRING 'Requested UPI ID sharing. '
081600                                            DELIMITED SIZE
081700             INTO AGT-OUT-NOTES
081800             WITH POINTER W-NOTES-PTR
081900             ON OVERFLOW
082000                 DISPLAY 'SCMAGT - AGT-OUT-NOTES TRUNCATED'
082100         END-STRING
082200     END-IF
082300
082400     IF      AGT-IN-BANK-CNT > 0
082500         STRING 'Asked for bank details. '
082600                                            DELIMITED SIZE
082700             INTO AGT-OUT-NOTES
082800             WITH POINTER W-NOTES-PTR
082900             ON OVERFLOW
083000                 DISPLAY 'SCMAGT - AGT-OUT-NOTES TRUNCATED'
083100         END-STRING
083200     END-IF
083300
083400     IF      AGT-IN-LINK-CNT > 0
083500         STRING 'Provided suspicious links. '
083600                                            DELIMITED SIZE
083700             INTO AGT-OUT-NOTES
083800             WITH POINTER W-NOTES-PTR
083900             ON OVERFLOW
084000                 DISPLAY 'SCMAGT - AGT-OUT-NOTES TRUNCATED'
084100         END-STRING
084200     END-IF
084300
084400     STRING 'Attempted to establish false trust and urgency'
084500            ' throughout conversation.'     DELIMITED SIZE
084600         INTO AGT-OUT-NOTES
084700         WITH POINTER W-NOTES-PTR
084800         ON OVERFLOW
084900             DISPLAY 'SCMAGT - AGT-OUT-NOTES TRUNCATED'
085000     END-STRING
085100     .
085200 SUB-2400-EXIT.
085300     EXIT.
085400/
085500 SUB-2410-JOIN-SCAMMER-TEXT.
085600*------------------------------
085700
085800     IF      AGT-IN-HIST-SENDER(AGT-HX) NOT = 'SCAMMER '
085900         GO TO SUB-2410-EXIT
086000     END-IF
086100
086200     MOVE 200                   TO W-JOIN-TRIM
086300
086400     PERFORM SUB-2412-TRIM-HIST THRU SUB-2412-EXIT
086500         VARYING W-JOIN-TRIM FROM 200 BY -1
086600           UNTIL W-JOIN-TRIM = 0
086700           OR    AGT-IN-HIST-TEXT(AGT-HX)(W-JOIN-TRIM : 1)
086800                 NOT = SPACE
086900
087000     IF      W-JOIN-TRIM = 0
087100         GO TO SUB-2410-EXIT
087200     END-IF
087300
087400     IF      W-JOIN-NOT-EMPTY
087500         STRING SPACE                          DELIMITED SIZE
087600                AGT-IN-HIST-TEXT(AGT-HX)(1 : W-JOIN-TRIM)
087700                                                 DELIMITED SIZE
087800             INTO W-JOINED-TEXT
087900             WITH POINTER W-JOIN-PTR
088000             ON OVERFLOW
088100                 CONTINUE
088200         END-STRING
088300     ELSE
088400         STRING AGT-IN-HIST-TEXT(AGT-HX)(1 : W-JOIN-TRIM)
088500                                                 DELIMITED SIZE
088600             INTO W-JOINED-TEXT
088700             WITH POINTER W-JOIN-PTR
088800             ON OVERFLOW
088900                 CONTINUE
089000         END-STRING
089100         SET  W-JOIN-NOT-EMPTY TO TRUE
089200     END-IF
089300     .
089400 SUB-2410-EXIT.
089500     EXIT.
089600/
089700 SUB-2412-TRIM-HIST.
089800*----------------------
089900
090000*    No work to do here - the VARYING clause on the PERFORM
090100*    above does the scanning; this paragraph only exists so the
090200*    PERFORM has a range to step through.
090300
090400     CONTINUE
090500     .
090600 SUB-2412-EXIT.
090700     EXIT.
090800
090900*----------------------------------------------------------------
091000* SUB-2420 SERIES  TACTICS LIST (TICKET WF-402)
091100*----------------------------------------------------------------
091200
091300 SUB-2420-TACTIC-URGENCY.
091400*---------------------------
091500
091600     MOVE 'URGENT'              TO W-CONTAINS-WORD
091700     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
091800     IF      W-CONTAINS-FOUND
091900         MOVE 'urgency pressure' TO W-TACTIC-TEXT
092000         MOVE 17                 TO W-TACTIC-LEN
092100         PERFORM SUB-2490-APPEND-TACTIC THRU SUB-2490-EXIT
092200         GO TO SUB-2420-EXIT
092300     END-IF
092400     MOVE 'IMMEDIATELY'         TO W-CONTAINS-WORD
092500     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
092600     IF      W-CONTAINS-FOUND
092700         MOVE 'urgency pressure' TO W-TACTIC-TEXT
092800         MOVE 17                 TO W-TACTIC-LEN
092900         PERFORM SUB-2490-APPEND-TACTIC THRU SUB-2490-EXIT
093000         GO TO SUB-2420-EXIT
093100     END-IF
093200     MOVE 'NOW'                 TO W-CONTAINS-WORD
093300     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
093400     IF      W-CONTAINS-FOUND
093500         MOVE 'urgency pressure' TO W-TACTIC-TEXT
093600         MOVE 17                 TO W-TACTIC-LEN
093700         PERFORM SUB-2490-APPEND-TACTIC THRU SUB-2490-EXIT
093800         GO TO SUB-2420-EXIT
093900     END-IF
094000     MOVE 'ASAP'                TO W-CONTAINS-WORD
094100     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
094200     IF      W-CONTAINS-FOUND
094300         MOVE 'urgency pressure' TO W-TACTIC-TEXT
094400         MOVE 17                 TO W-TACTIC-LEN
094500         PERFORM SUB-2490-APPEND-TACTIC THRU SUB-2490-EXIT
094600     END-IF
094700     .
094800 SUB-2420-EXIT.
094900     EXIT.
095000/
095100 SUB-2430-TACTIC-THREAT.
095200*--------------------------
095300
095400     MOVE 'BLOCKED'             TO W-CONTAINS-WORD
095500     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
095600     IF      W-CONTAINS-FOUND
095700         MOVE 'threat/coercion' TO W-TACTIC-TEXT
095800         MOVE 15                 TO W-TACTIC-LEN
095900         PERFORM SUB-2490-APPEND-TACTIC THRU SUB-2490-EXIT
096000         GO TO SUB-2430-EXIT
096100     END-IF
096200     MOVE 'SUSPENDED'           TO W-CONTAINS-WORD
096300     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
096400     IF      W-CONTAINS-FOUND
096500         MOVE 'threat/coercion' TO W-TACTIC-TEXT
096600         MOVE 15                 TO W-TACTIC-LEN
096700         PERFORM SUB-2490-APPEND-TACTIC THRU SUB-2490-EXIT
096800         GO TO SUB-2430-EXIT
096900     END-IF
097000     MOVE 'FREEZE'              TO W-CONTAINS-WORD
097100     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
097200     IF      W-CONTAINS-FOUND
097300         MOVE 'threat/coercion' TO W-TACTIC-TEXT
097400         MOVE 15                 TO W-TACTIC-LEN
097500         PERFORM SUB-2490-APPEND-TACTIC THRU SUB-2490-EXIT
097600         GO TO SUB-2430-EXIT
097700     END-IF
097800     MOVE 'LOCKED'              TO W-CONTAINS-WORD
097900     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
098000     IF      W-CONTAINS-FOUND
098100         MOVE 'threat/coercion' TO W-TACTIC-TEXT
098200         MOVE 15                 TO W-TACTIC-LEN
098300         PERFORM SUB-2490-APPEND-TACTIC THRU SUB-2490-EXIT
098400     END-IF
098500     .
098600 SUB-2430-EXIT.
098700     EXIT.
098800/
098900 SUB-2440-TACTIC-PHISHING.
099000*----------------------------
099100
099200     MOVE 'VERIFY'              TO W-CONTAINS-WORD
099300     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
099400     IF      W-CONTAINS-FOUND
099500         MOVE 'credential phishing'
099600                                 TO W-TACTIC-TEXT
099700         MOVE 20                 TO W-TACTIC-LEN
099800         PERFORM SUB-2490-APPEND-TACTIC THRU SUB-2490-EXIT
099900         GO TO SUB-2440-EXIT
100000     END-IF
100100     MOVE 'CONFIRM'             TO W-CONTAINS-WORD
100200     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
100300     IF      W-CONTAINS-FOUND
100400         MOVE 'credential phishing'
100500                                 TO W-TACTIC-TEXT
100600         MOVE 20                 TO W-TACTIC-LEN
100700         PERFORM SUB-2490-APPEND-TACTIC THRU SUB-2490-EXIT
100800         GO TO SUB-2440-EXIT
100900     END-IF
101000     MOVE 'AUTHENTICATE'        TO W-CONTAINS-WORD
101100     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
101200     IF      W-CONTAINS-FOUND
101300         MOVE 'credential phishing'
101400                                 TO W-TACTIC-TEXT
101500         MOVE 20                 TO W-TACTIC-LEN
101600         PERFORM SUB-2490-APPEND-TACTIC THRU SUB-2490-EXIT
101700     END-IF
101800     .
101900 SUB-2440-EXIT.
102000     EXIT.
102100/
102200 SUB-2450-TACTIC-FINANCIAL.
102300*-----------------------------
102400
102500     MOVE 'UPI'                 TO W-CONTAINS-WORD
102600     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
102700     IF      W-CONTAINS-FOUND
102800         MOVE 'financial exploitation'
102900                                 TO W-TACTIC-TEXT
103000         MOVE 23                 TO W-TACTIC-LEN
103100         PERFORM SUB-2490-APPEND-TACTIC THRU SUB-2490-EXIT
103200         GO TO SUB-2450-EXIT
103300     END-IF
103400     MOVE 'PAYMENT'             TO W-CONTAINS-WORD
103500     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
103600     IF      W-CONTAINS-FOUND
103700         MOVE 'financial exploitation'
103800                                 TO W-TACTIC-TEXT
103900         MOVE 23                 TO W-TACTIC-LEN
104000         PERFORM SUB-2490-APPEND-TACTIC THRU SUB-2490-EXIT
104100         GO TO SUB-2450-EXIT
104200     END-IF
104300     MOVE 'TRANSACTION'         TO W-CONTAINS-WORD
104400     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
104500     IF      W-CONTAINS-FOUND
104600         MOVE 'financial exploitation'
104700                                 TO W-TACTIC-TEXT
104800         MOVE 23                 TO W-TACTIC-LEN
104900         PERFORM SUB-2490-APPEND-TACTIC THRU SUB-2490-EXIT
105000     END-IF
105100     .
105200 SUB-2450-EXIT.
105300     EXIT.
105400/
105500 SUB-2460-TACTIC-MALWARE.
105600*---------------------------
105700
105800     IF      AGT-IN-LINK-CNT > 0
105900         MOVE 'malware distribution'
106000                                 TO W-TACTIC-TEXT
106100         MOVE 21                 TO W-TACTIC-LEN
106200         PERFORM SUB-2490-APPEND-TACTIC THRU SUB-2490-EXIT
106300     END-IF
106400     .
106500 SUB-2460-EXIT.
106600     EXIT.
106700/
106800 SUB-2470-TACTIC-COMPROMISE.
106900*------------------------------
107000
107100     IF      AGT-IN-BANK-CNT > 0
107200         MOVE 'account compromise'
107300                                 TO W-TACTIC-TEXT
107400         MOVE 19                 TO W-TACTIC-LEN
107500         PERFORM SUB-2490-APPEND-TACTIC THRU SUB-2490-EXIT
107600     END-IF
107700     .
107800 SUB-2470-EXIT.
107900     EXIT.
108000/
108100 SUB-2480-TACTIC-FALLBACK.
108200*----------------------------
108300
108400     IF      W-TACTICS-EMPTY
108500         MOVE 'social engineering'
108600                                 TO W-TACTIC-TEXT
108700         MOVE 19                 TO W-TACTIC-LEN
108800         PERFORM SUB-2490-APPEND-TACTIC THRU SUB-2490-EXIT
108900     END-IF
109000     .
109100 SUB-2480-EXIT.
109200     EXIT.
109300/
109400 SUB-2490-APPEND-TACTIC.
109500*--------------------------
109600
109700     IF      W-TACTICS-NOT-EMPTY
109800         STRING ', '                            DELIMITED SIZE
109900                W-TACTIC-TEXT(1 : W-TACTIC-LEN)  DELIMITED SIZE
110000             INTO W-TACTICS
110100             WITH POINTER W-TACTICS-PTR
110200             ON OVERFLOW
110300                 CONTINUE
110400         END-STRING
110500     ELSE
110600         STRING W-TACTIC-TEXT(1 : W-TACTIC-LEN)  DELIMITED SIZE
110700             INTO W-TACTICS
110800             WITH POINTER W-TACTICS-PTR
110900             ON OVERFLOW
111000                 CONTINUE
111100         END-STRING
111200         SET  W-TACTICS-NOT-EMPTY TO TRUE
111300     END-IF
111400     .
111500 SUB-2490-EXIT.
111600     EXIT.
111700
111800*----------------------------------------------------------------
111900* SUB-3000  SHUT-DOWN
112000*----------------------------------------------------------------
112100
112200 SUB-3000-SHUT-DOWN.
112300*----------------------
112400
112500 D    DISPLAY 'SCMAGT COMPLETED, FUNCTION=' AGT-FUNCTION
112600     CONTINUE
112700     .
112800 SUB-3000-EXIT.
112900     EXIT.
113000
113100     COPY SCMSUBPD.
