000100*===================== FRAUD-WATCH SYSTEM =======================*
000200* Member:     SCMFINR
000300* Used by:    SCMHONEY
000400* Purpose:    Final-result output record - written once, at most,
000500*             per session, the moment the session's engagement
000600*             concludes with a scam verdict of Y.  The alternate
000700*             view lines the five reportable counts up as an
000800*             OCCURS table so the grand-totals paragraph can add
000900*             them into the running totals table in one loop
001000*             instead of five separate ADD statements.
001100*
001200* Date        By    Description
001300* ----        ---   -----------
001400* 1992-05-01  RDW   First release - bank and UPI counts only
001500*                   (ticket WF-201).
001600* 2008-02-18  DNS   Added link, phone and keyword counts and the
001700*                   agent-notes narrative field for the phishing
001800*                   e-mail follow-on project (ticket WF-330).
001900* 1998-11-09  LPK   Y2K sweep note retained for audit continuity -
002000*                   no date fields exist in this member.
002100* 2016-09-30  TAM   Widened FIN-AGENT-NOTES to 200 bytes - the
002200*                   longer UPI/bank tactics sentences were
002300*                   truncating at the old 120-byte width (ticket
002400*                   WF-402).
002500*================================================================*
002600
002700 01  SCM-FINAL-RESULT-RECORD.
002800     05  FIN-SESSION-ID          PIC X(20).
002900     05  FIN-SCAM-FLAG           PIC X(01).
003000         88  FIN-IS-SCAM                 VALUE 'Y'.
003100         88  FIN-NOT-SCAM                 VALUE 'N'.
003200     05  FIN-TOTAL-MSGS          PIC 9(04).
003300     05  FIN-BANK-COUNT          PIC 9(03).
003400     05  FIN-UPI-COUNT           PIC 9(03).
003500     05  FIN-LINK-COUNT          PIC 9(03).
003600     05  FIN-PHONE-COUNT         PIC 9(03).
003700     05  FIN-KEYWORD-COUNT       PIC 9(03).
003800     05  FIN-AGENT-NOTES         PIC X(200).
003850     05  FILLER                  PIC X(05)       VALUE SPACES.
003900
004000 01  SCM-FINAL-RESULT-ALT REDEFINES SCM-FINAL-RESULT-RECORD.
004100     05  FIN-ALT-SESSION-ID      PIC X(20).
004200     05  FIN-ALT-SCAM-FLAG       PIC X(01).
004300     05  FIN-ALT-TOTAL-MSGS      PIC 9(04).
004400     05  FIN-ALT-COUNT-OCCS      OCCURS 5
004500                                INDEXED SCM-FC-DX
004600                                 PIC 9(03).
004700     05  FILLER                  PIC X(200).
