000100*===================== FRAUD-WATCH SYSTEM =======================*
000200* Member:     SCMSESW
000300* Used by:    SCMHONEY
000400* Purpose:    Working session area - accumulates state for the
000500*             session currently open under the control break,
000600*             including the message history window passed down
000700*             to SCMDET/SCMEXT/SCMAGT and the deduplicated
000800*             intelligence tables merged back from SCMEXT.
000900*
001000* Date        By    Description
001100* ----        ---   -----------
001200* 1989-03-14  RDW   First release - two generic weighted tables
001300*                   carried over from the old wire-fraud scorer.
001400* 1991-07-22  RDW   Replaced the generic tables with the named
001500*                   session accumulators used by the control-break
001600*                   driver (ticket WF-114).
001700* 1998-11-09  LPK   Y2K sweep - no two-digit year fields present.
001800* 2016-09-30  TAM   UPI and bank-account accumulators widened from
001900*                OCCURS 30->60 for 2016 UPI launch traffic
002000*                   was overflowing the old table (ticket WF-402).
002100*================================================================*
002200
002300 01  SCM-SESSION-STATE.
002400     05  SCM-SESS-ID-SAVE        PIC X(20)       VALUE SPACES.
002500     05  SCM-SESS-MSG-CNT        PIC S9(4)  COMP VALUE 0.
002600     05  SCM-SESS-SCAM-SW        PIC X(01)       VALUE 'N'.
002700         88  SCM-SESS-IS-SCAM                     VALUE 'Y'.
002800         88  SCM-SESS-NOT-SCAM                    VALUE 'N'.
002900     05  SCM-SESS-CONCL-SW       PIC X(01)       VALUE 'N'.
003000         88  SCM-SESS-CONCLUDED                   VALUE 'Y'.
003100         88  SCM-SESS-OPEN                        VALUE 'N'.
003200     05  SCM-SESS-PEAK-SCORE     PIC S9(3)  COMP VALUE 0.
003300     05  SCM-SESS-DET-SCORE      PIC S9(3)  COMP VALUE 0.
003400     05  SCM-SESS-DET-REASONS    PIC X(120)      VALUE SPACES.
003500     05  SCM-SESS-DET-ORDINAL    PIC S9(4)  COMP VALUE 0.
003600
003700     05  SCM-SESS-HIST-CNT       PIC S9(4)  COMP VALUE 0.
003800     05  SCM-SESS-HIST-OCCS                       OCCURS 20
003900                                       INDEXED SCM-SH-DX.
004000         10  SCM-SESS-HIST-SENDER
004100                                 PIC X(08).
004200         10  SCM-SESS-HIST-TEXT PIC X(200).
004300
004400     05  SCM-SESS-BANK-CNT       PIC S9(3)  COMP VALUE 0.
004500     05  SCM-SESS-BANK-OCCS                       OCCURS 60
004600                                       INDEXED SCM-SB-DX
004700                                 PIC X(60).
004800     05  SCM-SESS-UPI-CNT        PIC S9(3)  COMP VALUE 0.
004900     05  SCM-SESS-UPI-OCCS                        OCCURS 60
005000                                       INDEXED SCM-SU-DX
005100                                 PIC X(60).
005200     05  SCM-SESS-LINK-CNT       PIC S9(3)  COMP VALUE 0.
005300     05  SCM-SESS-LINK-OCCS                       OCCURS 60
005400                                       INDEXED SCM-SL-DX
005500                                 PIC X(60).
005600     05  SCM-SESS-PHONE-CNT      PIC S9(3)  COMP VALUE 0.
005700     05  SCM-SESS-PHONE-OCCS                      OCCURS 60
005800                                       INDEXED SCM-SP-DX
005900                                 PIC X(60).
006000     05  SCM-SESS-KEYWORD-CNT    PIC S9(3)  COMP VALUE 0.
006100     05  SCM-SESS-KEYWORD-OCCS                    OCCURS 60
006200                                       INDEXED SCM-SK-DX
006300                                 PIC X(60).
006400     05  SCM-SESS-EMAIL-CNT      PIC S9(3)  COMP VALUE 0.
006500     05  SCM-SESS-EMAIL-OCCS                      OCCURS 60
006600                                       INDEXED SCM-SE-DX
006700                                 PIC X(60).
006800     05  SCM-SESS-BITCOIN-CNT    PIC S9(3)  COMP VALUE 0.
006900     05  SCM-SESS-BITCOIN-OCCS                    OCCURS 60
007000                                       INDEXED SCM-SC-DX
007100                                 PIC X(60).
007200     05  SCM-SESS-IP-CNT         PIC S9(3)  COMP VALUE 0.
007300     05  SCM-SESS-IP-OCCS                         OCCURS 60
007400                                       INDEXED SCM-SI-DX
007500                                 PIC X(60).
007600     05  FILLER                  PIC X(20)       VALUE SPACES.
