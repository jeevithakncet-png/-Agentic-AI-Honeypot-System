000100 IDENTIFICATION DIVISION.
000200*========================
000300
000400 PROGRAM-ID.             SCMHONEY.
000500 AUTHOR.                 R D WICKLOW.
000600 INSTALLATION.           FRAUD-WATCH SECTION.
000700 DATE-WRITTEN.           1989-03-14.
000800 DATE-COMPILED.
000900 SECURITY.               FRAUD-WATCH INTERNAL USE ONLY.
001000
001100*===================== FRAUD-WATCH SYSTEM =======================*
001200* Program:    SCMHONEY  (SESSION-PROCESSOR)
001300* Purpose:    Control-break driver for the honeypot engine.  Reads
001400*             the message log one session at a time, calling
001500*             SCMDET to score every scammer turn, SCMEXT to mine
001600*             intelligence out of it, and SCMAGT to work the decoy
001700*             side of the conversation.  Writes the per-message
001800*             analysis trail, one final-result record per session
001900*             that turned out to be a scam, and the session
002000*             activity report.
002100*
002200* Date        By    Description
002300* ----        ---   -----------
002400* 1989-03-14  RDW   First release.  Carried the read/process/
002500*                   shut-down skeleton over from SCMSCORE, the old
002600*                   wire-fraud batch scorer this engine replaced.
002700* 1992-05-01  RDW   Rebuilt SUB-2000 around the session control
002800*                   break and the SCMDET/SCMEXT/SCMAGT CALL chain
002900*                   (ticket WF-201).
003000* 1994-09-19  RDW   Decoy replies are now folded back into the
003100*                   session history as USER-sender turns, so
003200*                   SCMAGT can see its own prior answers (WF-214).
003300* 1998-11-09  LPK   Y2K sweep.  No two-digit years anywhere in
003400*                   this member, signed off with no change.
003500* 2008-02-18  DNS   Added FINAL-FILE, the intelligence merge into
003600*                   the session accumulator tables, and the
003700*                   grand-totals report line (ticket WF-330).
003800* 2011-08-23  DNS   Fixed SUB-4200 to scan the last three history
003900*                   turns off the END of the table, not the front
004000*                   - the hesitation bonus was almost never firing
004100*                   on long sessions (WF-358).
004200* 2016-09-30  TAM   Default agent-notes text added for the rare
004300*                   case SCMAGT hands back an empty narrative
004400*                   (ticket WF-402).
004500*================================================================*
004600
004700 ENVIRONMENT DIVISION.
004800*=====================
004900
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.        IBM-Z15.
005200 OBJECT-COMPUTER.        IBM-Z15.
005300 SPECIAL-NAMES.
005400     C01                     IS TOP-OF-FORM
005500     CLASS SCM-ALPHA-CLASS   IS 'A' THRU 'Z'
005600     SWITCH-0                IS SCM-UPSI-0
005700         ON STATUS            IS SCM-UPSI-0-ON
005800         OFF STATUS           IS SCM-UPSI-0-OFF.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT MESSAGE-FILE         ASSIGN TO MSGFILE
006300                                 ORGANIZATION LINE SEQUENTIAL
006400                                 FILE STATUS IS WS-MSG-STATUS.
006500
006600     SELECT ANALYSIS-FILE        ASSIGN TO ANLFILE
006700                                 ORGANIZATION LINE SEQUENTIAL
006800                                 FILE STATUS IS WS-ANL-STATUS.
006900
007000     SELECT FINAL-FILE           ASSIGN TO FINFILE
007100                                 ORGANIZATION LINE SEQUENTIAL
007200                                 FILE STATUS IS WS-FIN-STATUS.
007300
007400     SELECT REPORT-FILE          ASSIGN TO RPTFILE
007500                                 ORGANIZATION LINE SEQUENTIAL
007600                                 FILE STATUS IS WS-RPT-STATUS.
007700/
007800 DATA DIVISION.
007900*==============
008000
008100 FILE SECTION.
008200*-------------
008300
008400 FD  MESSAGE-FILE.
008500*    COPY supplies SCM-MESSAGE-RECORD and the preview-extracting
008600*    SCM-MESSAGE-RECORD-ALT view (ticket WF-402).
008700     COPY SCMMSGR.
008800
008900 FD  ANALYSIS-FILE.
009000*    COPY supplies SCM-ANALYSIS-RECORD and its status-switch view.
009100     COPY SCMANLR.
009200
009300 FD  FINAL-FILE.
009400 *    COPY supplies SCM-FINAL-RESULT-RECORD and count-table view.
009500     COPY SCMFINR.
009600
009700 FD  REPORT-FILE.
009800*    COPY supplies SCM-RPT-LINE and the five print-line REDEFINES
009900*    this shop has used on every report since SCMSCORE.
010000     COPY SCMRPTR.
010100
010200 WORKING-STORAGE SECTION.
010300*------------------------
010400
010500**** Fields shared with SCMDET, SCMEXT and SCMAGT.
010600
010700     COPY SCMCMNW.
010800
010900**** The control-break session accumulator.
011000
011100     COPY SCMSESW.
011200
011300 01  WS-MSG-STATUS           PIC X(02)       VALUE SPACES.
011400 01  WS-ANL-STATUS           PIC X(02)       VALUE SPACES.
011500 01  WS-FIN-STATUS           PIC X(02)       VALUE SPACES.
011600 01  WS-RPT-STATUS           PIC X(02)       VALUE SPACES.
011700
011800 01  FILLER                  PIC X(01)       VALUE 'N'.
011900     88  SCM-EOF                              VALUE 'Y'.
012000     88  SCM-NOT-EOF                          VALUE 'N'.
012100
012200 01  W-DUP-SW                PIC X(01)       VALUE 'N'.
012300     88  W-DUP-FOUND                          VALUE 'Y'.
012400     88  W-DUP-NOT-FOUND                      VALUE 'N'.
012500
012600 01  W-HESITATE-SW           PIC X(01)       VALUE 'N'.
012700     88  W-HESITATE-PRESENT                   VALUE 'Y'.
012800     88  W-HESITATE-ABSENT                     VALUE 'N'.
012900
013000 01  W-UPPER-TEXT            PIC X(200).
013100
013200 01  W-RUN-ID                PIC X(20)       VALUE
013300     'BATCH PRODUCTION RUN'.
013400
013500 01  W-SCMDET-PROG           PIC X(08)       VALUE 'SCMDET'.
013600 01  W-SCMEXT-PROG           PIC X(08)       VALUE 'SCMEXT'.
013700 01  W-SCMAGT-PROG           PIC X(08)       VALUE 'SCMAGT'.
013800
013900 01  W-DEFAULT-NOTES         PIC X(53)       VALUE
014000     'Scammer attempted fraud through social engineering.'.
014100
014200**** CALL parameter blocks for the three honeypot subprograms.
014300**** REPLACING renames each copybook's own top-level 01 so the
014400**** WORKING-STORAGE item and the CALL itself read naturally.
014500
014600 01  W-DET-PARAMETER.
014700     COPY SCMDETL
014800         REPLACING ==SCM-DET-PARAMETER== BY ==W-DET-PARAMETER==.
014900
015000 01  W-EXT-PARAMETER.
015100     COPY SCMEXTL
015200         REPLACING ==SCM-EXT-PARAMETER== BY ==W-EXT-PARAMETER==.
015300
015400 01  W-AGT-PARAMETER.
015500     COPY SCMAGTL
015600         REPLACING ==SCM-AGT-PARAMETER== BY ==W-AGT-PARAMETER==.
015700
015800 01  SCM-TOTALS.
015900     05  TOT-SESSIONS        PIC S9(5)  COMP  VALUE 0.
016000     05  TOT-SESS-SCAM       PIC S9(5)  COMP  VALUE 0.
016100     05  TOT-MSGS            PIC S9(7)  COMP  VALUE 0.
016200     05  TOT-SUCCESS         PIC S9(7)  COMP  VALUE 0.
016300     05  TOT-IGNORED         PIC S9(7)  COMP  VALUE 0.
016400     05  TOT-BANK            PIC S9(5)  COMP  VALUE 0.
016500     05  TOT-UPI             PIC S9(5)  COMP  VALUE 0.
016600     05  TOT-LINK            PIC S9(5)  COMP  VALUE 0.
016700     05  TOT-PHONE           PIC S9(5)  COMP  VALUE 0.
016800     05  TOT-KEYWORD         PIC S9(5)  COMP  VALUE 0.
016900     05  FILLER              PIC X(10)       VALUE SPACES.
017000/
017100 LINKAGE SECTION.
017200*----------------
017300
017400*    None.  SCMHONEY is the top-level batch driver for this job
017500*    step and takes no parameters.
017600
017700 PROCEDURE DIVISION.
017800*===================
017900
018000 MAIN.
018100*-----
018200
018300     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
018400
018500     PERFORM SUB-9100-READ-MESSAGE THRU SUB-9100-EXIT
018600
018700     PERFORM SUB-2000-PROCESS-MESSAGE THRU SUB-2000-EXIT
018800         UNTIL SCM-EOF
018900
019000     PERFORM SUB-7000-CONCLUDE-SESSION THRU SUB-7000-EXIT
019100
019200     PERFORM SUB-8000-PRINT-GRAND-TOTALS THRU SUB-8000-EXIT
019300
019400     PERFORM SUB-3000-SHUT-DOWN THRU SUB-3000-EXIT
019500     .
019600 MAIN-EXIT.
019700     STOP RUN.
019800/
019900 SUB-1000-START-UP.
020000*------------------
020100
020200     IF      SCM-NOT-FIRST-CALL
020300         GO TO SUB-1000-EXIT
020400     END-IF
020500
020600     SET  SCM-NOT-FIRST-CALL TO TRUE
020700
020800     DISPLAY SCM-RUN-BANNER  ' - SCMHONEY STARTED'
020900
021000     OPEN INPUT  MESSAGE-FILE
021100          OUTPUT ANALYSIS-FILE
021200                 FINAL-FILE
021300                 REPORT-FILE
021400
021500     MOVE LOW-VALUES         TO SCM-SESS-ID-SAVE
021600
021700     PERFORM SUB-1100-PRINT-HEADING THRU SUB-1100-EXIT
021800     .
021900 SUB-1000-EXIT.
022000     EXIT.
022100/
022200 SUB-1100-PRINT-HEADING.
022300*-----------------------
022400
022500     MOVE SPACES             TO SCM-RPT-LINE
022600     MOVE 'FRAUD-WATCH HONEYPOT SESSION ANALYSIS'
022700                             TO RPT-HDG-TITLE
022800     MOVE 'RUN ID:'          TO RPT-HDG-RUN-LABEL
022900     MOVE W-RUN-ID           TO RPT-HDG-RUN-ID
023000
023100     WRITE SCM-RPT-LINE      AFTER ADVANCING C01
023200     .
023300 SUB-1100-EXIT.
023400     EXIT.
023500/
023600 SUB-2000-PROCESS-MESSAGE.
023700*-------------------------
023800
023900     IF      MSG-SESSION-ID NOT = SCM-SESS-ID-SAVE
024000         IF      SCM-SESS-ID-SAVE NOT = LOW-VALUES
024100             PERFORM SUB-7000-CONCLUDE-SESSION THRU SUB-7000-EXIT
024200         END-IF
024300         PERFORM SUB-7500-RESET-SESSION THRU SUB-7500-EXIT
024400         MOVE MSG-SESSION-ID TO SCM-SESS-ID-SAVE
024500         PERFORM SUB-7100-PRINT-GROUP-HEADER THRU SUB-7100-EXIT
024600     END-IF
024700
024800     ADD  1                  TO SCM-SESS-MSG-CNT
024900     ADD  1                  TO TOT-MSGS
025000
025100     PERFORM SUB-4200-CHECK-HESITATION THRU SUB-4200-EXIT
025200
025300     MOVE MSG-TEXT           TO DET-IN-TEXT
025400     IF      W-HESITATE-PRESENT
025500         SET  DET-IN-HESITATE-PRESENT
025600                             TO TRUE
025700     ELSE
025800         SET  DET-IN-HESITATE-ABSENT
025900                             TO TRUE
026000     END-IF
026100
026200     CALL W-SCMDET-PROG      USING W-DET-PARAMETER
026300
026400     IF      DET-OUT-NOT-SCAM
026500         PERFORM SUB-5100-WRITE-IGNORED THRU SUB-5100-EXIT
026600         PERFORM SUB-4100-ADD-HISTORY THRU SUB-4100-EXIT
026700         PERFORM SUB-9100-READ-MESSAGE THRU SUB-9100-EXIT
026800         GO TO SUB-2000-EXIT
026900     END-IF
027000
027100     IF      DET-OUT-SCORE > SCM-SESS-PEAK-SCORE
027200         MOVE DET-OUT-SCORE  TO SCM-SESS-PEAK-SCORE
027300     END-IF
027400
027500     IF      SCM-SESS-NOT-SCAM
027600         SET  SCM-SESS-IS-SCAM
027700                             TO TRUE
027800         MOVE DET-OUT-SCORE  TO SCM-SESS-DET-SCORE
027900         MOVE DET-OUT-REASONS
028000                             TO SCM-SESS-DET-REASONS
028100         MOVE SCM-SESS-MSG-CNT
028200                             TO SCM-SESS-DET-ORDINAL
028300     END-IF
028400
028500     PERFORM SUB-4300-RUN-EXTRACTOR THRU SUB-4300-EXIT
028600
028700     PERFORM SUB-4400-RUN-AGENT-REPLY THRU SUB-4400-EXIT
028800
028900     PERFORM SUB-4100-ADD-HISTORY THRU SUB-4100-EXIT
029000     PERFORM SUB-4150-ADD-REPLY-HISTORY THRU SUB-4150-EXIT
029100
029200     PERFORM SUB-5200-WRITE-SUCCESS THRU SUB-5200-EXIT
029300
029400     IF      SCM-SESS-MSG-CNT NOT < 20
029500         PERFORM SUB-7000-CONCLUDE-SESSION THRU SUB-7000-EXIT
029600     END-IF
029700
029800     PERFORM SUB-9100-READ-MESSAGE THRU SUB-9100-EXIT
029900     GO TO SUB-2000-EXIT
030000     .
030100 SUB-2000-EXIT.
030200     EXIT.
030300/
030400 SUB-3000-SHUT-DOWN.
030500*-------------------
030600
030700     CLOSE MESSAGE-FILE
030800           ANALYSIS-FILE
030900           FINAL-FILE
031000           REPORT-FILE
031100
031200     DISPLAY SCM-RUN-BANNER  ' - SCMHONEY COMPLETED'
031300     .
031400 SUB-3000-EXIT.
031500     EXIT.
031600/
031700 SUB-4100-ADD-HISTORY.
031800*---------------------
031900
032000*    Records the scammer turn just scored into the session
032100*    history.  The table is bounded at twenty entries - sessions
032200*    this long conclude on the engagement cap long before the
032300*    table could overflow (see SUB-2000).
032400
032500     IF      SCM-SESS-HIST-CNT < 20
032600         ADD  1              TO SCM-SESS-HIST-CNT
032700         MOVE MSG-SENDER     TO SCM-SESS-HIST-SENDER
032800                                (SCM-SESS-HIST-CNT)
032900         MOVE MSG-TEXT       TO SCM-SESS-HIST-TEXT
033000                                (SCM-SESS-HIST-CNT)
033100     END-IF
033200     .
033300 SUB-4100-EXIT.
033400     EXIT.
033500/
033600 SUB-4150-ADD-REPLY-HISTORY.
033700*---------------------------
033800
033900*    Folds the decoy's own reply back into the session history as
034000*    a USER-sender turn (WF-214) - this is how SCMAGT is able to
034100*    find its own last three replies on the next scammer turn.
034200
034300     IF      SCM-SESS-HIST-CNT < 20
034400         ADD  1              TO SCM-SESS-HIST-CNT
034500         MOVE 'USER    '     TO SCM-SESS-HIST-SENDER
034600                                (SCM-SESS-HIST-CNT)
034700         MOVE AGT-OUT-REPLY  TO SCM-SESS-HIST-TEXT
034800                                (SCM-SESS-HIST-CNT)
034900     END-IF
035000     .
035100 SUB-4150-EXIT.
035200     EXIT.
035300/
035400 SUB-4200-CHECK-HESITATION.
035500*--------------------------
035600
035700*    Escalation-bonus lookahead (WF-201).  Scans the last three
035800*    turns already in history - not counting the message just
035900*    read - for a USER-sender line hedging on the scam.  SCMDET
036000*    adds its own bonus when this flag is set and the current
036100*    message also carries an urgency or threat keyword.
036200
036300     SET  W-HESITATE-ABSENT  TO TRUE
036400
036500     IF      SCM-SESS-HIST-CNT > 0
036600         PERFORM SUB-4210-SCAN-HESITATE THRU SUB-4210-EXIT
036700             VARYING SCM-SH-DX FROM SCM-SESS-HIST-CNT BY -1
036800               UNTIL SCM-SH-DX < 1
036900               OR    W-HESITATE-PRESENT
037000               OR    (SCM-SESS-HIST-CNT - SCM-SH-DX) NOT < 3
037100     END-IF
037200     .
037300 SUB-4200-EXIT.
037400     EXIT.
037500/
037600 SUB-4210-SCAN-HESITATE.
037700*-----------------------
037800
037900     IF      SCM-SESS-HIST-SENDER(SCM-SH-DX) NOT = 'USER    '
038000         GO TO SUB-4210-EXIT
038100     END-IF
038200
038300     MOVE SCM-SESS-HIST-TEXT(SCM-SH-DX)
038400                             TO W-UPPER-TEXT
038500     INSPECT W-UPPER-TEXT    CONVERTING
038600         'abcdefghijklmnopqrstuvwxyz'
038700         TO
038800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
038900     MOVE W-UPPER-TEXT       TO W-CONTAINS-TEXT
039000
039100     MOVE 'WORRIED'          TO W-CONTAINS-WORD
039200     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
039300     IF      W-CONTAINS-FOUND
039400         SET  W-HESITATE-PRESENT
039500                             TO TRUE
039600         GO TO SUB-4210-EXIT
039700     END-IF
039800
039900     MOVE 'DOUBT'             TO W-CONTAINS-WORD
040000     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
040100     IF      W-CONTAINS-FOUND
040200         SET  W-HESITATE-PRESENT
040300                             TO TRUE
040400         GO TO SUB-4210-EXIT
040500     END-IF
040600
040700     MOVE 'SAFE'              TO W-CONTAINS-WORD
040800     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
040900     IF      W-CONTAINS-FOUND
041000         SET  W-HESITATE-PRESENT
041100                             TO TRUE
041200         GO TO SUB-4210-EXIT
041300     END-IF
041400
041500     MOVE 'HESITATE'          TO W-CONTAINS-WORD
041600     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
041700     IF      W-CONTAINS-FOUND
041800         SET  W-HESITATE-PRESENT
041900                             TO TRUE
042000         GO TO SUB-4210-EXIT
042100     END-IF
042200
042300     MOVE 'NOT SURE'          TO W-CONTAINS-WORD
042400     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
042500     IF      W-CONTAINS-FOUND
042600         SET  W-HESITATE-PRESENT
042700                             TO TRUE
042800     END-IF
042900     .
043000 SUB-4210-EXIT.
043100     EXIT.
043200/
043300 SUB-4300-RUN-EXTRACTOR.
043400*-----------------------
043500
043600     MOVE 0                  TO EXT-IN-HIST-CNT
043700     MOVE MSG-TEXT           TO EXT-IN-TEXT
043800
043900     IF      SCM-SESS-HIST-CNT > 0
044000         PERFORM SUB-4310-COPY-HIST-TO-EXT THRU SUB-4310-EXIT
044100             VARYING SCM-SH-DX FROM 1 BY 1
044200               UNTIL SCM-SH-DX > SCM-SESS-HIST-CNT
044300     END-IF
044400
044500     CALL W-SCMEXT-PROG      USING W-EXT-PARAMETER
044600
044700     IF      EXT-OUT-ITEM-CNT > 0
044800         PERFORM SUB-4320-MERGE-ITEM THRU SUB-4320-EXIT
044900             VARYING EXT-OX FROM 1 BY 1
045000               UNTIL EXT-OX > EXT-OUT-ITEM-CNT
045100     END-IF
045200     .
045300 SUB-4300-EXIT.
045400     EXIT.
045500/
045600 SUB-4310-COPY-HIST-TO-EXT.
045700*--------------------------
045800
045900     ADD  1                  TO EXT-IN-HIST-CNT
046000     MOVE SCM-SESS-HIST-SENDER(SCM-SH-DX)
046100                         TO EXT-IN-HIST-SENDER(EXT-IN-HIST-CNT)
046200     MOVE SCM-SESS-HIST-TEXT(SCM-SH-DX)
046300                             TO EXT-IN-HIST-TEXT(EXT-IN-HIST-CNT)
046400     .
046500 SUB-4310-EXIT.
046600     EXIT.
046700/
046800 SUB-4320-MERGE-ITEM.
046900*--------------------
047000
047100*    Only the five reportable categories feed FIN-xxx-COUNT, but
047200*    e-mail, Bitcoin and IP addresses are still kept on the
047300*    session so the detail is there if this shop ever wants it
047400*    (see CopyBooks-SCMSESW).
047500
047600     EVALUATE EXT-OUT-CATEGORY(EXT-OX)
047700         WHEN 'BA'
047800             PERFORM SUB-4330-MERGE-BANK THRU SUB-4330-EXIT
047900         WHEN 'UP'
048000             PERFORM SUB-4340-MERGE-UPI THRU SUB-4340-EXIT
048100         WHEN 'PL'
048200             PERFORM SUB-4350-MERGE-LINK THRU SUB-4350-EXIT
048300         WHEN 'PH'
048400             PERFORM SUB-4360-MERGE-PHONE THRU SUB-4360-EXIT
048500         WHEN 'KW'
048600             PERFORM SUB-4370-MERGE-KEYWORD THRU SUB-4370-EXIT
048700         WHEN 'EM'
048800             PERFORM SUB-4380-MERGE-EMAIL THRU SUB-4380-EXIT
048900         WHEN 'BC'
049000             PERFORM SUB-4390-MERGE-BITCOIN THRU SUB-4390-EXIT
049100         WHEN 'IP'
049200             PERFORM SUB-4395-MERGE-IP THRU SUB-4395-EXIT
049300     END-EVALUATE
049400     .
049500 SUB-4320-EXIT.
049600     EXIT.
049700/
049800 SUB-4330-MERGE-BANK.
049900*--------------------
050000
050100     SET  W-DUP-NOT-FOUND    TO TRUE
050200
050300     IF      SCM-SESS-BANK-CNT > 0
050400         PERFORM SUB-4331-SCAN-BANK THRU SUB-4331-EXIT
050500             VARYING SCM-SB-DX FROM 1 BY 1
050600               UNTIL SCM-SB-DX > SCM-SESS-BANK-CNT
050700               OR    W-DUP-FOUND
050800     END-IF
050900
051000     IF      W-DUP-NOT-FOUND
051100     AND     SCM-SESS-BANK-CNT < 60
051200         ADD  1              TO SCM-SESS-BANK-CNT
051300         MOVE EXT-OUT-VALUE(EXT-OX)
051400                         TO SCM-SESS-BANK-OCCS(SCM-SESS-BANK-CNT)
051500     END-IF
051600     .
051700 SUB-4330-EXIT.
051800     EXIT.
051900/
052000 SUB-4331-SCAN-BANK.
052100*-------------------
052200
052300     IF      SCM-SESS-BANK-OCCS(SCM-SB-DX) = EXT-OUT-VALUE(EXT-OX)
052400         SET  W-DUP-FOUND    TO TRUE
052500     END-IF
052600     .
052700 SUB-4331-EXIT.
052800     EXIT.
052900/
053000 SUB-4340-MERGE-UPI.
053100*-------------------
053200
053300     SET  W-DUP-NOT-FOUND    TO TRUE
053400
053500     IF      SCM-SESS-UPI-CNT > 0
053600         PERFORM SUB-4341-SCAN-UPI THRU SUB-4341-EXIT
053700             VARYING SCM-SU-DX FROM 1 BY 1
053800               UNTIL SCM-SU-DX > SCM-SESS-UPI-CNT
053900               OR    W-DUP-FOUND
054000     END-IF
054100
054200     IF      W-DUP-NOT-FOUND
054300     AND     SCM-SESS-UPI-CNT < 60
054400         ADD  1              TO SCM-SESS-UPI-CNT
054500         MOVE EXT-OUT-VALUE(EXT-OX)
054600                         TO SCM-SESS-UPI-OCCS(SCM-SESS-UPI-CNT)
054700     END-IF
054800     .
054900 SUB-4340-EXIT.
055000     EXIT.
055100/
055200 SUB-4341-SCAN-UPI.
055300*------------------
055400
055500     IF      SCM-SESS-UPI-OCCS(SCM-SU-DX) = EXT-OUT-VALUE(EXT-OX)
055600         SET  W-DUP-FOUND    TO TRUE
055700     END-IF
055800     .
055900 SUB-4341-EXIT.
056000     EXIT.
056100/
056200 SUB-4350-MERGE-LINK.
056300*--------------------
056400
056500     SET  W-DUP-NOT-FOUND    TO TRUE
056600
056700     IF      SCM-SESS-LINK-CNT > 0
056800         PERFORM SUB-4351-SCAN-LINK THRU SUB-4351-EXIT
056900             VARYING SCM-SL-DX FROM 1 BY 1
057000               UNTIL SCM-SL-DX > SCM-SESS-LINK-CNT
057100               OR    W-DUP-FOUND
057200     END-IF
057300
057400     IF      W-DUP-NOT-FOUND
057500     AND     SCM-SESS-LINK-CNT < 60
057600         ADD  1              TO SCM-SESS-LINK-CNT
057700         MOVE EXT-OUT-VALUE(EXT-OX)
057800                         TO SCM-SESS-LINK-OCCS(SCM-SESS-LINK-CNT)
057900     END-IF
058000     .
058100 SUB-4350-EXIT.
058200     EXIT.
058300/
058400 SUB-4351-SCAN-LINK.
058500*-------------------
058600
058700     IF      SCM-SESS-LINK-OCCS(SCM-SL-DX) = EXT-OUT-VALUE(EXT-OX)
058800         SET  W-DUP-FOUND    TO TRUE
058900     END-IF
059000     .
059100 SUB-4351-EXIT.
059200     EXIT.
059300/
059400 SUB-4360-MERGE-PHONE.
059500*---------------------
059600
059700     SET  W-DUP-NOT-FOUND    TO TRUE
059800
059900     IF      SCM-SESS-PHONE-CNT > 0
060000         PERFORM SUB-4361-SCAN-PHONE THRU SUB-4361-EXIT
060100             VARYING SCM-SP-DX FROM 1 BY 1
060200               UNTIL SCM-SP-DX > SCM-SESS-PHONE-CNT
060300               OR    W-DUP-FOUND
060400     END-IF
060500
060600     IF      W-DUP-NOT-FOUND
060700     AND     SCM-SESS-PHONE-CNT < 60
060800         ADD  1              TO SCM-SESS-PHONE-CNT
060900         MOVE EXT-OUT-VALUE(EXT-OX)
061000                             TO SCM-SESS-PHONE-OCCS
061100                                (SCM-SESS-PHONE-CNT)
061200     END-IF
061300     .
061400 SUB-4360-EXIT.
061500     EXIT.
061600/
061700 SUB-4361-SCAN-PHONE.
061800*--------------------
061900
062000     IF SCM-SESS-PHONE-OCCS(SCM-SP-DX) = EXT-OUT-VALUE(EXT-OX)
062100         SET  W-DUP-FOUND    TO TRUE
062200     END-IF
062300     .
062400 SUB-4361-EXIT.
062500     EXIT.
062600/
062700 SUB-4370-MERGE-KEYWORD.
062800*-----------------------
062900
063000     SET  W-DUP-NOT-FOUND    TO TRUE
063100
063200     IF      SCM-SESS-KEYWORD-CNT > 0
063300         PERFORM SUB-4371-SCAN-KEYWORD THRU SUB-4371-EXIT
063400             VARYING SCM-SK-DX FROM 1 BY 1
063500               UNTIL SCM-SK-DX > SCM-SESS-KEYWORD-CNT
063600               OR    W-DUP-FOUND
063700     END-IF
063800
063900     IF      W-DUP-NOT-FOUND
064000     AND     SCM-SESS-KEYWORD-CNT < 60
064100         ADD  1              TO SCM-SESS-KEYWORD-CNT
064200         MOVE EXT-OUT-VALUE(EXT-OX)
064300                             TO SCM-SESS-KEYWORD-OCCS
064400                                (SCM-SESS-KEYWORD-CNT)
064500     END-IF
064600     .
064700 SUB-4370-EXIT.
064800     EXIT.
064900/
065000 SUB-4371-SCAN-KEYWORD.
065100*----------------------
065200
065300     IF      SCM-SESS-KEYWORD-OCCS(SCM-SK-DX)
065400          =  EXT-OUT-VALUE(EXT-OX)
065500         SET  W-DUP-FOUND    TO TRUE
065600     END-IF
065700     .
065800 SUB-4371-EXIT.
065900     EXIT.
066000/
066100 SUB-4380-MERGE-EMAIL.
066200*---------------------
066300
066400     SET  W-DUP-NOT-FOUND    TO TRUE
066500
066600     IF      SCM-SESS-EMAIL-CNT > 0
066700         PERFORM SUB-4381-SCAN-EMAIL THRU SUB-4381-EXIT
066800             VARYING SCM-SE-DX FROM 1 BY 1
066900               UNTIL SCM-SE-DX > SCM-SESS-EMAIL-CNT
067000               OR    W-DUP-FOUND
067100     END-IF
067200
067300     IF      W-DUP-NOT-FOUND
067400     AND     SCM-SESS-EMAIL-CNT < 60
067500         ADD  1              TO SCM-SESS-EMAIL-CNT
067600         MOVE EXT-OUT-VALUE(EXT-OX)
067700                             TO SCM-SESS-EMAIL-OCCS
067800                                (SCM-SESS-EMAIL-CNT)
067900     END-IF
068000     .
068100 SUB-4380-EXIT.
068200     EXIT.
068300/
068400 SUB-4381-SCAN-EMAIL.
068500*--------------------
068600
068700     IF SCM-SESS-EMAIL-OCCS(SCM-SE-DX) = EXT-OUT-VALUE(EXT-OX)
068800         SET  W-DUP-FOUND    TO TRUE
068900     END-IF
069000     .
069100 SUB-4381-EXIT.
069200     EXIT.
069300/
069400 SUB-4390-MERGE-BITCOIN.
069500*-----------------------
069600
069700     SET  W-DUP-NOT-FOUND    TO TRUE
069800
069900     IF      SCM-SESS-BITCOIN-CNT > 0
070000         PERFORM SUB-4391-SCAN-BITCOIN THRU SUB-4391-EXIT
070100             VARYING SCM-SC-DX FROM 1 BY 1
070200               UNTIL SCM-SC-DX > SCM-SESS-BITCOIN-CNT
070300               OR    W-DUP-FOUND
070400     END-IF
070500
070600     IF      W-DUP-NOT-FOUND
070700     AND     SCM-SESS-BITCOIN-CNT < 60
070800         ADD  1              TO SCM-SESS-BITCOIN-CNT
070900         MOVE EXT-OUT-VALUE(EXT-OX)
071000                             TO SCM-SESS-BITCOIN-OCCS
071100                                (SCM-SESS-BITCOIN-CNT)
071200     END-IF
071300     .
071400 SUB-4390-EXIT.
071500     EXIT.
071600/
071700 SUB-4391-SCAN-BITCOIN.
071800*----------------------
071900
072000     IF      SCM-SESS-BITCOIN-OCCS(SCM-SC-DX)
072100          =  EXT-OUT-VALUE(EXT-OX)
072200         SET  W-DUP-FOUND    TO TRUE
072300     END-IF
072400     .
072500 SUB-4391-EXIT.
072600     EXIT.
072700/
072800 SUB-4395-MERGE-IP.
072900*------------------
073000
073100     SET  W-DUP-NOT-FOUND    TO TRUE
073200
073300     IF      SCM-SESS-IP-CNT > 0
073400         PERFORM SUB-4396-SCAN-IP THRU SUB-4396-EXIT
073500             VARYING SCM-SI-DX FROM 1 BY 1
073600               UNTIL SCM-SI-DX > SCM-SESS-IP-CNT
073700               OR    W-DUP-FOUND
073800     END-IF
073900
074000     IF      W-DUP-NOT-FOUND
074100     AND     SCM-SESS-IP-CNT < 60
074200         ADD  1              TO SCM-SESS-IP-CNT
074300         MOVE EXT-OUT-VALUE(EXT-OX)
074400                             TO SCM-SESS-IP-OCCS(SCM-SESS-IP-CNT)
074500     END-IF
074600     .
074700 SUB-4395-EXIT.
074800     EXIT.
074900/
075000 SUB-4396-SCAN-IP.
075100*-----------------
075200
075300     IF      SCM-SESS-IP-OCCS(SCM-SI-DX) = EXT-OUT-VALUE(EXT-OX)
075400         SET  W-DUP-FOUND    TO TRUE
075500     END-IF
075600     .
075700 SUB-4396-EXIT.
075800     EXIT.
075900/
076000 SUB-4400-RUN-AGENT-REPLY.
076100*-------------------------
076200
076300*    The reply is built off the history as it stands BEFORE this
076400*    scammer turn is recorded - SCMAGT looks back at the prior
076500*    conversation, not the line that just arrived.
076600
076700     SET  AGT-FN-IS-REPLY    TO TRUE
076800
076900     PERFORM SUB-4410-BUILD-AGT-PARAMETER THRU SUB-4410-EXIT
077000
077100     CALL W-SCMAGT-PROG      USING W-AGT-PARAMETER
077200     .
077300 SUB-4400-EXIT.
077400     EXIT.
077500/
077600 SUB-4410-BUILD-AGT-PARAMETER.
077700*-----------------------------
077800
077900     MOVE 0                  TO AGT-IN-HIST-CNT
078000
078100     IF      SCM-SESS-HIST-CNT > 0
078200         PERFORM SUB-4420-COPY-HIST-TO-AGT THRU SUB-4420-EXIT
078300             VARYING SCM-SH-DX FROM 1 BY 1
078400               UNTIL SCM-SH-DX > SCM-SESS-HIST-CNT
078500     END-IF
078600
078700     MOVE SCM-SESS-BANK-CNT  TO AGT-IN-BANK-CNT
078800     MOVE SCM-SESS-UPI-CNT   TO AGT-IN-UPI-CNT
078900     MOVE SCM-SESS-LINK-CNT  TO AGT-IN-LINK-CNT
079000     .
079100 SUB-4410-EXIT.
079200     EXIT.
079300/
079400 SUB-4420-COPY-HIST-TO-AGT.
079500*--------------------------
079600
079700     ADD  1                  TO AGT-IN-HIST-CNT
079800     MOVE SCM-SESS-HIST-SENDER(SCM-SH-DX)
079900                         TO AGT-IN-HIST-SENDER(AGT-IN-HIST-CNT)
080000     MOVE SCM-SESS-HIST-TEXT(SCM-SH-DX)
080100                             TO AGT-IN-HIST-TEXT(AGT-IN-HIST-CNT)
080200     .
080300 SUB-4420-EXIT.
080400     EXIT.
080500/
080600 SUB-5100-WRITE-IGNORED.
080700*-----------------------
080800
080900     MOVE SPACES             TO SCM-ANALYSIS-RECORD
081000     MOVE MSG-SESSION-ID     TO ANL-SESSION-ID
081100     MOVE MSG-SEQ            TO ANL-SEQ
081200     MOVE 'IGNORED '         TO ANL-STATUS
081300     MOVE DET-OUT-SCORE      TO ANL-SCORE
081400     MOVE DET-OUT-REASONS    TO ANL-REASONS
081500     MOVE SPACES             TO ANL-REPLY
081600
081700     WRITE SCM-ANALYSIS-RECORD
081800
081900     ADD  1                  TO TOT-IGNORED
082000
082100     PERFORM SUB-7150-PRINT-DETAIL THRU SUB-7150-EXIT
082200     .
082300 SUB-5100-EXIT.
082400     EXIT.
082500/
082600 SUB-5200-WRITE-SUCCESS.
082700*-----------------------
082800
082900     MOVE SPACES             TO SCM-ANALYSIS-RECORD
083000     MOVE MSG-SESSION-ID     TO ANL-SESSION-ID
083100     MOVE MSG-SEQ            TO ANL-SEQ
083200     MOVE 'SUCCESS '         TO ANL-STATUS
083300     MOVE DET-OUT-SCORE      TO ANL-SCORE
083400     MOVE DET-OUT-REASONS    TO ANL-REASONS
083500     MOVE AGT-OUT-REPLY      TO ANL-REPLY
083600
083700     WRITE SCM-ANALYSIS-RECORD
083800
083900     ADD  1                  TO TOT-SUCCESS
084000
084100     PERFORM SUB-7150-PRINT-DETAIL THRU SUB-7150-EXIT
084200     .
084300 SUB-5200-EXIT.
084400     EXIT.
084500/
084600 SUB-6000-WRITE-FINAL-RESULT.
084700*----------------------------
084800
084900     PERFORM SUB-6100-CALL-AGENT-NOTES THRU SUB-6100-EXIT
085000
085100     MOVE SPACES             TO SCM-FINAL-RESULT-RECORD
085200     MOVE SCM-SESS-ID-SAVE   TO FIN-SESSION-ID
085300     SET  FIN-IS-SCAM        TO TRUE
085400     MOVE SCM-SESS-MSG-CNT   TO FIN-TOTAL-MSGS
085500     MOVE SCM-SESS-BANK-CNT  TO FIN-BANK-COUNT
085600     MOVE SCM-SESS-UPI-CNT   TO FIN-UPI-COUNT
085700     MOVE SCM-SESS-LINK-CNT  TO FIN-LINK-COUNT
085800     MOVE SCM-SESS-PHONE-CNT TO FIN-PHONE-COUNT
085900     MOVE SCM-SESS-KEYWORD-CNT
086000                             TO FIN-KEYWORD-COUNT
086100     MOVE AGT-OUT-NOTES      TO FIN-AGENT-NOTES
086200
086300     WRITE SCM-FINAL-RESULT-RECORD
086400
086500     ADD  SCM-SESS-BANK-CNT    TO TOT-BANK
086600     ADD  SCM-SESS-UPI-CNT     TO TOT-UPI
086700     ADD  SCM-SESS-LINK-CNT    TO TOT-LINK
086800     ADD  SCM-SESS-PHONE-CNT   TO TOT-PHONE
086900     ADD  SCM-SESS-KEYWORD-CNT TO TOT-KEYWORD
087000     .
087100 SUB-6000-EXIT.
087200     EXIT.
087300/
087400 SUB-6100-CALL-AGENT-NOTES.
087500*--------------------------
087600
087700     SET  AGT-FN-IS-NOTES    TO TRUE
087800
087900     PERFORM SUB-4410-BUILD-AGT-PARAMETER THRU SUB-4410-EXIT
088000
088100     CALL W-SCMAGT-PROG      USING W-AGT-PARAMETER
088200
088300     IF      AGT-OUT-NOTES = SPACES
088400         MOVE W-DEFAULT-NOTES
088500                             TO AGT-OUT-NOTES
088600     END-IF
088700     .
088800 SUB-6100-EXIT.
088900     EXIT.
089000/
089100 SUB-7000-CONCLUDE-SESSION.
089200*--------------------------
089300
089400*    Idempotent on purpose - both the control break and the
089500*    engagement cap in SUB-2000 can drive this paragraph, and the
089600*    final-result record must go out at most once per session.
089700
089800     IF      SCM-SESS-CONCLUDED
089900         GO TO SUB-7000-EXIT
090000     END-IF
090100
090200     SET  SCM-SESS-CONCLUDED TO TRUE
090300
090400     IF      SCM-SESS-IS-SCAM
090500         PERFORM SUB-6000-WRITE-FINAL-RESULT THRU SUB-6000-EXIT
090600         ADD  1              TO TOT-SESS-SCAM
090700     END-IF
090800
090900     PERFORM SUB-7200-PRINT-GROUP-FOOTER THRU SUB-7200-EXIT
091000
091100     ADD  1                  TO TOT-SESSIONS
091200     .
091300 SUB-7000-EXIT.
091400     EXIT.
091500/
091600 SUB-7100-PRINT-GROUP-HEADER.
091700*----------------------------
091800
091900     MOVE SPACES             TO SCM-RPT-LINE
092000     MOVE 'SESSION:'         TO RPT-GRP-LABEL
092100     MOVE MSG-SESSION-ID     TO RPT-GRP-SESSION-ID
092200
092300     WRITE SCM-RPT-LINE      AFTER ADVANCING 2 LINES
092400     .
092500 SUB-7100-EXIT.
092600     EXIT.
092700/
092800 SUB-7150-PRINT-DETAIL.
092900*----------------------
093000
093100     MOVE SPACES             TO SCM-RPT-LINE
093200     MOVE MSG-SEQ            TO RPT-DTL-SEQ
093300     MOVE MSG-SENDER         TO RPT-DTL-SENDER
093400     MOVE ANL-STATUS         TO RPT-DTL-STATUS
093500     MOVE ANL-SCORE          TO RPT-DTL-SCORE
093600     MOVE MSG-TEXT(1 : 60)   TO RPT-DTL-TEXT-PREVIEW
093700
093800     WRITE SCM-RPT-LINE      AFTER ADVANCING 1 LINES
093900     .
094000 SUB-7150-EXIT.
094100     EXIT.
094200/
094300 SUB-7200-PRINT-GROUP-FOOTER.
094400*----------------------------
094500
094600     MOVE SPACES             TO SCM-RPT-LINE
094700     MOVE 'RESULT:'          TO RPT-FTR-LABEL
094800
094900     IF      SCM-SESS-IS-SCAM
095000         MOVE 'Y'            TO RPT-FTR-VERDICT
095100     ELSE
095200         MOVE 'N'            TO RPT-FTR-VERDICT
095300     END-IF
095400
095500     MOVE SCM-SESS-PEAK-SCORE
095600                             TO RPT-FTR-PEAK-SCORE
095700     MOVE SCM-SESS-MSG-CNT   TO RPT-FTR-MSG-COUNT
095800     MOVE SCM-SESS-BANK-CNT  TO RPT-FTR-BANK-CNT
095900     MOVE SCM-SESS-UPI-CNT   TO RPT-FTR-UPI-CNT
096000     MOVE SCM-SESS-LINK-CNT  TO RPT-FTR-LINK-CNT
096100     MOVE SCM-SESS-PHONE-CNT TO RPT-FTR-PHONE-CNT
096200     MOVE SCM-SESS-KEYWORD-CNT
096300                             TO RPT-FTR-KEYWORD-CNT
096400
096500     WRITE SCM-RPT-LINE      AFTER ADVANCING 1 LINES
096600     .
096700 SUB-7200-EXIT.
096800     EXIT.
096900/
097000 SUB-7500-RESET-SESSION.
097100*-----------------------
097200
097300*    Counts are reset to zero rather than clearing the OCCURS
097400*    tables themselves - every scan in this member is bounded by
097500*    the count field, so last session's leftover entries are
097600*    never looked at once the count is back to zero.
097700
097800     MOVE ZERO               TO SCM-SESS-MSG-CNT
097900     SET  SCM-SESS-NOT-SCAM  TO TRUE
098000     SET  SCM-SESS-OPEN      TO TRUE
098100     MOVE ZERO               TO SCM-SESS-PEAK-SCORE
098200     MOVE ZERO               TO SCM-SESS-DET-SCORE
098300     MOVE SPACES             TO SCM-SESS-DET-REASONS
098400     MOVE ZERO               TO SCM-SESS-DET-ORDINAL
098500     MOVE ZERO               TO SCM-SESS-HIST-CNT
098600     MOVE ZERO               TO SCM-SESS-BANK-CNT
098700     MOVE ZERO               TO SCM-SESS-UPI-CNT
098800     MOVE ZERO               TO SCM-SESS-LINK-CNT
098900     MOVE ZERO               TO SCM-SESS-PHONE-CNT
099000     MOVE ZERO               TO SCM-SESS-KEYWORD-CNT
099100     MOVE ZERO               TO SCM-SESS-EMAIL-CNT
099200     MOVE ZERO               TO SCM-SESS-BITCOIN-CNT
099300     MOVE ZERO               TO SCM-SESS-IP-CNT
099400     .
099500 SUB-7500-EXIT.
099600     EXIT.
099700/
099800 SUB-8000-PRINT-GRAND-TOTALS.
099900*----------------------------
100000
100100     MOVE SPACES             TO SCM-RPT-LINE
100200     MOVE 'GRAND TOTAL:'     TO RPT-GT-LABEL
100300     MOVE TOT-SESSIONS       TO RPT-GT-SESSIONS
100400     MOVE TOT-SESS-SCAM      TO RPT-GT-SESS-SCAM
100500     MOVE TOT-MSGS           TO RPT-GT-TOT-MSGS
100600     MOVE TOT-SUCCESS        TO RPT-GT-SUCCESS
100700     MOVE TOT-IGNORED        TO RPT-GT-IGNORED
100800     MOVE TOT-BANK           TO RPT-GT-BANK-TOT
100900     MOVE TOT-UPI            TO RPT-GT-UPI-TOT
101000     MOVE TOT-LINK           TO RPT-GT-LINK-TOT
101100     MOVE TOT-PHONE          TO RPT-GT-PHONE-TOT
101200     MOVE TOT-KEYWORD        TO RPT-GT-KEYWORD-TOT
101300
101400     WRITE SCM-RPT-LINE      AFTER ADVANCING 3 LINES
101500     .
101600 SUB-8000-EXIT.
101700     EXIT.
101800/
101900 SUB-9100-READ-MESSAGE.
102000*----------------------
102100
102200     READ MESSAGE-FILE
102300         AT END
102400             SET  SCM-EOF    TO TRUE
102500     END-READ
102600     .
102700 SUB-9100-EXIT.
102800     EXIT.
102900
103000     COPY SCMSUBPD.
