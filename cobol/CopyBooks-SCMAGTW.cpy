000100*===================== FRAUD-WATCH SYSTEM =======================*
000200* Member:     SCMAGTW
000300* Used by:    SCMAGT
000400* Purpose:    Decoy-reply template catalogue for the AGENT.  One
000500*             OCCURS table per reply category, each entry a canned
000600*             question the decoy puts back to the scammer so the
000700*             scammer keeps talking and keeps feeding intelligence
000800*             into the session.
000900*
001000* Date        By    Description
001100* ----        ---   -----------
001200* 1992-05-01  RDW   First release - UPI, OTP, PASSWORD, CVV, LINK
001300*                   categories only (ticket WF-201).
001400* 1998-11-09  LPK   Y2K sweep - no date fields in this member.
001500* 2008-02-18  DNS   Added DOWNLOAD/VERIFY/ACCTBLK/URGENT sets
001600*                   and DEFAULT categories for the phishing e-mail
001700*                   follow-on project (ticket WF-330).
001800*================================================================*
001900
002000 01  SCM-UPI-TEMPLATES.
002100     05  SCM-UPI-TEMPLATE-CNT    PIC S9(4) COMP VALUE 3.
002200     05  SCM-UPI-TEMPLATE-OCCS.
002300         10  FILLER          PIC X(80)       VALUE
002400             'I''m not sure what UPI is, can you explain?'.
002500         10  FILLER          PIC X(80)       VALUE
002600             'Is it safe to share my UPI ID? I''m worried about
002700-    'security.'.
002800         10  FILLER          PIC X(80)       VALUE
002900             'Can you tell me why you need my UPI ID?'.
003000     05  FILLER REDEFINES SCM-UPI-TEMPLATE-OCCS.
003100         10  FILLER                          OCCURS 3
003200                                             INDEXED SCM-UT-DX.
003300             15  SCM-UPI-TEMPLATE-ENTRY
003400                             PIC X(80).
003500
003600 01  SCM-OTP-TEMPLATES.
003700     05  SCM-OTP-TEMPLATE-CNT    PIC S9(4) COMP VALUE 3.
003800     05  SCM-OTP-TEMPLATE-OCCS.
003900         10  FILLER          PIC X(80)       VALUE
004000             'Is it safe to share OTP? What will you use it for?'.
004100         10  FILLER          PIC X(80)       VALUE
004200            'Why need my OTP? I''ve heard it''s dangerous.'.
004300         10  FILLER          PIC X(80)       VALUE
004400             'Can someone misuse my OTP if I share it?'.
004500     05  FILLER REDEFINES SCM-OTP-TEMPLATE-OCCS.
004600         10  FILLER                          OCCURS 3
004700                                             INDEXED SCM-OT-DX.
004800             15  SCM-OTP-TEMPLATE-ENTRY
004900                             PIC X(80).
005000
005100 01  SCM-PASSWORD-TEMPLATES.
005200     05  SCM-PASSWORD-TEMPLATE-CNT
005300                             PIC S9(4) COMP VALUE 3.
005400     05  SCM-PASSWORD-TEMPLATE-OCCS.
005500         10  FILLER          PIC X(80)       VALUE
005600            'Should I share my password? That sounds risky.'.
005700         10  FILLER          PIC X(80)       VALUE
005800             'Why do you need access to my account password?'.
005900         10  FILLER          PIC X(80)       VALUE
006000            'I don''t think sharing passwords is safe. Right?'.
006100     05  FILLER REDEFINES SCM-PASSWORD-TEMPLATE-OCCS.
006200         10  FILLER                          OCCURS 3
006300                                             INDEXED SCM-PT-DX.
006400             15  SCM-PASSWORD-TEMPLATE-ENTRY
006500                             PIC X(80).
006600
006700 01  SCM-CVV-TEMPLATES.
006800     05  SCM-CVV-TEMPLATE-CNT    PIC S9(4) COMP VALUE 3.
006900     05  SCM-CVV-TEMPLATE-OCCS.
007000         10  FILLER          PIC X(80)       VALUE
007100             'You''re asking for my CVV? That''s the security
007200-    'code, right?'.
007300         10  FILLER          PIC X(80)       VALUE
007400            'Is sharing CVV over message safe? I''m concerned.'.
007500         10  FILLER          PIC X(80)       VALUE
007600             'Why would you need my CVV to verify my account?'.
007700     05  FILLER REDEFINES SCM-CVV-TEMPLATE-OCCS.
007800         10  FILLER                          OCCURS 3
007900                                             INDEXED SCM-CV-DX.
008000             15  SCM-CVV-TEMPLATE-ENTRY
008100                             PIC X(80).
008200
008300 01  SCM-LINK-TEMPLATES.
008400     05  SCM-LINK-TEMPLATE-CNT   PIC S9(4) COMP VALUE 3.
008500     05  SCM-LINK-TEMPLATE-OCCS.
008600         10  FILLER          PIC X(80)       VALUE
008700             'Can you explain what this link is for?'.
008800         10  FILLER          PIC X(80)       VALUE
008900             'Is this link safe to click? Where does it take me?'.
009000         10  FILLER          PIC X(80)       VALUE
009100             'Why should I click on this? What happens next?'.
009200     05  FILLER REDEFINES SCM-LINK-TEMPLATE-OCCS.
009300         10  FILLER                          OCCURS 3
009400                                             INDEXED SCM-LT-DX.
009500             15  SCM-LINK-TEMPLATE-ENTRY
009600                             PIC X(80).
009700
009800 01  SCM-DOWNLOAD-TEMPLATES.
009900     05  SCM-DOWNLOAD-TEMPLATE-CNT
010000                             PIC S9(4) COMP VALUE 3.
010100     05  SCM-DOWNLOAD-TEMPLATE-OCCS.
010200         10  FILLER          PIC X(80)       VALUE
010300             'Is it safe to download that? What does it do?'.
010400         10  FILLER          PIC X(80)       VALUE
010500            'Why download an app just to verify my account?'.
010600         10  FILLER          PIC X(80)       VALUE
010700             'Can you explain what this download is for?'.
010800     05  FILLER REDEFINES SCM-DOWNLOAD-TEMPLATE-OCCS.
010900         10  FILLER                          OCCURS 3
011000                                             INDEXED SCM-DT-DX.
011100             15  SCM-DOWNLOAD-TEMPLATE-ENTRY
011200                             PIC X(80).
011300
011400 01  SCM-VERIFY-TEMPLATES.
011500     05  SCM-VERIFY-TEMPLATE-CNT PIC S9(4) COMP VALUE 3.
011600     05  SCM-VERIFY-TEMPLATE-OCCS.
011700         10  FILLER          PIC X(80)       VALUE
011800             'How will the verification process work?'.
011900         10  FILLER          PIC X(80)       VALUE
012000             'What happens after I verify? Is my account safe?'.
012100         10  FILLER          PIC X(80)       VALUE
012200             'Can you explain this verification process?'.
012300     05  FILLER REDEFINES SCM-VERIFY-TEMPLATE-OCCS.
012400         10  FILLER                          OCCURS 3
012500                                             INDEXED SCM-VT-DX.
012600             15  SCM-VERIFY-TEMPLATE-ENTRY
012700                             PIC X(80).
012800
012900 01  SCM-ACCTBLK-TEMPLATES.
013000     05  SCM-ACCTBLK-TEMPLATE-CNT
013100                             PIC S9(4) COMP VALUE 3.
013200     05  SCM-ACCTBLK-TEMPLATE-OCCS.
013300         10  FILLER          PIC X(80)       VALUE
013400             'Why is my account blocked? What did I do?'.
013500         10  FILLER          PIC X(80)       VALUE
013600             'When will my account be unblocked? How long does
013700-    'it take?'.
013800         10  FILLER          PIC X(80)       VALUE
013900             'Is there another way to resolve this without
014000-    'verification?'.
014100     05  FILLER REDEFINES SCM-ACCTBLK-TEMPLATE-OCCS.
014200         10  FILLER                          OCCURS 3
014300                                             INDEXED SCM-BT-DX.
014400             15  SCM-ACCTBLK-TEMPLATE-ENTRY
014500                             PIC X(80).
014600
014700 01  SCM-URGENT-TEMPLATES.
014800     05  SCM-URGENT-TEMPLATE-CNT PIC S9(4) COMP VALUE 3.
014900     05  SCM-URGENT-TEMPLATE-OCCS.
015000         10  FILLER          PIC X(80)       VALUE
015100             'Why is this so urgent? What happens if I don''t
015200-    'act now?'.
015300         10  FILLER          PIC X(80)       VALUE
015400             'How much time do I have to respond?'.
015500         10  FILLER          PIC X(80)       VALUE
015600             'Is this really an emergency? Can it wait?'.
015700     05  FILLER REDEFINES SCM-URGENT-TEMPLATE-OCCS.
015800         10  FILLER                          OCCURS 3
015900                                             INDEXED SCM-GT-DX.
016000             15  SCM-URGENT-TEMPLATE-ENTRY
016100                             PIC X(80).
016200
016300 01  SCM-DEFAULT-TEMPLATES.
016400     05  SCM-DEFAULT-TEMPLATE-CNT
016500                             PIC S9(4) COMP VALUE 5.
016600     05  SCM-DEFAULT-TEMPLATE-OCCS.
016700         10  FILLER          PIC X(80)       VALUE
016800             'Can you explain that more clearly?'.
016900         10  FILLER          PIC X(80)       VALUE
017000             'I didn''t understand. Can you rephrase?'.
017100         10  FILLER          PIC X(80)       VALUE
017200             'What exactly are you asking me to do?'.
017300         10  FILLER          PIC X(80)       VALUE
017400             'Can you provide more details?'.
017500         10  FILLER          PIC X(80)       VALUE
017600             'I''m confused about this. Help me understand.'.
017700     05  FILLER REDEFINES SCM-DEFAULT-TEMPLATE-OCCS.
017800         10  FILLER                          OCCURS 5
017900                                             INDEXED SCM-FT-DX.
018000             15  SCM-DEFAULT-TEMPLATE-ENTRY
018100                             PIC X(80).
