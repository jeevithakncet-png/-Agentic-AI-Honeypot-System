000100*===================== FRAUD-WATCH SYSTEM =======================*
000200* Member:     SCMMSGR
000300* Used by:    SCMHONEY
000400* Purpose:    Incoming message record - one line per chat/SMS
000500*             message on the sorted input feed (sorted by session
000600*             id, then message sequence within the session).  An
000700*             alternate view is carried for the report writer's
000800*             60-character text preview and for the sender-class
000900*             88-levels used by the control-break driver.
001000*
001100* Date        By    Description
001200* ----        ---   -----------
001300* 1989-03-14  RDW   First release - wire-fraud intake layout
001400*                   scorer's transaction-record shape.
001500* 1992-05-01  RDW   Widened MSG-TEXT for longer phone-scam scripts
001600*                   (ticket WF-201).
001700* 1998-11-09  LPK   Y2K sweep - MSG-TIMESTAMP already epoch based,
001800*                   no two-digit year fields, no change required.
001900* 2016-09-30  TAM   Added the sender-class 88-levels below so
002000*                   SCMHONEY no longer hard-codes the literal
002100*                   'SCAMMER' in IF tests (ticket WF-402).
002200*================================================================*
002300
002400 01  SCM-MESSAGE-RECORD.
002500     05  MSG-SESSION-ID          PIC X(20).
002600     05  MSG-SEQ                 PIC 9(04).
002700     05  MSG-SENDER              PIC X(08).
002800         88  MSG-SENDER-IS-SCAMMER          VALUE 'SCAMMER '.
002900         88  MSG-SENDER-IS-USER             VALUE 'USER    '.
003000     05  MSG-TIMESTAMP           PIC 9(13).
003100     05  MSG-TEXT                PIC X(200).
003150     05  FILLER                  PIC X(05)       VALUE SPACES.
003200
003300 01  SCM-MESSAGE-RECORD-ALT REDEFINES SCM-MESSAGE-RECORD.
003400     05  MSG-ALT-SESSION-ID      PIC X(20).
003500     05  MSG-ALT-SEQ             PIC 9(04).
003600     05  MSG-ALT-SENDER          PIC X(08).
003700     05  MSG-ALT-TIMESTAMP       PIC 9(13).
003800     05  MSG-ALT-TEXT-PREVIEW    PIC X(60).
003900     05  FILLER                  PIC X(140).
