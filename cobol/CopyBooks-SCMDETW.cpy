000100*===================== FRAUD-WATCH SYSTEM =======================*
000200* Member:     SCMDETW
000300* Used by:    SCMDET
000400* Purpose:    Keyword-class tables for the scam scoring rules and
000500*             the scam-type classification tables.  One OCCURS
000600*             table per class; the flat FILLER list gives each
000700*             VALUE literal its own slot, then a REDEFINES turns
000800*             the list into an indexed table SCMDET can search.
000900*
001000* Date        By    Description
001100* ----        ---   -----------
001200* 1989-03-14  RDW   First release - FINANCIAL/ACTION/SENSITIVE
001300*                   classes only, built for cheque-fraud scoring.
001400* 1992-05-01  RDW   Added URGENCY and THREAT classes (ticket
001500*                   WF-201 - "blocked account" phone scam wave).
001600* 1998-11-09  LPK   Y2K sweep - no date fields in this member.
001700* 2008-02-18  DNS   Added ACTION-REQUEST class and the escalation
001800*                   hesitation-word table for the phishing e-mail
001900*                   follow-on project (ticket WF-330).
002000* 2016-09-30  TAM   Added UPI to the FINANCIAL class word list
002100*                   (ticket WF-402).
002200*================================================================*
002300
002400 01  SCM-FINANCIAL-KEYWORDS.
002500     05  SCM-FINANCIAL-KEYWORD-CNT
002600                             PIC S9(4)  COMP VALUE 8.
002700     05  SCM-FINANCIAL-KEYWORD-OCCS.
002800         10  FILLER          PIC X(12)       VALUE 'BANK'.
002900         10  FILLER          PIC X(12)       VALUE 'ACCOUNT'.
003000         10  FILLER          PIC X(12)       VALUE 'UPI'.
003100         10  FILLER          PIC X(12)       VALUE 'PAYMENT'.
003200         10  FILLER          PIC X(12)       VALUE 'TRANSACTION'.
003300         10  FILLER          PIC X(12)       VALUE 'WALLET'.
003400         10  FILLER          PIC X(12)       VALUE 'CREDIT'.
003500         10  FILLER          PIC X(12)       VALUE 'DEBIT'.
003600     05  FILLER REDEFINES SCM-FINANCIAL-KEYWORD-OCCS.
003700         10  FILLER                          OCCURS 8
003800                                             INDEXED SCM-FK-DX.
003900             15  SCM-FINANCIAL-KEYWORD-ENTRY
004000                             PIC X(12).
004100
004200 01  SCM-ACTION-KEYWORDS.
004300     05  SCM-ACTION-KEYWORD-CNT
004400                             PIC S9(4)  COMP VALUE 8.
004500     05  SCM-ACTION-KEYWORD-OCCS.
004600         10  FILLER          PIC X(12)       VALUE 'SEND'.
004700         10  FILLER          PIC X(12)       VALUE 'VERIFY'.
004800         10  FILLER          PIC X(12)       VALUE 'CLICK'.
004900         10  FILLER          PIC X(12)       VALUE 'UPDATE'.
005000         10  FILLER          PIC X(12)       VALUE 'CONFIRM'.
005100         10  FILLER          PIC X(12)       VALUE 'SHARE'.
005200         10  FILLER          PIC X(12)       VALUE 'PROVIDE'.
005300         10  FILLER          PIC X(12)       VALUE 'ENTER'.
005400     05  FILLER REDEFINES SCM-ACTION-KEYWORD-OCCS.
005500         10  FILLER                          OCCURS 8
005600                                             INDEXED SCM-AK-DX.
005700             15  SCM-ACTION-KEYWORD-ENTRY
005800                             PIC X(12).
005900
006000 01  SCM-SENSITIVE-KEYWORDS.
006100     05  SCM-SENSITIVE-KEYWORD-CNT
006200                             PIC S9(4)  COMP VALUE 6.
006300     05  SCM-SENSITIVE-KEYWORD-OCCS.
006400         10  FILLER          PIC X(12)       VALUE 'OTP'.
006500         10  FILLER          PIC X(12)       VALUE 'PIN'.
006600         10  FILLER          PIC X(12)       VALUE 'PASSWORD'.
006700         10  FILLER          PIC X(12)       VALUE 'CVV'.
006800         10  FILLER          PIC X(12)       VALUE 'SECRET'.
006900         10  FILLER          PIC X(12)       VALUE 'CODE'.
007000     05  FILLER REDEFINES SCM-SENSITIVE-KEYWORD-OCCS.
007100         10  FILLER                          OCCURS 6
007200                                             INDEXED SCM-ZK-DX.
007300             15  SCM-SENSITIVE-KEYWORD-ENTRY
007400                             PIC X(12).
007500
007600 01  SCM-URGENCY-KEYWORDS.
007700     05  SCM-URGENCY-KEYWORD-CNT
007800                             PIC S9(4)  COMP VALUE 9.
007900     05  SCM-URGENCY-KEYWORD-OCCS.
008000         10  FILLER          PIC X(12)       VALUE 'URGENT'.
008100         10  FILLER          PIC X(12)       VALUE 'IMMEDIATELY'.
008200         10  FILLER          PIC X(12)       VALUE 'NOW'.
008300         10  FILLER          PIC X(12)       VALUE 'ASAP'.
008400         10  FILLER          PIC X(12)       VALUE 'QUICKLY'.
008500         10  FILLER          PIC X(12)       VALUE 'TODAY'.
008600         10  FILLER          PIC X(12)       VALUE 'BLOCKED'.
008700         10  FILLER          PIC X(12)       VALUE 'SUSPENDED'.
008800         10  FILLER          PIC X(12)       VALUE 'FREEZE'.
008900     05  FILLER REDEFINES SCM-URGENCY-KEYWORD-OCCS.
009000         10  FILLER                          OCCURS 9
009100                                             INDEXED SCM-UK-DX.
009200             15  SCM-URGENCY-KEYWORD-ENTRY
009300                             PIC X(12).
009400
009500 01  SCM-THREAT-KEYWORDS.
009600     05  SCM-THREAT-KEYWORD-CNT
009700                             PIC S9(4)  COMP VALUE 7.
009800     05  SCM-THREAT-KEYWORD-OCCS.
009900         10  FILLER          PIC X(12)       VALUE 'BLOCK'.
010000         10  FILLER          PIC X(12)       VALUE 'SUSPEND'.
010100         10  FILLER          PIC X(12)       VALUE 'FREEZE'.
010200         10  FILLER          PIC X(12)       VALUE 'CANCEL'.
010300         10  FILLER          PIC X(12)       VALUE 'CLOSE'.
010400         10  FILLER          PIC X(12)       VALUE 'LOCKED'.
010500         10  FILLER          PIC X(12)       VALUE 'UNAUTHORIZED'.
010600     05  FILLER REDEFINES SCM-THREAT-KEYWORD-OCCS.
010700         10  FILLER                          OCCURS 7
010800                                             INDEXED SCM-TK-DX.
010900             15  SCM-THREAT-KEYWORD-ENTRY
011000                             PIC X(12).
011100
011200 01  SCM-ACTREQ-KEYWORDS.
011300     05  SCM-ACTREQ-KEYWORD-CNT
011400                             PIC S9(4)  COMP VALUE 5.
011500     05  SCM-ACTREQ-KEYWORD-OCCS.
011600         10  FILLER          PIC X(12)       VALUE 'CLICK'.
011700         10  FILLER          PIC X(12)       VALUE 'DOWNLOAD'.
011800         10  FILLER          PIC X(12)       VALUE 'INSTALL'.
011900         10  FILLER          PIC X(12)       VALUE 'UPDATE'.
012000         10  FILLER          PIC X(12)       VALUE 'RENEW'.
012100     05  FILLER REDEFINES SCM-ACTREQ-KEYWORD-OCCS.
012200         10  FILLER                          OCCURS 5
012300                                             INDEXED SCM-RK-DX.
012400             15  SCM-ACTREQ-KEYWORD-ENTRY
012500                             PIC X(12).
012600
012700 01  SCM-HESITATE-KEYWORDS.
012800     05  SCM-HESITATE-KEYWORD-CNT
012900                             PIC S9(4)  COMP VALUE 5.
013000     05  SCM-HESITATE-KEYWORD-OCCS.
013100         10  FILLER          PIC X(12)       VALUE 'WORRIED'.
013200         10  FILLER          PIC X(12)       VALUE 'DOUBT'.
013300         10  FILLER          PIC X(12)       VALUE 'SAFE'.
013400         10  FILLER          PIC X(12)       VALUE 'HESITATE'.
013500         10  FILLER          PIC X(12)       VALUE 'NOT SURE'.
013600     05  FILLER REDEFINES SCM-HESITATE-KEYWORD-OCCS.
013700         10  FILLER                          OCCURS 5
013800                                             INDEXED SCM-HK-DX.
013900             15  SCM-HESITATE-KEYWORD-ENTRY
014000                             PIC X(12).
014100
014200 01  SCM-CREDTHEFT-KEYWORDS.
014300     05  SCM-CREDTHEFT-KEYWORD-CNT
014400                             PIC S9(4)  COMP VALUE 4.
014500     05  SCM-CREDTHEFT-KEYWORD-OCCS.
014600         10  FILLER          PIC X(10)       VALUE 'OTP'.
014700         10  FILLER          PIC X(10)       VALUE 'PASSWORD'.
014800         10  FILLER          PIC X(10)       VALUE 'PIN'.
014900         10  FILLER          PIC X(10)       VALUE 'CVV'.
015000     05  FILLER REDEFINES SCM-CREDTHEFT-KEYWORD-OCCS.
015100         10  FILLER                          OCCURS 4
015200                                             INDEXED SCM-CT-DX.
015300             15  SCM-CREDTHEFT-KEYWORD-ENTRY
015400                             PIC X(10).
015500
015600 01  SCM-MALWARE-KEYWORDS.
015700     05  SCM-MALWARE-KEYWORD-CNT
015800                             PIC S9(4)  COMP VALUE 3.
015900     05  SCM-MALWARE-KEYWORD-OCCS.
016000         10  FILLER          PIC X(10)       VALUE 'CLICK'.
016100         10  FILLER          PIC X(10)       VALUE 'DOWNLOAD'.
016200         10  FILLER          PIC X(10)       VALUE 'LINK'.
016300     05  FILLER REDEFINES SCM-MALWARE-KEYWORD-OCCS.
016400         10  FILLER                          OCCURS 3
016500                                             INDEXED SCM-MW-DX.
016600             15  SCM-MALWARE-KEYWORD-ENTRY
016700                             PIC X(10).
016800
016900 01  SCM-FINFRAUD-KEYWORDS.
017000     05  SCM-FINFRAUD-KEYWORD-CNT
017100                             PIC S9(4)  COMP VALUE 4.
017200     05  SCM-FINFRAUD-KEYWORD-OCCS.
017300         10  FILLER          PIC X(10)       VALUE 'BANK'.
017400         10  FILLER          PIC X(10)       VALUE 'ACCOUNT'.
017500         10  FILLER          PIC X(10)       VALUE 'UPI'.
017600         10  FILLER          PIC X(10)       VALUE 'PAYMENT'.
017700     05  FILLER REDEFINES SCM-FINFRAUD-KEYWORD-OCCS.
017800         10  FILLER                          OCCURS 4
017900                                             INDEXED SCM-FF-DX.
018000             15  SCM-FINFRAUD-KEYWORD-ENTRY
018100                             PIC X(10).
018200
018300 01  SCM-PHISHING-KEYWORDS.
018400     05  SCM-PHISHING-KEYWORD-CNT
018500                             PIC S9(4)  COMP VALUE 3.
018600     05  SCM-PHISHING-KEYWORD-OCCS.
018700         10  FILLER          PIC X(10)       VALUE 'VERIFY'.
018800         10  FILLER          PIC X(10)       VALUE 'CONFIRM'.
018900         10  FILLER          PIC X(10)       VALUE 'UPDATE'.
019000     05  FILLER REDEFINES SCM-PHISHING-KEYWORD-OCCS.
019100         10  FILLER                          OCCURS 3
019200                                             INDEXED SCM-PK-DX.
019300             15  SCM-PHISHING-KEYWORD-ENTRY
019400                             PIC X(10).
