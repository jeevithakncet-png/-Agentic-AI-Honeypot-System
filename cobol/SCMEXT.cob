000100*===================== FRAUD-WATCH SYSTEM =======================*
000200* Program:    SCMEXT
000300* Author:     D N Sawyer
000400* Installation: FRAUD-WATCH SECTION - CONSUMER PROTECTION UNIT
000500* Date-Written: 1989-03-14
000600* Date-Compiled:
000700* Security:   FRAUD-WATCH INTERNAL USE ONLY
000800*
000900* Purpose:    EXTRACTOR.  Pulls bank accounts, UPI handles,
001000*             phishing links, phone numbers, e-mail addresses,
001100*             Bitcoin addresses, IP addresses and suspicious
001200*             keywords out of one honeypot message (and, for
001300*             four of those categories, out of the conversation
001400*             history passed down with it), de-duplicates them
001500*             and grades the message's severity.  CALLed once
001600*             per message by SCMHONEY.
001700*
001800* Change log:
001900* Date        By    Ticket   Description
002000* ----        ---   ------   -----------
002100* 1989-03-14  RDW   -        First release - bank-account digit
002200*                            run only, carried the old EIN-prefix
002300*                            table from the wire-fraud scorer.
002400* 1998-11-09  LPK   WF-298   Y2K SWEEP.  No two-digit year fields
002500*                            in this program.  Signed off.
002600* 2008-02-18  DNS   WF-330   Rebuilt for the phishing e-mail
002700*                            project - UPI/e-mail token scan,
002800*                            phishing-link scan, suspicious-
002900*                            keyword scan, severity grading and
003000*                            the four-category history pass.
003100* 2008-04-11  DNS   WF-334   Factored the keyword search out to
003200*                            COPY SCMSUBPD once SCMDET needed the
003300*                            identical logic.
003400* 2011-08-23  DNS   WF-358   Added the Bitcoin and IP-address
003500*                            categories once the wallet-fraud
003600*                            tip line started getting those.
003700* 2016-09-30  TAM   WF-402   Bank-account timestamp filter added
003800*                            after the false-hit review found
003900*                            epoch millisecond stamps in the
004000*                            UPI traffic being logged as BA.
004100*================================================================*
004200
004300 IDENTIFICATION DIVISION.
004400*========================
004500
004600 PROGRAM-ID.             SCMEXT.
004700 AUTHOR.                 D N SAWYER.
004800 INSTALLATION.           FRAUD-WATCH SECTION.
004900 DATE-WRITTEN.           1989-03-14.
005000 DATE-COMPILED.
005100 SECURITY.               FRAUD-WATCH INTERNAL USE ONLY.
005200
005300 ENVIRONMENT DIVISION.
005400*=====================
005500
005600 CONFIGURATION SECTION.
005700*----------------------
005800
005900 SOURCE-COMPUTER.
006000     IBM-Z15.
006100
006200 SPECIAL-NAMES.
006300*---------------
006400
006500     C01                 IS TOP-OF-FORM
006600     CLASS SCM-ALNUM-CLASS      IS '0' THRU '9' 'A' THRU 'Z'
006700                                    'a' THRU 'z'
006800     SWITCH-0            IS SCM-UPSI-0
006900                             ON  STATUS IS SCM-UPSI-0-ON
007000                             OFF STATUS IS SCM-UPSI-0-OFF.
007100
007200 INPUT-OUTPUT SECTION.
007300*---------------------
007400
007500 FILE-CONTROL.
007600/
007700 DATA DIVISION.
007800*==============
007900
008000 FILE SECTION.
008100*-------------
008200
008300 WORKING-STORAGE SECTION.
008400*------------------------
008500
008600 COPY SCMCMNW.
008700
008800 COPY SCMEXTW.
008900
009000 77  W-POS                   PIC S9(04) COMP.
009100 77  W-I                     PIC S9(04) COMP.
009200 77  W-J                     PIC S9(04) COMP.
009300 77  W-RUNSTART              PIC S9(04) COMP.
009400 77  W-RUNLEN                PIC S9(04) COMP.
009500 77  W-NUM-PAD               PIC S9(04) COMP.
009600 77  W-TOKEN-LEN             PIC S9(04) COMP.
009700 77  W-PHONE-CORE-START      PIC S9(04) COMP.
009800 77  W-PHONE-CORE-LEN        PIC S9(04) COMP.
009900
010000 01  W-UPPER-TEXT            PIC X(200).
010100 01  W-SCAN-TEXT             PIC X(200).
010200 01  W-TOKEN                 PIC X(060).
010300 01  W-ADD-CATEGORY          PIC X(002).
010400 01  W-ADD-VALUE             PIC X(060).
010500
010600 01  W-NUM-WORK.
010700     05  W-NUM-WORK-X        PIC X(13).
010800 01  W-NUM-WORK-R REDEFINES W-NUM-WORK.
010900     05  W-NUM-WORK-N        PIC 9(13).
011000
011100 01  W-SUSP-SW               PIC X(01)       VALUE 'N'.
011200     88  W-SUSP-FOUND                         VALUE 'Y'.
011300     88  W-SUSP-NOT-FOUND                     VALUE 'N'.
011400 01  W-BANK-SW               PIC X(01)       VALUE 'N'.
011500     88  W-BANK-FOUND                         VALUE 'Y'.
011600 01  W-BTC-SW                PIC X(01)       VALUE 'N'.
011700     88  W-BTC-FOUND                          VALUE 'Y'.
011800 01  W-PHONE-SW              PIC X(01)       VALUE 'N'.
011900     88  W-PHONE-FOUND                        VALUE 'Y'.
012000 01  W-EMAIL-SW              PIC X(01)       VALUE 'N'.
012100     88  W-EMAIL-FOUND                        VALUE 'Y'.
012200 01  W-TIMESTAMP-SW          PIC X(01)       VALUE 'N'.
012300     88  W-IS-TIMESTAMP                       VALUE 'Y'.
012400     88  W-NOT-TIMESTAMP                      VALUE 'N'.
012500 01  W-DOT-SW                PIC X(01)       VALUE 'N'.
012600     88  W-DOT-FOUND                          VALUE 'Y'.
012700 01  W-FREEMAIL-SW           PIC X(01)       VALUE 'N'.
012800     88  W-FREEMAIL-YES                       VALUE 'Y'.
012900 01  W-BASE58-SW             PIC X(01)       VALUE 'N'.
013000     88  W-BASE58-BAD                         VALUE 'Y'.
013100 01  W-DUP-SW                PIC X(01)       VALUE 'N'.
013200     88  W-DUP-FOUND                          VALUE 'Y'.
013300     88  W-DUP-NOT-FOUND                      VALUE 'N'.
013400
013500/
013600 LINKAGE SECTION.
013700*----------------
013800
013900     COPY SCMEXTL
014000         REPLACING ==SCM-EXT-PARAMETER== BY ==L-PARAMETER==.
014100
014200/
014300 PROCEDURE DIVISION USING L-PARAMETER.
014400*======================================
014500
014600 MAIN.
014700*-----
014800
014900     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
015000
015100     PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
015200
015300     PERFORM SUB-3000-SHUT-DOWN THRU SUB-3000-EXIT
015400     .
015500 MAIN-EXIT.
015600     GOBACK.
015700/
015800 SUB-1000-START-UP.
015900*------------------
016000
016100     IF      SCM-NOT-FIRST-CALL
016200         GO TO SUB-1000-EXIT
016300     END-IF
016400
016500     SET  SCM-NOT-FIRST-CALL TO TRUE
016600
016700     DISPLAY SCM-RUN-BANNER ' - SCMEXT STARTED'
016800     .
016900 SUB-1000-EXIT.
017000     EXIT.
017100/
017200 SUB-2000-PROCESS.
017300*-----------------
017400
017500     MOVE 0                  TO EXT-OUT-ITEM-CNT
017600     MOVE SPACES             TO EXT-OUT-SEVERITY
017700     MOVE 'N'                TO W-SUSP-SW
017800                                W-BANK-SW
017900                                W-BTC-SW
018000                                W-PHONE-SW
018100                                W-EMAIL-SW
018200
018300     MOVE EXT-IN-TEXT        TO W-UPPER-TEXT
018400     INSPECT W-UPPER-TEXT
018500                   CONVERTING 'abcdefghijklmnopqrstuvwxyz'
018600                           TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
018700
018800     PERFORM SUB-2700-SCAN-SUSP-KEYWORDS THRU SUB-2700-EXIT
018900     PERFORM SUB-2200-SCAN-BANK          THRU SUB-2200-EXIT
019000     PERFORM SUB-2800-SCAN-BITCOIN       THRU SUB-2800-EXIT
019100     PERFORM SUB-2400-SCAN-IP            THRU SUB-2400-EXIT
019200
019300     MOVE EXT-IN-TEXT        TO W-SCAN-TEXT
019400     PERFORM SUB-2100-SCAN-AT-TOKENS     THRU SUB-2100-EXIT
019500     PERFORM SUB-2500-SCAN-LINKS         THRU SUB-2500-EXIT
019600     PERFORM SUB-2300-SCAN-PHONE         THRU SUB-2300-EXIT
019700
019800     IF      EXT-IN-HIST-CNT > 0
019900         PERFORM SUB-2950-SCAN-HISTORY THRU SUB-2950-EXIT
020000             VARYING EXT-HX FROM 1 BY 1
020100               UNTIL EXT-HX > EXT-IN-HIST-CNT
020200     END-IF
020300
020400     PERFORM SUB-2990-CLASSIFY-SEVERITY THRU SUB-2990-EXIT
020500     .
020600 SUB-2000-EXIT.
020700     EXIT.
020800/
020900 SUB-2100-SCAN-AT-TOKENS.
021000*------------------------
021100
021200     PERFORM SUB-2110-TEST-AT-CHAR THRU SUB-2110-EXIT
021300         VARYING W-POS FROM 1 BY 1 UNTIL W-POS > 200
021400     .
021500 SUB-2100-EXIT.
021600     EXIT.
021700/
021800 SUB-2110-TEST-AT-CHAR.
021900*----------------------
022000
022100     IF      W-SCAN-TEXT(W-POS : 1) = '@'
022200         PERFORM SUB-2120-CAPTURE-AT-TOKEN THRU SUB-2120-EXIT
022300     END-IF
022400     .
022500 SUB-2110-EXIT.
022600     EXIT.
022700/
022800 SUB-2120-CAPTURE-AT-TOKEN.
022900*--------------------------
023000
023100     MOVE W-POS              TO W-RUNSTART
023200     PERFORM SUB-2121-BACK-SCAN THRU SUB-2121-EXIT
023300         VARYING W-RUNSTART FROM W-POS BY -1
023400           UNTIL W-RUNSTART = 1
023500           OR    W-SCAN-TEXT(W-RUNSTART - 1 : 1) = SPACE
023600
023700     MOVE W-POS              TO W-J
023800     PERFORM SUB-2122-FWD-SCAN THRU SUB-2122-EXIT
023900         VARYING W-J FROM W-POS BY 1
024000           UNTIL W-J = 200
024100           OR    W-SCAN-TEXT(W-J + 1 : 1) = SPACE
024200
024300     COMPUTE W-TOKEN-LEN     =  W-J - W-RUNSTART + 1
024400
024500     IF      W-TOKEN-LEN < 5 OR W-TOKEN-LEN > 60
024600         GO TO SUB-2120-EXIT
024700     END-IF
024800
024900     MOVE SPACES             TO W-TOKEN
025000     MOVE W-SCAN-TEXT(W-RUNSTART : W-TOKEN-LEN)
025100                             TO W-TOKEN(1 : W-TOKEN-LEN)
025200
025300*    Part of the token after the '@' has a dot in it - treat it
025400*    as an e-mail shape; otherwise it is a bare UPI handle
025500*    (DNS 2008-02-18).
025600
025700     COMPUTE W-I             =  W-POS - W-RUNSTART + 2
025800     MOVE 'N'                TO W-DOT-SW
025900     PERFORM SUB-2123-FIND-DOT THRU SUB-2123-EXIT
026000         VARYING W-I FROM W-I BY 1
026100           UNTIL W-I > W-TOKEN-LEN
026200           OR    W-DOT-FOUND
026300
026400     IF      W-DOT-FOUND
026500         PERFORM SUB-2130-ADD-EMAIL THRU SUB-2130-EXIT
026600     ELSE
026700         MOVE 'UP'           TO W-ADD-CATEGORY
026800         MOVE W-TOKEN        TO W-ADD-VALUE
026900         INSPECT W-ADD-VALUE
027000                       CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
027100                               TO 'abcdefghijklmnopqrstuvwxyz'
027200         PERFORM SUB-2600-ADD-ITEM THRU SUB-2600-EXIT
027300     END-IF
027400     .
027500 SUB-2120-EXIT.
027600     EXIT.
027700/
027800 SUB-2121-BACK-SCAN.
027900*-------------------
028000
028100     CONTINUE
028200     .
028300 SUB-2121-EXIT.
028400     EXIT.
028500/
028600 SUB-2122-FWD-SCAN.
028700*------------------
028800
028900     CONTINUE
029000     .
029100 SUB-2122-EXIT.
029200     EXIT.
029300/
029400 SUB-2123-FIND-DOT.
029500*------------------
029600
029700     IF      W-TOKEN(W-I : 1) = '.'
029800         SET  W-DOT-FOUND    TO TRUE
029900     END-IF
030000     .
030100 SUB-2123-EXIT.
030200     EXIT.
030300/
030400 SUB-2130-ADD-EMAIL.
030500*-------------------
030600
030700     MOVE 'EM'                TO W-ADD-CATEGORY
030800     MOVE W-TOKEN              TO W-ADD-VALUE
030900     INSPECT W-ADD-VALUE
031000                   CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
031100                           TO 'abcdefghijklmnopqrstuvwxyz'
031200
031300     MOVE W-TOKEN              TO W-CONTAINS-TEXT
031400     INSPECT W-CONTAINS-TEXT
031500                   CONVERTING 'abcdefghijklmnopqrstuvwxyz'
031600                           TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
031700     MOVE 'N'                  TO W-FREEMAIL-SW
031800
031900     PERFORM SUB-2131-CHECK-DOMAIN THRU SUB-2131-EXIT
032000         VARYING SCM-FM-DX FROM 1 BY 1
032100           UNTIL SCM-FM-DX > SCM-FREEMAIL-DOMAIN-CNT
032200           OR    W-FREEMAIL-YES
032300
032400     IF      W-FREEMAIL-YES
032500     AND     W-SUSP-NOT-FOUND
032600         GO TO SUB-2130-EXIT
032700     END-IF
032800
032900     SET  W-EMAIL-FOUND       TO TRUE
033000     PERFORM SUB-2600-ADD-ITEM THRU SUB-2600-EXIT
033100     .
033200 SUB-2130-EXIT.
033300     EXIT.
033400/
033500 SUB-2131-CHECK-DOMAIN.
033600*----------------------
033700
033800     MOVE SCM-FREEMAIL-DOMAIN-ENTRY(SCM-FM-DX)
033900                             TO W-CONTAINS-WORD
034000     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
034100     IF      W-CONTAINS-FOUND
034200         SET  W-FREEMAIL-YES TO TRUE
034300     END-IF
034400     .
034500 SUB-2131-EXIT.
034600     EXIT.
034700/
034800 SUB-2200-SCAN-BANK.
034900*-------------------
035000
035100     PERFORM SUB-2210-TEST-POSITION THRU SUB-2210-EXIT
035200         VARYING W-POS FROM 1 BY 1 UNTIL W-POS > 200
035300     .
035400 SUB-2200-EXIT.
035500     EXIT.
035600/
035700 SUB-2210-TEST-POSITION.
035800*-----------------------
035900
036000     IF      EXT-IN-TEXT(W-POS : 1) IS NUMERIC
036100     AND     (W-POS = 1 OR EXT-IN-TEXT(W-POS - 1 : 1) NOT NUMERIC)
036200         PERFORM SUB-2220-MEASURE-BANK-RUN THRU SUB-2220-EXIT
036300     END-IF
036400     .
036500 SUB-2210-EXIT.
036600     EXIT.
036700/
036800 SUB-2220-MEASURE-BANK-RUN.
036900*--------------------------
037000
037100     MOVE W-POS              TO W-RUNSTART
037200     MOVE W-POS              TO W-J
037300     PERFORM SUB-2221-EXTEND THRU SUB-2221-EXIT
037400         VARYING W-J FROM W-POS BY 1
037500           UNTIL W-J > 200
037600           OR    EXT-IN-TEXT(W-J : 1) NOT NUMERIC
037700     COMPUTE W-RUNLEN        =  W-J - W-RUNSTART
037800
037900     IF      W-RUNLEN >= 9 AND W-RUNLEN <= 18
038000         PERFORM SUB-2230-CHECK-TIMESTAMP THRU SUB-2230-EXIT
038100         IF      W-NOT-TIMESTAMP
038200             MOVE SPACES     TO W-TOKEN
038300             MOVE EXT-IN-TEXT(W-RUNSTART : W-RUNLEN)
038400                             TO W-TOKEN(1 : W-RUNLEN)
038500             MOVE 'BA'       TO W-ADD-CATEGORY
038600             MOVE W-TOKEN    TO W-ADD-VALUE
038700             SET  W-BANK-FOUND
038800                             TO TRUE
038900             PERFORM SUB-2600-ADD-ITEM THRU SUB-2600-EXIT
039000         END-IF
039100     END-IF
039200     .
039300 SUB-2220-EXIT.
039400     EXIT.
039500/
039600 SUB-2221-EXTEND.
039700*----------------
039800
039900     CONTINUE
040000     .
040100 SUB-2221-EXIT.
040200     EXIT.
040300/
040400 SUB-2230-CHECK-TIMESTAMP.
040500*-------------------------
040600
040700*    TAM 2016-09-30 (WF-402) - epoch millisecond stamps were
040800*    coming back as bogus bank accounts; anything 13 digits or
040900*    less whose value tops a billion is a timestamp, not an
041000*    account number.
041100
041200     SET  W-NOT-TIMESTAMP    TO TRUE
041300
041400     IF      W-RUNLEN <= 13
041500         MOVE ZEROS          TO W-NUM-WORK-X
041600         COMPUTE W-NUM-PAD   =  14 - W-RUNLEN
041700         MOVE EXT-IN-TEXT(W-RUNSTART : W-RUNLEN)
041800                             TO W-NUM-WORK-X(W-NUM-PAD + 1 :
041900                                              W-RUNLEN)
042000         IF      W-NUM-WORK-N > 1000000000
042100             SET  W-IS-TIMESTAMP
042200                             TO TRUE
042300         END-IF
042400     END-IF
042500     .
042600 SUB-2230-EXIT.
042700     EXIT.
042800/
042900 SUB-2300-SCAN-PHONE.
043000*--------------------
043100
043200     PERFORM SUB-2310-TEST-POSITION THRU SUB-2310-EXIT
043300         VARYING W-POS FROM 1 BY 1 UNTIL W-POS > 200
043400     .
043500 SUB-2300-EXIT.
043600     EXIT.
043700/
043800 SUB-2310-TEST-POSITION.
043900*-----------------------
044000
044100     IF      W-SCAN-TEXT(W-POS : 1) IS NUMERIC
044200     AND     (W-POS = 1 OR W-SCAN-TEXT(W-POS - 1 : 1) NOT NUMERIC)
044300         PERFORM SUB-2320-MEASURE-PHONE-RUN THRU SUB-2320-EXIT
044400     END-IF
044500     .
044600 SUB-2310-EXIT.
044700     EXIT.
044800/
044900 SUB-2320-MEASURE-PHONE-RUN.
045000*---------------------------
045100
045200     MOVE W-POS              TO W-RUNSTART
045300     MOVE W-POS              TO W-J
045400     PERFORM SUB-2321-EXTEND THRU SUB-2321-EXIT
045500         VARYING W-J FROM W-POS BY 1
045600           UNTIL W-J > 200
045700           OR    W-SCAN-TEXT(W-J : 1) NOT NUMERIC
045800     COMPUTE W-RUNLEN        =  W-J - W-RUNSTART
045900
046000     PERFORM SUB-2330-CLASSIFY-PHONE-RUN THRU SUB-2330-EXIT
046100     .
046200 SUB-2320-EXIT.
046300     EXIT.
046400/
046500 SUB-2321-EXTEND.
046600*----------------
046700
046800     CONTINUE
046900     .
047000 SUB-2321-EXIT.
047100     EXIT.
047200/
047300 SUB-2330-CLASSIFY-PHONE-RUN.
047400*----------------------------
047500
047600     EVALUATE TRUE
047700         WHEN W-RUNLEN = 10
047800          AND W-SCAN-TEXT(W-RUNSTART : 1) >= '6'
047900          AND W-SCAN-TEXT(W-RUNSTART : 1) <= '9'
048000             MOVE W-RUNSTART TO W-PHONE-CORE-START
048100             MOVE 10         TO W-PHONE-CORE-LEN
048200             PERFORM SUB-2340-ADD-PHONE THRU SUB-2340-EXIT
048300
048400         WHEN W-RUNLEN = 12
048500          AND W-SCAN-TEXT(W-RUNSTART : 2) = '91'
048600          AND W-SCAN-TEXT(W-RUNSTART + 2 : 1) >= '6'
048700          AND W-SCAN-TEXT(W-RUNSTART + 2 : 1) <= '9'
048800             COMPUTE W-PHONE-CORE-START = W-RUNSTART + 2
048900             MOVE 10         TO W-PHONE-CORE-LEN
049000             PERFORM SUB-2340-ADD-PHONE THRU SUB-2340-EXIT
049100
049200         WHEN W-RUNLEN = 11
049300          AND W-SCAN-TEXT(W-RUNSTART : 1) = '0'
049400          AND W-SCAN-TEXT(W-RUNSTART + 1 : 1) >= '6'
049500          AND W-SCAN-TEXT(W-RUNSTART + 1 : 1) <= '9'
049600             COMPUTE W-PHONE-CORE-START = W-RUNSTART + 1
049700             MOVE 10         TO W-PHONE-CORE-LEN
049800             PERFORM SUB-2340-ADD-PHONE THRU SUB-2340-EXIT
049900
050000         WHEN OTHER
050100             CONTINUE
050200     END-EVALUATE
050300     .
050400 SUB-2330-EXIT.
050500     EXIT.
050600/
050700 SUB-2340-ADD-PHONE.
050800*-------------------
050900
051000     MOVE SPACES              TO W-TOKEN
051100     MOVE W-SCAN-TEXT(W-PHONE-CORE-START : W-PHONE-CORE-LEN)
051200                              TO W-TOKEN(1 : W-PHONE-CORE-LEN)
051300     MOVE 'PH'                 TO W-ADD-CATEGORY
051400     MOVE W-TOKEN              TO W-ADD-VALUE
051500     SET  W-PHONE-FOUND        TO TRUE
051600     PERFORM SUB-2600-ADD-ITEM THRU SUB-2600-EXIT
051700     .
051800 SUB-2340-EXIT.
051900     EXIT.
052000/
052100 SUB-2400-SCAN-IP.
052200*-----------------
052300
052400     PERFORM SUB-2410-TRY-IP-AT THRU SUB-2410-EXIT
052500         VARYING W-POS FROM 1 BY 1 UNTIL W-POS > 200
052600     .
052700 SUB-2400-EXIT.
052800     EXIT.
052900/
053000 SUB-2410-TRY-IP-AT.
053100*-------------------
053200
053300     IF      EXT-IN-TEXT(W-POS : 1) NOT NUMERIC
053400         GO TO SUB-2410-EXIT
053500     END-IF
053600     IF      W-POS > 1 AND EXT-IN-TEXT(W-POS - 1 : 1) IS NUMERIC
053700         GO TO SUB-2410-EXIT
053800     END-IF
053900
054000     MOVE W-POS              TO W-I
054100     PERFORM SUB-2420-MEASURE-DIGITS-AT THRU SUB-2420-EXIT
054200     IF      W-RUNLEN = 0 OR W-RUNLEN > 3
054300         GO TO SUB-2410-EXIT
054400     END-IF
054500     IF      EXT-IN-TEXT(W-I : 1) NOT = '.'
054600         GO TO SUB-2410-EXIT
054700     END-IF
054800     ADD  1                  TO W-I
054900
055000     PERFORM SUB-2420-MEASURE-DIGITS-AT THRU SUB-2420-EXIT
055100     IF      W-RUNLEN = 0 OR W-RUNLEN > 3
055200         GO TO SUB-2410-EXIT
055300     END-IF
055400     IF      EXT-IN-TEXT(W-I : 1) NOT = '.'
055500         GO TO SUB-2410-EXIT
055600     END-IF
055700     ADD  1                  TO W-I
055800
055900     PERFORM SUB-2420-MEASURE-DIGITS-AT THRU SUB-2420-EXIT
056000     IF      W-RUNLEN = 0 OR W-RUNLEN > 3
056100         GO TO SUB-2410-EXIT
056200     END-IF
056300     IF      EXT-IN-TEXT(W-I : 1) NOT = '.'
056400         GO TO SUB-2410-EXIT
056500     END-IF
056600     ADD  1                  TO W-I
056700
056800     PERFORM SUB-2420-MEASURE-DIGITS-AT THRU SUB-2420-EXIT
056900     IF      W-RUNLEN = 0 OR W-RUNLEN > 3
057000         GO TO SUB-2410-EXIT
057100     END-IF
057200
057300     COMPUTE W-TOKEN-LEN     =  W-I - W-POS
057400     IF      W-TOKEN-LEN > 60
057500         MOVE 60             TO W-TOKEN-LEN
057600     END-IF
057700     MOVE SPACES             TO W-TOKEN
057800     MOVE EXT-IN-TEXT(W-POS : W-TOKEN-LEN)
057900                             TO W-TOKEN(1 : W-TOKEN-LEN)
058000     MOVE 'IP'               TO W-ADD-CATEGORY
058100     MOVE W-TOKEN            TO W-ADD-VALUE
058200     PERFORM SUB-2600-ADD-ITEM THRU SUB-2600-EXIT
058300     .
058400 SUB-2410-EXIT.
058500     EXIT.
058600/
058700 SUB-2420-MEASURE-DIGITS-AT.
058800*---------------------------
058900
059000     MOVE 0                  TO W-RUNLEN
059100     MOVE W-I                TO W-J
059200     PERFORM SUB-2421-EXTEND THRU SUB-2421-EXIT
059300         VARYING W-J FROM W-I BY 1
059400           UNTIL W-J > 200
059500           OR    EXT-IN-TEXT(W-J : 1) NOT NUMERIC
059600     COMPUTE W-RUNLEN        =  W-J - W-I
059700     MOVE W-J                TO W-I
059800     .
059900 SUB-2420-EXIT.
060000     EXIT.
060100/
060200 SUB-2421-EXTEND.
060300*----------------
060400
060500     CONTINUE
060600     .
060700 SUB-2421-EXIT.
060800     EXIT.
060900/
061000 SUB-2500-SCAN-LINKS.
061100*--------------------
061200
061300     PERFORM SUB-2510-TEST-LINK-AT THRU SUB-2510-EXIT
061400         VARYING W-POS FROM 1 BY 1 UNTIL W-POS > 193
061500     .
061600 SUB-2500-EXIT.
061700     EXIT.
061800/
061900 SUB-2510-TEST-LINK-AT.
062000*----------------------
062100
062200     MOVE W-SCAN-TEXT        TO W-UPPER-TEXT
062300     INSPECT W-UPPER-TEXT
062400                   CONVERTING 'abcdefghijklmnopqrstuvwxyz'
062500                           TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
062600
062700     IF      W-UPPER-TEXT(W-POS : 7) = 'HTTP://'
062800         PERFORM SUB-2520-CAPTURE-LINK THRU SUB-2520-EXIT
062900     ELSE
063000         IF  W-UPPER-TEXT(W-POS : 8) = 'HTTPS://'
063100             PERFORM SUB-2520-CAPTURE-LINK THRU SUB-2520-EXIT
063200         END-IF
063300     END-IF
063400     .
063500 SUB-2510-EXIT.
063600     EXIT.
063700/
063800 SUB-2520-CAPTURE-LINK.
063900*----------------------
064000
064100     MOVE W-POS              TO W-J
064200     PERFORM SUB-2521-EXTEND THRU SUB-2521-EXIT
064300         VARYING W-J FROM W-POS BY 1
064400           UNTIL W-J > 200
064500           OR    W-SCAN-TEXT(W-J : 1) = SPACE
064600     COMPUTE W-TOKEN-LEN     =  W-J - W-POS
064700     IF      W-TOKEN-LEN > 60
064800         MOVE 60             TO W-TOKEN-LEN
064900     END-IF
065000     MOVE SPACES             TO W-TOKEN
065100     MOVE W-SCAN-TEXT(W-POS : W-TOKEN-LEN)
065200                             TO W-TOKEN(1 : W-TOKEN-LEN)
065300     MOVE 'PL'               TO W-ADD-CATEGORY
065400     MOVE W-TOKEN            TO W-ADD-VALUE
065500     INSPECT W-ADD-VALUE
065600                   CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
065700                           TO 'abcdefghijklmnopqrstuvwxyz'
065800     PERFORM SUB-2600-ADD-ITEM THRU SUB-2600-EXIT
065900     .
066000 SUB-2520-EXIT.
066100     EXIT.
066200/
066300 SUB-2521-EXTEND.
066400*----------------
066500
066600     CONTINUE
066700     .
066800 SUB-2521-EXIT.
066900     EXIT.
067000/
067100 SUB-2600-ADD-ITEM.
067200*------------------
067300
067400     SET  W-DUP-NOT-FOUND    TO TRUE
067500
067600     IF      EXT-OUT-ITEM-CNT > 0
067700         PERFORM SUB-2601-CHECK-DUP THRU SUB-2601-EXIT
067800             VARYING EXT-OX FROM 1 BY 1
067900               UNTIL EXT-OX > EXT-OUT-ITEM-CNT
068000               OR    W-DUP-FOUND
068100     END-IF
068200
068300     IF      W-DUP-NOT-FOUND AND EXT-OUT-ITEM-CNT < 80
068400         ADD  1               TO EXT-OUT-ITEM-CNT
068500        MOVE W-ADD-CATEGORY TO EXT-OUT-CATEGORY(EXT-OUT-ITEM-CNT)
068600         MOVE W-ADD-VALUE     TO EXT-OUT-VALUE(EXT-OUT-ITEM-CNT)
068700     END-IF
068800     .
068900 SUB-2600-EXIT.
069000     EXIT.
069100/
069200 SUB-2601-CHECK-DUP.
069300*-------------------
069400
069500     IF      EXT-OUT-CATEGORY(EXT-OX) = W-ADD-CATEGORY
069600     AND     EXT-OUT-VALUE(EXT-OX)    = W-ADD-VALUE
069700         SET  W-DUP-FOUND    TO TRUE
069800     END-IF
069900     .
070000 SUB-2601-EXIT.
070100     EXIT.
070200/
070300 SUB-2700-SCAN-SUSP-KEYWORDS.
070400*----------------------------
070500
070600     PERFORM SUB-2710-TEST-ENTRY THRU SUB-2710-EXIT
070700         VARYING SCM-SW-DX FROM 1 BY 1
070800           UNTIL SCM-SW-DX > SCM-SUSP-KEYWORD-CNT
070900     .
071000 SUB-2700-EXIT.
071100     EXIT.
071200/
071300 SUB-2710-TEST-ENTRY.
071400*--------------------
071500
071600     MOVE SCM-SUSP-KEYWORD-ENTRY(SCM-SW-DX)
071700                             TO W-CONTAINS-WORD
071800     MOVE W-UPPER-TEXT       TO W-CONTAINS-TEXT
071900     PERFORM SUB-9500-CONTAINS-WORD THRU SUB-9500-EXIT
072000     IF      W-CONTAINS-FOUND
072100         SET  W-SUSP-FOUND   TO TRUE
072200         MOVE SPACES         TO W-ADD-VALUE
072300         MOVE SCM-SUSP-KEYWORD-ENTRY(SCM-SW-DX)
072400                             TO W-ADD-VALUE
072500         INSPECT W-ADD-VALUE
072600                       CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
072700                               TO 'abcdefghijklmnopqrstuvwxyz'
072800         MOVE 'KW'           TO W-ADD-CATEGORY
072900         PERFORM SUB-2600-ADD-ITEM THRU SUB-2600-EXIT
073000     END-IF
073100     .
073200 SUB-2710-EXIT.
073300     EXIT.
073400/
073500 SUB-2800-SCAN-BITCOIN.
073600*----------------------
073700
073800     PERFORM SUB-2810-TEST-POSITION THRU SUB-2810-EXIT
073900         VARYING W-POS FROM 1 BY 1 UNTIL W-POS > 200
074000     .
074100 SUB-2800-EXIT.
074200     EXIT.
074300/
074400 SUB-2810-TEST-POSITION.
074500*-----------------------
074600
074700     IF      (EXT-IN-TEXT(W-POS : 1) = '1'
074800           OR EXT-IN-TEXT(W-POS : 1) = '3')
074900     AND     (W-POS = 1
075000           OR EXT-IN-TEXT(W-POS - 1 : 1) NOT SCM-ALNUM-CLASS)
075100         PERFORM SUB-2820-MEASURE-BITCOIN THRU SUB-2820-EXIT
075200     END-IF
075300     .
075400 SUB-2810-EXIT.
075500     EXIT.
075600/
075700 SUB-2820-MEASURE-BITCOIN.
075800*-------------------------
075900
076000     MOVE W-POS              TO W-J
076100     PERFORM SUB-2821-EXTEND THRU SUB-2821-EXIT
076200         VARYING W-J FROM W-POS BY 1
076300           UNTIL W-J > 200
076400           OR    EXT-IN-TEXT(W-J : 1) NOT SCM-ALNUM-CLASS
076500     COMPUTE W-RUNLEN        =  W-J - W-POS
076600
076700     IF      W-RUNLEN < 26 OR W-RUNLEN > 35
076800         GO TO SUB-2820-EXIT
076900     END-IF
077000
077100     MOVE 'N'                TO W-BASE58-SW
077200     PERFORM SUB-2822-CHECK-CHAR THRU SUB-2822-EXIT
077300         VARYING W-I FROM W-POS BY 1
077400           UNTIL W-I > W-J - 1
077500           OR    W-BASE58-BAD
077600
077700     IF      W-BASE58-BAD
077800         GO TO SUB-2820-EXIT
077900     END-IF
078000
078100     MOVE W-RUNLEN            TO W-TOKEN-LEN
078200     MOVE SPACES              TO W-TOKEN
078300     MOVE EXT-IN-TEXT(W-POS : W-TOKEN-LEN)
078400                              TO W-TOKEN(1 : W-TOKEN-LEN)
078500     MOVE 'BC'                TO W-ADD-CATEGORY
078600     MOVE W-TOKEN             TO W-ADD-VALUE
078700     INSPECT W-ADD-VALUE
078800                   CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
078900                           TO 'abcdefghijklmnopqrstuvwxyz'
079000     SET  W-BTC-FOUND         TO TRUE
079100     PERFORM SUB-2600-ADD-ITEM THRU SUB-2600-EXIT
079200     .
079300 SUB-2820-EXIT.
079400     EXIT.
079500/
079600 SUB-2821-EXTEND.
079700*----------------
079800
079900     CONTINUE
080000     .
080100 SUB-2821-EXIT.
080200     EXIT.
080300/
080400 SUB-2822-CHECK-CHAR.
080500*--------------------
080600
080700    IF EXT-IN-TEXT(W-I:1) = '0' OR EXT-IN-TEXT(W-I:1) = 'O'
080800    OR EXT-IN-TEXT(W-I:1) = 'I' OR EXT-IN-TEXT(W-I:1) = 'l'
080900         SET  W-BASE58-BAD   TO TRUE
081000     END-IF
081100     .
081200 SUB-2822-EXIT.
081300     EXIT.
081400/
081500 SUB-2950-SCAN-HISTORY.
081600*----------------------
081700
081800     MOVE EXT-IN-HIST-TEXT(EXT-HX)
081900                             TO W-SCAN-TEXT
082000     PERFORM SUB-2100-SCAN-AT-TOKENS THRU SUB-2100-EXIT
082100     PERFORM SUB-2500-SCAN-LINKS     THRU SUB-2500-EXIT
082200     PERFORM SUB-2300-SCAN-PHONE     THRU SUB-2300-EXIT
082300     .
082400 SUB-2950-EXIT.
082500     EXIT.
082600/
082700 SUB-2990-CLASSIFY-SEVERITY.
082800*---------------------------
082900
083000     IF      W-BANK-FOUND OR W-BTC-FOUND
083100         MOVE 'CRITICAL'     TO EXT-OUT-SEVERITY
083200     ELSE
083300         IF  W-PHONE-FOUND OR W-EMAIL-FOUND
083400             MOVE 'HIGH    ' TO EXT-OUT-SEVERITY
083500         ELSE
083600             MOVE 'MEDIUM  ' TO EXT-OUT-SEVERITY
083700         END-IF
083800     END-IF
083900     .
084000 SUB-2990-EXIT.
084100     EXIT.
084200/
084300 SUB-3000-SHUT-DOWN.
084400*-------------------
084500
084600D    DISPLAY 'SCMEXT completed, items=' EXT-OUT-ITEM-CNT
084700     CONTINUE
084800     .
084900 SUB-3000-EXIT.
085000     EXIT.
085100/
085200 COPY SCMSUBPD.
