000100*===================== FRAUD-WATCH SYSTEM =======================*
000200* Member:     SCMAGTL
000300* Used by:    SCMHONEY (CALLing), SCMAGT (CALLed) - shared
000400*             parameter block for the decoy-reply/agent-notes
000500*             subprogram.  One block, one function-code byte,
000600*             covers both functions the way the old SCMSCORE
000700*             dispatcher ran its several scoring functions off
000800*             one parameter block.
000900*
001000* Date        By    Description
001100* ----        ---   -----------
001200* 1992-05-01  RDW   First release - AGT-FN REPLY only.
001300* 2008-02-18  DNS   Added AGT-FN NOTES and the intelligence-count
001400*                   input fields for the session-conclusion
001500*                   narrative (ticket WF-330).
001600*================================================================*
001700
001800 01  SCM-AGT-PARAMETER.
001900     05  AGT-FUNCTION            PIC X(08).
002000         88  AGT-FN-IS-REPLY             VALUE 'REPLY'.
002100         88  AGT-FN-IS-NOTES             VALUE 'NOTES'.
002200     05  AGT-IN-HIST-CNT         PIC S9(4)  COMP.
002300     05  AGT-IN-HIST-OCCS                        OCCURS 20
002400                                                  INDEXED AGT-HX.
002500         10  AGT-IN-HIST-SENDER  PIC X(08).
002600         10  AGT-IN-HIST-TEXT    PIC X(200).
002700     05  AGT-IN-BANK-CNT         PIC 9(03).
002800     05  AGT-IN-UPI-CNT          PIC 9(03).
002900     05  AGT-IN-LINK-CNT         PIC 9(03).
003000     05  AGT-OUT-REPLY           PIC X(80).
003100     05  AGT-OUT-NOTES           PIC X(200).
003200     05  FILLER                  PIC X(40)       VALUE SPACES.
