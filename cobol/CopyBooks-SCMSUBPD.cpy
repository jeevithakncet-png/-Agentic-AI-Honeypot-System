000100*===================== FRAUD-WATCH SYSTEM =======================*
000200* Member:     SCMSUBPD
000300* Used by:    SCMDET, SCMEXT, SCMAGT, SCMHONEY
000400* Purpose:    Procedure-division copybook - the generic case-
000500*             insensitive substring search every keyword-class
000600*             scan in this system boils down to.  COPYed straight
000700*             into the PROCEDURE DIVISION the way this shop has
000800*             always shared paragraph logic between the faker
000900*             members, rather than a fourth CALLed subprogram.
001000*
001100* Date        By    Description
001200* ----        ---   -----------
001300* 2008-02-18  DNS   First release, factored out of SCMDET when
001400*                   SCMEXT needed the identical search (ticket
001500*                   WF-330).
001600*================================================================*
001700
001800 SUB-9490-TRIM-WORD-LEN.
001900*------------------------
002000
002100     MOVE 14                 TO W-TRIM-POS
002200
002300     PERFORM SUB-9491-BACK-SCAN THRU SUB-9491-EXIT
002400         VARYING W-TRIM-POS FROM 14 BY -1
002500           UNTIL W-TRIM-POS = 0
002600           OR    W-CONTAINS-WORD(W-TRIM-POS : 1) NOT = SPACE
002700
002800     MOVE W-TRIM-POS         TO W-CONTAINS-WORD-LEN
002900     .
003000 SUB-9490-EXIT.
003100     EXIT.
003200/
003300 SUB-9491-BACK-SCAN.
003400*--------------------
003500
003600*    No work to do here - the VARYING clause on the PERFORM
003700*    above does the scanning; this paragraph only exists so the
003800*    PERFORM has a range to step through.
003900
004000     CONTINUE
004100     .
004200 SUB-9491-EXIT.
004300     EXIT.
004400/
004500 SUB-9500-CONTAINS-WORD.
004600*-----------------------
004700
004800     SET  W-CONTAINS-NOT-FOUND
004900                             TO TRUE
005000
005100     PERFORM SUB-9490-TRIM-WORD-LEN THRU SUB-9490-EXIT
005200
005300     IF      W-CONTAINS-WORD-LEN = 0
005400         GO TO SUB-9500-EXIT
005500     END-IF
005600
005700     COMPUTE W-SCAN-LIMIT    =  201 - W-CONTAINS-WORD-LEN
005800
005900     IF      W-SCAN-LIMIT < 1
006000         GO TO SUB-9500-EXIT
006100     END-IF
006200
006300     PERFORM SUB-9510-SCAN-POSITION THRU SUB-9510-EXIT
006400         VARYING W-SCAN-POS FROM 1 BY 1
006500           UNTIL W-SCAN-POS > W-SCAN-LIMIT
006600           OR    W-CONTAINS-FOUND
006700     .
006800 SUB-9500-EXIT.
006900     EXIT.
007000/
007100 SUB-9510-SCAN-POSITION.
007200*-----------------------
007300
007400     IF      W-CONTAINS-TEXT(W-SCAN-POS : W-CONTAINS-WORD-LEN)
007500          =  W-CONTAINS-WORD(1 : W-CONTAINS-WORD-LEN)
007600         SET  W-CONTAINS-FOUND
007700                             TO TRUE
007800     END-IF
007900     .
008000 SUB-9510-EXIT.
008100     EXIT.
