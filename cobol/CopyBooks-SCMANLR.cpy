000100*===================== FRAUD-WATCH SYSTEM =======================*
000200* Member:     SCMANLR
000300* Used by:    SCMHONEY
000400* Purpose:    Per-message analysis output record - one line for
000500*             every message read, whether or not it scored as
000600*             scam.  The alternate view exposes the status byte
000700*             as 88-levels so the report writer and the grand-
000800*             totals counters test a condition name instead of a
000900*             literal.
001000*
001100* Date        By    Description
001200* ----        ---   -----------
001300* 1992-05-01  RDW   First release, built for the phone-scam-wave
001400*                   project (ticket WF-201).
001500* 1998-11-09  LPK   Y2K sweep - no date fields in this member.
001600* 2008-02-18  DNS   Widened ANL-REASONS to 120 bytes - the
001700*                   combination and escalation bonus reasons no
001800*                   longer fit the old 60-byte field (ticket
001900*                   WF-330).
002000*================================================================*
002100
002200 01  SCM-ANALYSIS-RECORD.
002300     05  ANL-SESSION-ID          PIC X(20).
002400     05  ANL-SEQ                 PIC 9(04).
002500     05  ANL-STATUS              PIC X(08).
002600     05  ANL-SCORE               PIC 9(03).
002700     05  ANL-REASONS             PIC X(120).
002800     05  ANL-REPLY               PIC X(80).
002850     05  FILLER                  PIC X(05)       VALUE SPACES.
002900
003000 01  SCM-ANALYSIS-RECORD-ALT REDEFINES SCM-ANALYSIS-RECORD.
003100     05  ANL-ALT-SESSION-ID      PIC X(20).
003200     05  ANL-ALT-SEQ             PIC 9(04).
003300     05  ANL-ALT-STATUS-SW       PIC X(08).
003400         88  ANL-ALT-IS-SUCCESS          VALUE 'SUCCESS '.
003500         88  ANL-ALT-IS-IGNORED          VALUE 'IGNORED '.
003600     05  FILLER                  PIC X(203).
